000100 IDENTIFICATION DIVISION.                                       WQ0001
000200******************************************************************
000300 PROGRAM-ID.    WHQSIM.
000400 AUTHOR.        R D MAYUDESH.
000500 INSTALLATION.  DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN.  09/21/84.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    MODULE NAME = WHQSIM
001100*
001200*    DESCRIPTIVE NAME = WAREHOUSE ORDER-QUEUE SIMULATION
001300*
001400*    FUNCTION = CALLED ONCE PER RELOCATION SCENARIO BY WHRELOC.
001500*               RUNS A DETERMINISTIC SINGLE-QUEUE / MULTI-SERVER
001600*               SIMULATION OF ORDER PROCESSING OVER A 9600-
001700*               MINUTE (20 DAY) MONTH AND RETURNS THE PROCESSED
001800*               ORDER COUNT, AVERAGE LEAD TIME AND AVERAGE WAIT
001900*               TIME FOR THAT SCENARIO'S STAFFING AND EFFICIENCY.
002000*
002100*               EACH SERVER'S NEXT-FREE TIME IS TRACKED IN A
002200*               TABLE OF WHQS-STAFF-COUNT SLOTS.  EACH ARRIVING
002300*               ORDER IS ASSIGNED THE EARLIEST-FREE SLOT - THIS
002400*               IS BEHAVIOURALLY EQUIVALENT TO THE FIFO QUEUE
002500*               DESCRIBED IN THE RELOCATION STUDY BECAUSE
002600*               ARRIVALS AND SERVICE TIMES ARE BOTH DETERMINISTIC.
002700*
002800*    CALLED BY = WHRELOC, PARA 2000-RUN-SIMULATION.
002900*
003000*    CHANGE LOG
003100*    DATE       WHO   REQUEST    DESCRIPTION
003105*    09/21/84   JWK   WO-0156    INITIAL VERSION - DOCK QUEUEING
003106*                                WORKSHEET, SINGLE-SERVER WAIT-
003107*                                TIME APPROXIMATION ONLY.
003110*    05/30/88   JWK   WO-0277    EXTENDED THE MODEL TO MULTIPLE
003111*                                DOCK SERVERS PER THE EXPANSION
003112*                                PROJECT SPEC.
003115*    07/12/93   CDP   CR-0381    ADDED THE UTILIZATION-PERCENT
003116*                                LINE TO THE PRINTOUT - REQUESTED
003117*                                BY OPERATIONS MANAGEMENT.
003120*    12/02/98   MTS   Y2K-0037   YEAR-2000 REMEDIATION - WINDOWED
003121*                                ALL 2-DIGIT YEAR FIELDS TO 20YY
003122*                                PER THE YEAR-2000 PROJECT OFFICE
003123*                                STANDARD.
003125*    06/18/04   BRH   PRJ-1203   RECOMPILED UNDER THE CURRENT
003126*                                RUNTIME AFTER THE SERVER MOVE -
003127*                                NO LOGIC CHANGE.
003130*    02/11/26   RDM   RLC-0001   INITIAL VERSION, REPLACES THE
003300*                                SPREADSHEET QUEUEING WORKSHEET.
003400*    02/13/26   RDM   RLC-0002   SWITCHED THE SERVER TABLE FROM A
003500*                                LINKED LIST TO A FLAT OCCURS
003600*                                TABLE - EASIER TO TRACE.
003700*    02/20/26   RDM   RLC-0009   ROUNDED THE AVERAGES HALF UP PER
003800*                                THE FINANCE REVIEW COMMENTS.
003850*    02/26/26   RDM   RLC-0019   MOVED WS-SCAN-SLOT OUT OF
003860*                                WS-FIND-SLOT-FIELDS TO A
003870*                                STANDALONE 77-LEVEL, SHOP
003880*                                STANDARD FOR A BARE LOOP SCAN.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    NO FILES - WHQSIM IS A PURE CALCULATION SUBPROGRAM.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 WORKING-STORAGE SECTION.
005200*----------------------------------------------------------------
005300 01  WS-CLOCK-FIELDS.
005400     05  WS-HORIZON-MIN          PIC 9(5)V99 COMP-3 VALUE
005500                                          9600.00.
005600     05  WS-ARRIVAL-INT          PIC 9(3)V99 COMP-3 VALUE
005700                                          0.96.
005800     05  WS-ARRIVAL-TIME         PIC 9(5)V99 COMP-3 VALUE ZERO.
005900     05  WS-ARRIVAL-TIME-ALT REDEFINES WS-ARRIVAL-TIME
005901                             PIC 9(4)V999 COMP-3.
006000     05  WS-ORDER-NUM            PIC 9(5)    COMP   VALUE ZERO.
006100     05  FILLER                  PIC X(06)   VALUE SPACES.
006200*----------------------------------------------------------------
006300 01  WS-SERVER-TABLE.
006400     05  WS-SERVER-ROW OCCURS 100 TIMES INDEXED BY WS-SRV-IX.
006500         10  WS-SRV-NEXT-FREE    PIC 9(5)V99 COMP-3 VALUE ZERO.
006600     05  FILLER                  PIC X(04)   VALUE SPACES.
006700*----------------------------------------------------------------
006750*    WS-SCAN-SLOT IS A BARE LOOP SCAN SUBSCRIPT - KEPT AT THE 77
006760*    LEVEL, SHOP STANDARD, RATHER THAN IN THE GROUP BELOW.
006770 77  WS-SCAN-SLOT                PIC 9(3)    COMP   VALUE ZERO.
006800 01  WS-FIND-SLOT-FIELDS.
006900     05  WS-BEST-SLOT            PIC 9(3)    COMP   VALUE 1.
007000     05  WS-BEST-FREE-TIME       PIC 9(5)V99 COMP-3 VALUE ZERO.
007200     05  WS-START-TIME           PIC 9(5)V99 COMP-3 VALUE ZERO.
007300     05  WS-FINISH-TIME          PIC 9(5)V99 COMP-3 VALUE ZERO.
007400     05  WS-FINISH-TIME-ALT REDEFINES WS-FINISH-TIME
007401                             PIC 9(4)V999 COMP-3.
007500     05  FILLER                  PIC X(06)   VALUE SPACES.
007600*----------------------------------------------------------------
007700 01  WS-ACCUM-FIELDS.
007800     05  WS-PROCESSED-CNT        PIC 9(7)    COMP-3 VALUE ZERO.
007900     05  WS-LEAD-SUM             PIC 9(9)V99 COMP-3 VALUE ZERO.
007901     05  WS-LEAD-SUM-ALT REDEFINES WS-LEAD-SUM
007902                             PIC 9(8)V999 COMP-3.
008000     05  WS-WAIT-SUM             PIC 9(9)V99 COMP-3 VALUE ZERO.
008100     05  WS-LEAD-THIS            PIC 9(5)V99 COMP-3 VALUE ZERO.
008200     05  WS-WAIT-THIS            PIC 9(5)V99 COMP-3 VALUE ZERO.
008300     05  FILLER                  PIC X(06)   VALUE SPACES.
008400*================================================================
008500 LINKAGE SECTION.
008600 01  WHQS-STAFF-COUNT            PIC 9(3)    COMP.
008700 01  WHQS-PROC-TIME              PIC 9(3)V99 COMP-3.
008800 COPY WHSIMREC.
008900*================================================================
009000 PROCEDURE DIVISION USING WHQS-STAFF-COUNT, WHQS-PROC-TIME,
009100                          SIM-RESULT-REC.
009200*
009300     PERFORM 0000-INIT-RUN THRU 0000-EXIT.
009400     PERFORM 1000-PROCESS-ARRIVALS THRU 1000-EXIT
009500         UNTIL WS-ARRIVAL-TIME NOT LESS THAN WS-HORIZON-MIN.
009600     PERFORM 9000-FINISH-RESULTS THRU 9000-EXIT.
009700     GOBACK.
009800*----------------------------------------------------------------
009900 0000-INIT-RUN.
010000     MOVE ZERO TO WS-ARRIVAL-TIME WS-ORDER-NUM
010100                  WS-PROCESSED-CNT WS-LEAD-SUM WS-WAIT-SUM.
010200     PERFORM 0010-CLEAR-ONE-SLOT THRU 0010-EXIT
010300         VARYING WS-SRV-IX FROM 1 BY 1
010400         UNTIL WS-SRV-IX > WHQS-STAFF-COUNT.
010600 0000-EXIT.
010700     EXIT.
010710*----------------------------------------------------------------
010720 0010-CLEAR-ONE-SLOT.
010730     MOVE ZERO TO WS-SRV-NEXT-FREE(WS-SRV-IX).
010740 0010-EXIT.
010750     EXIT.
010800*----------------------------------------------------------------
010900 1000-PROCESS-ARRIVALS.
011000     ADD 1 TO WS-ORDER-NUM.
011100     COMPUTE WS-ARRIVAL-TIME ROUNDED =
011200         WS-ORDER-NUM * WS-ARRIVAL-INT.
011300     IF WS-ARRIVAL-TIME NOT LESS THAN WS-HORIZON-MIN
011400         GO TO 1000-EXIT
011500     END-IF.
011600     PERFORM 1100-FIND-EARLIEST-SLOT THRU 1100-EXIT.
011700     IF WS-SRV-NEXT-FREE(WS-BEST-SLOT) > WS-ARRIVAL-TIME
011800         MOVE WS-SRV-NEXT-FREE(WS-BEST-SLOT) TO WS-START-TIME
011900     ELSE
012000         MOVE WS-ARRIVAL-TIME TO WS-START-TIME
012100     END-IF.
012200     COMPUTE WS-FINISH-TIME = WS-START-TIME + WHQS-PROC-TIME.
012300     MOVE WS-FINISH-TIME TO WS-SRV-NEXT-FREE(WS-BEST-SLOT).
012400     IF WS-FINISH-TIME NOT GREATER THAN WS-HORIZON-MIN
012500         ADD 1 TO WS-PROCESSED-CNT
012600         COMPUTE WS-LEAD-THIS = WS-FINISH-TIME - WS-ARRIVAL-TIME
012700         COMPUTE WS-WAIT-THIS = WS-START-TIME - WS-ARRIVAL-TIME
012800         ADD WS-LEAD-THIS TO WS-LEAD-SUM
012900         ADD WS-WAIT-THIS TO WS-WAIT-SUM
013000     END-IF.
013100 1000-EXIT.
013200     EXIT.
013300*----------------------------------------------------------------
013400 1100-FIND-EARLIEST-SLOT.
013500     MOVE 1 TO WS-BEST-SLOT.
013600     MOVE WS-SRV-NEXT-FREE(1) TO WS-BEST-FREE-TIME.
013700     PERFORM 1110-SCAN-ONE-SLOT THRU 1110-EXIT
013800         VARYING WS-SCAN-SLOT FROM 2 BY 1
013900         UNTIL WS-SCAN-SLOT > WHQS-STAFF-COUNT.
014500 1100-EXIT.
014600     EXIT.
014610*----------------------------------------------------------------
014620 1110-SCAN-ONE-SLOT.
014630     IF WS-SRV-NEXT-FREE(WS-SCAN-SLOT) < WS-BEST-FREE-TIME
014640         MOVE WS-SCAN-SLOT TO WS-BEST-SLOT
014650         MOVE WS-SRV-NEXT-FREE(WS-SCAN-SLOT) TO WS-BEST-FREE-TIME
014660     END-IF.
014670 1110-EXIT.
014680     EXIT.
014700*----------------------------------------------------------------
014800 9000-FINISH-RESULTS.
014900     MOVE WS-PROCESSED-CNT TO SIM-PROCESSED.
015000     IF WS-PROCESSED-CNT = ZERO
015100         MOVE ZERO TO SIM-AVG-LEAD SIM-AVG-WAIT
015200     ELSE
015300         COMPUTE SIM-AVG-LEAD ROUNDED =
015400             WS-LEAD-SUM / WS-PROCESSED-CNT
015500         COMPUTE SIM-AVG-WAIT ROUNDED =
015600             WS-WAIT-SUM / WS-PROCESSED-CNT
015700     END-IF.
015800 9000-EXIT.
015900     EXIT.
016000*================================================================
016100*    END OF WHQSIM
016200*================================================================
