000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    WHRELOC.
000400 AUTHOR.        R D MAYUDESH.
000500 INSTALLATION.  DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/12/82.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    MODULE NAME = WHRELOC
001100*
001200*    DESCRIPTIVE NAME = WAREHOUSE RELOCATION ANALYSIS - MAIN
001300*                       BATCH DRIVER
001400*
001500*    FUNCTION = READS THE SCENARIO, LOCATION AND EQUIPMENT INPUT
001600*               FILES, DRIVES THE NINE RELOCATION-ANALYSIS UNITS
001700*               (SCENARIO BUILD, QUEUE SIMULATION, FINANCIAL KPI,
001800*               SITE LOCATION, ZONING, STORAGE CONDITIONS,
001900*               AUTOMATION ROI, FLEET PLANNING, MODEL VALIDATION)
002000*               BY CALLING THE WHxxxx SUBPROGRAMS IN SEQUENCE,
002100*               WRITES THE KPI SUMMARY FILE AND THE CONSOLIDATED
002200*               132-COLUMN ANALYSIS REPORT.
002300*
002400*    CALLS     = WHQSIM, WHLOC, WHZONE, WHSKU, WHAUTO, WHFLEET,
002500*               WHVALID.
002600*
002700*    CHANGE LOG
002800*    DATE       WHO   REQUEST    DESCRIPTION
002805*    03/12/82   JWK   WO-0118    INITIAL VERSION - MONTHLY
002806*                                WAREHOUSE-UTILIZATION BATCH,
002807*                                FILE OPENS/CLOSES AND THE
002808*                                ORIGINAL STAFFING WORKSHEET CALC.
002809*    08/04/86   JWK   WO-0241    ADDED THE PALLET-CAPACITY
002810*                                SECTION AFTER THE WAREHOUSE
002811*                                SUPERVISORS ASKED FOR IT ON THE
002812*                                MONTHLY PRINTOUT.
002813*    02/09/90   CDP   CR-0309    CONVERTED THE CARD-IMAGE
002814*                                SCENARIO INPUT TO A LINE
002815*                                SEQUENTIAL FILE FOR THE NEW
002816*                                DISK-RESIDENT BATCH SUITE.
002817*    11/17/94   CDP   CR-0418    REWORKED THE REPORT HEADER BLOCK
002818*                                TO THE CURRENT CORPORATE FORM -
002819*                                REQUESTED BY FACILITIES.
002820*    01/06/99   MTS   Y2K-0037   YEAR-2000 REMEDIATION - CURRENT-
002821*                                DATE/CURRENT-YEAR WINDOWED TO
002822*                                20YY, REPORT TITLE BLOCK DATE
002823*                                EDIT PICTURE WIDENED TO 4-DIGIT
002824*                                YEAR PER THE YEAR-2000 PROJECT
002825*                                OFFICE STANDARD.
002826*    04/22/03   BRH   PRJ-1140   MIGRATED THE KPI SUMMARY FILE
002827*                                FROM THE OLD TAPE-CARTRIDGE
002828*                                ASSIGN TO DASD - NO LAYOUT
002829*                                CHANGE.
002830*    09/14/09   BRH   PRJ-1587   RETIRED THE ORIGINAL STAFFING-
002831*                                WORKSHEET LOGIC AND REPURPOSED
002832*                                THIS DRIVER AS THE SHELL FOR THE
002833*                                WAREHOUSE RELOCATION ANALYSIS
002834*                                SUITE - SEE RLC-0001 BELOW FOR
002835*                                THE NINE-UNIT REWRITE.
002900*    02/10/26   RDM   RLC-0001   INITIAL SKELETON - FILE OPENS/
003000*                                CLOSES AND U1 SCENARIO BUILD.
003100*    02/11/26   RDM   RLC-0001   WIRED IN U2 (WHQSIM CALL) AND
003200*                                U3 FINANCIAL KPI CALC/REPORT
003300*                                SECTION 1 AND THE KPI FILE.
003400*    02/12/26   RDM   RLC-0002   WIRED IN U4 (WHLOC CALL) AND
003500*                                THE LOCATION HEADER BLOCK.
003600*    02/13/26   RDM   RLC-0003   WIRED IN U5 (WHZONE CALL) AND
003700*                                REPORT SECTION 2 (ZONING).
003800*    02/14/26   RDM   RLC-0004   WIRED IN U6 (WHSKU CALL) AND
003900*                                REPORT SECTIONS 3/4 (SKU DIST/
004000*                                CLIMATE).
004100*    02/15/26   RDM   RLC-0005   WIRED IN U7 - LOADS EQPFILE INTO
004200*                                THE EQUIPMENT WORK TABLE, CALLS
004300*                                WHAUTO, REPORT SECTION 5.
004400*    02/16/26   RDM   RLC-0006   WIRED IN U8 (WHFLEET CALL,
004500*                                FED FROM WHLOC'S DISTANCES) AND
004600*                                REPORT SECTION 6 (FLEET).
004700*    02/21/26   RDM   RLC-0008   WIRED IN U9 (WHVALID CALL) AND
004800*                                REPORT SECTION 7 (VALIDATION).
004900*    02/24/26   RDM   RLC-0015   PASSED WH-ZONE-TOTALS-REC (NOT
005000*                                WH-FLEET-TOTALS-REC) INTO THE
005100*                                WHVALID CALL FOR THE DOCK-DOOR
005200*                                CHECK - SEE WHVALID OWN LOG.
005210*    02/26/26   RDM   RLC-0019   LOC-FILE-REC SHRUNK TO X(80) TO
005220*                                MATCH THE CORRECTED LOCATION-REC
005230*                                LAYOUT (WHLOCREC).  REPORT SECTION
005240*                                7 LOOP WIDENED TO 17 CHECKS - SEE
005250*                                WHVALID OWN LOG, RLC-0019.  ALSO
005260*                                MOVED WS-SCN-IX/WS-EQP-IX OUT OF
005270*                                WS-SUBSCRIPTS TO STANDALONE
005280*                                77-LEVELS, SHOP STANDARD.
005290*    02/27/26   RDM   RLC-0020   KPI ANNUAL-OPEX CALC IN 3100-CALC-
005291*                                ONE-KPI NOW ADDS THE UTILITIES/
005292*                                INSURANCE/ADMIN OVERHEAD CONSTANT
005293*                                (WHC-BASE-OPEX-NO-LABOR) ON TOP OF
005294*                                THE RENT FIGURE - IT HAD BEEN
005295*                                SITTING AT ZERO IN WHCONST SINCE
005296*                                RLC-0001 AND WAS NEVER PICKED UP.
005310*    02/28/26   RDM   RLC-0021   RLC-0020 WAS WRONG.  THE WORKSHEET
005320*                                FORMULA IS LABOR PLUS RENT, FULL
005330*                                STOP - WHC-RENT-OPEX-AMT ALREADY
005340*                                CARRIES THE TOTAL-AREA TIMES
005350*                                RENT-RATE FIGURE.  DROPPED THE
005360*                                WHC-BASE-OPEX-NO-LABOR TERM FROM
005370*                                3100-CALC-ONE-KPI - SEE WHCONST
005380*                                OWN LOG, RLC-0021.
005390******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SCENARIO-FILE  ASSIGN TO SCNFILE
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-SCNFILE-STATUS.
006500     SELECT LOCATION-FILE  ASSIGN TO LOCFILE
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-LOCFILE-STATUS.
006800     SELECT EQUIPMENT-FILE ASSIGN TO EQPFILE
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS  IS  WS-EQPFILE-STATUS.
007100     SELECT KPI-FILE       ASSIGN TO KPIFILE
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS  IS  WS-KPIFILE-STATUS.
007400     SELECT REPORT-FILE    ASSIGN TO WHRPT
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-WHRPT-STATUS.
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  SCENARIO-FILE
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  SCN-FILE-REC                PIC X(80).
008500*
008600 FD  LOCATION-FILE
008700     RECORDING MODE IS F
008800     BLOCK CONTAINS 0 RECORDS.
008900 01  LOC-FILE-REC                PIC X(80).
009000*
009100 FD  EQUIPMENT-FILE
009200     RECORDING MODE IS F
009300     BLOCK CONTAINS 0 RECORDS.
009400 01  EQP-FILE-REC                PIC X(100).
009500*
009600 FD  KPI-FILE
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS.
009900 01  KPI-FILE-REC                PIC X(100).
010000*
010100 FD  REPORT-FILE
010200     RECORDING MODE IS F.
010300 01  REPORT-RECORD               PIC X(132).
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700 COPY WHCONST.
010710*----------------------------------------------------------------
010720*    INPUT-RECORD AND SUBPROGRAM LINKAGE COPYBOOKS - BROUGHT IN
010730*    HERE SO THE FIELD NAMES LINE UP EXACTLY WITH EACH SUBPROGRAM
010740*    WHRELOC CALLS AND WITH THE ANALYSIS REPORT PRINT PARAGRAPHS.
010750*----------------------------------------------------------------
010760 COPY WHSCNREC.
010770 COPY WHLOCREC.
010780 COPY WHLOCRES.
010790 COPY WHSIMREC.
010800 COPY WHKPIREC.
010810 COPY WHZONREC.
010820 COPY WHZONTBL.
010830 COPY WHZONTOT.
010840 COPY WHSKDREC.
010850 COPY WHSKDTBL.
010860 COPY WHSKUTOT.
010870 COPY WHEQPREC.
010880 COPY WHEQPTBL.
010890 COPY WHROIREC.
010900 COPY WHROITBL.
010910 COPY WHFLTREC.
010920 COPY WHFLTTBL.
010930 COPY WHFLTTOT.
010940 COPY WHVALREC.
010950 COPY WHVALTBL.
010960 COPY WHVALSUM.
010970*----------------------------------------------------------------
010980*    SYSTEM DATE/TIME FOR THE REPORT TITLE BLOCK.
011000*----------------------------------------------------------------
011100 01  SYSTEM-DATE-AND-TIME.
011200     05  CURRENT-DATE.
011300         10  CURRENT-YEAR            PIC 9(2).
011400         10  CURRENT-MONTH           PIC 9(2).
011500         10  CURRENT-DAY             PIC 9(2).
011600     05  CURRENT-TIME.
011700         10  CURRENT-HOUR            PIC 9(2).
011800         10  CURRENT-MINUTE          PIC 9(2).
011900         10  CURRENT-SECOND          PIC 9(2).
012000         10  CURRENT-HNDSEC          PIC 9(2).
012100     05  FILLER                      PIC X(06)   VALUE SPACES.
012200*----------------------------------------------------------------
012300*    FILE STATUS / EOF SWITCHES.
012400*----------------------------------------------------------------
012500 01  WS-FILE-STATUSES.
012600     05  WS-SCNFILE-STATUS           PIC X(02)   VALUE SPACES.
012700     05  WS-LOCFILE-STATUS           PIC X(02)   VALUE SPACES.
012800     05  WS-EQPFILE-STATUS           PIC X(02)   VALUE SPACES.
012900     05  WS-KPIFILE-STATUS           PIC X(02)   VALUE SPACES.
013000     05  WS-WHRPT-STATUS             PIC X(02)   VALUE SPACES.
013100     05  FILLER                      PIC X(06)   VALUE SPACES.
013200 01  WS-EOF-SWITCHES.
013300     05  WS-SCN-EOF-SW               PIC X       VALUE 'N'.
013400         88  WS-SCN-EOF                      VALUE 'Y'.
013500     05  WS-LOC-EOF-SW               PIC X       VALUE 'N'.
013600         88  WS-LOC-EOF                      VALUE 'Y'.
013700     05  WS-EQP-EOF-SW               PIC X       VALUE 'N'.
013800         88  WS-EQP-EOF                      VALUE 'Y'.
013900     05  FILLER                      PIC X(06)   VALUE SPACES.
014000*----------------------------------------------------------------
014100*    TABLE SUBSCRIPTS - PRINT LOOPS AND FILE LOADS.  KEPT AT THE
014105*    77 LEVEL, SHOP STANDARD FOR A BARE LOOP SUBSCRIPT THAT DOES
014110*    NOT TRAVEL WITH A GROUP OF RELATED WORK FIELDS.
014200 77  WS-SCN-IX                       PIC 9        COMP.
014250 77  WS-EQP-IX                       PIC 9(02)    COMP.
014300*----------------------------------------------------------------
015200*----------------------------------------------------------------
015300*    ARGUMENTS RESTAGED IN THE USAGE THE CALLED SUBPROGRAM'S
015400*    OWN LINKAGE SECTION EXPECTS - SEE WHSKU/WHZONE PARAMETER
015500*    LISTS.  WHCONST CARRIES THE MASTERS AS DISPLAY ITEMS.
015600*----------------------------------------------------------------
015700 01  WS-CALL-ARG-FIELDS.
015800     05  WS-SKU-COUNT-ARG            PIC 9(07)    COMP.
015900     05  WS-ZONE-AREA-ARG            PIC 9(06)V99 COMP-3.
016000     05  WS-ZONE-AREA-ARG-ALT REDEFINES WS-ZONE-AREA-ARG
016001                             PIC 9(05)V999 COMP-3.
016100     05  FILLER                      PIC X(06)    VALUE SPACES.
016200*----------------------------------------------------------------
016300*    PER-SCENARIO WORK TABLE - CARRIES EACH SCENARIO FROM THE
016400*    U1 READ THROUGH U2/U3 TO THE SECTION 1 REPORT PRINT.
016500*----------------------------------------------------------------
016600 01  WH-SCENARIO-TABLE.
016700     05  WH-SCN-ROW OCCURS 4 TIMES INDEXED BY WH-SCN-IX.
016800         10  WH-SCN-ID               PIC 9.
016900         10  WH-SCN-NAME             PIC X(30).
017000         10  WH-SCN-ATTRITION        PIC V9(4)    COMP-3.
017100         10  WH-SCN-HR-INVEST        PIC 9(11)    COMP-3.
017200         10  WH-SCN-AUTO-INVEST      PIC 9(11)    COMP-3.
017300         10  WH-SCN-EFFICIENCY       PIC 9V99     COMP-3.
017400         10  WH-SCN-STAFF-REMAIN     PIC 9(03)    COMP.
017500         10  WH-SCN-STAFF-HIRE       PIC 9(03)    COMP-3.
017600         10  WH-SCN-PROC-TIME        PIC 9(03)V99 COMP-3.
017700         10  WH-SCN-PROCESSED        PIC 9(07)    COMP-3.
017800         10  WH-SCN-AVG-LEAD         PIC 9(05)V99 COMP-3.
017900         10  WH-SCN-AVG-WAIT         PIC 9(05)V99 COMP-3.
018000     05  FILLER                      PIC X(08).
018100*----------------------------------------------------------------
018200*    U3 FINANCIAL KPI WORK FIELDS - RAW RUB, BEFORE THE MLN
018300*    CONVERSION INTO THE PRINTED/WRITTEN KPI-REC.
018400*----------------------------------------------------------------
018500 01  WS-KPI-CALC-FIELDS.
018600     05  WS-KPI-LABOR-COST           PIC 9(11)V99 COMP-3.
018700     05  WS-KPI-LABOR-COST-ALT REDEFINES WS-KPI-LABOR-COST
018701                             PIC 9(10)V999 COMP-3.
018800     05  WS-KPI-ANNUAL-OPEX          PIC 9(11)V99 COMP-3.
018900     05  WS-KPI-ANNUAL-OPEX-ALT REDEFINES WS-KPI-ANNUAL-OPEX
018901                             PIC 9(10)V999 COMP-3.
019000     05  WS-KPI-HIRING-COST          PIC 9(09)V99 COMP-3.
019100     05  WS-KPI-TOTAL-COST-Y1        PIC 9(11)V99 COMP-3.
019101     05  WS-KPI-TOTAL-COST-ALT REDEFINES WS-KPI-TOTAL-COST-Y1
019102                             PIC 9(10)V999 COMP-3.
019200     05  FILLER                      PIC X(06)    VALUE SPACES.
019300******************************************************************
019400*    REPORT PRINT-LINE LAYOUTS - ONE GROUP PER SECTION OF THE
019500*    CONSOLIDATED ANALYSIS REPORT.  132-COLUMN LINES, FILLER
019600*    PADDING TO WIDTH ON EVERY LINE AS USUAL.
019700******************************************************************
019800*----------------------------------------------------------------
019900*    PAGE TITLE BLOCK (PRINTED ONCE, AFTER PAGE).
020000*----------------------------------------------------------------
020100 01  WHR-TITLE-REC.
020200     05  FILLER                      PIC X(40)
020300                VALUE 'WAREHOUSE RELOCATION ANALYSIS   DATE: '.
020400     05  WHR-TTL-MM                  PIC 99.
020500     05  FILLER                      PIC X       VALUE '/'.
020600     05  WHR-TTL-DD                  PIC 99.
020700     05  FILLER                      PIC X       VALUE '/'.
020800     05  WHR-TTL-YY                  PIC 99.
020900     05  FILLER                      PIC X(20)
021000                VALUE '   (MM/DD/YY)  TIME: '.
021100     05  WHR-TTL-HH                  PIC 99.
021200     05  FILLER                      PIC X       VALUE ':'.
021300     05  WHR-TTL-MIN                 PIC 99.
021400     05  FILLER                      PIC X(49)   VALUE SPACES.
021500 01  WHR-RULE-REC.
021600     05  FILLER                      PIC X(132)  VALUE ALL '-'.
021700 01  WHR-BLANK-REC.
021800     05  FILLER                      PIC X(132)  VALUE SPACES.
021900*----------------------------------------------------------------
022000*    SECTION 1 - SCENARIO KPI TABLE.
022100*----------------------------------------------------------------
022200 01  WHR-S1-HDR1.
022300     05  FILLER                      PIC X(40)
022400                VALUE 'SECTION 1 - SCENARIO KPI TABLE'.
022500     05  FILLER                      PIC X(92)   VALUE SPACES.
022600 01  WHR-S1-HDR2.
022700     05  FILLER                      PIC X(30)   VALUE 'SCENARIO'.
022800     05  FILLER                      PIC X(08)   VALUE 'STAFF'.
022900     05  FILLER                      PIC X(14)   VALUE 'THRPUT/MO'.
023000     05  FILLER                      PIC X(10)   VALUE 'AVGLEAD'.
023100     05  FILLER                      PIC X(12)   VALUE 'YR1COST MN'.
023200     05  FILLER                      PIC X(10)   VALUE 'CAPEX MN'.
023300     05  FILLER                      PIC X(10)   VALUE 'OPEX MN'.
023400     05  FILLER                      PIC X(08)   VALUE 'HR MN'.
023500     05  FILLER                      PIC X(10)   VALUE 'HIRE MN'.
023600     05  FILLER                      PIC X(20)   VALUE SPACES.
023700 01  WHR-S1-DETAIL.
023800     05  WHR-S1-NAME                 PIC X(30).
023900     05  WHR-S1-STAFF                PIC ZZ9.
024000     05  FILLER                      PIC X(05)   VALUE SPACES.
024100     05  WHR-S1-THRPUT               PIC ZZZ,ZZ9.
024200     05  FILLER                      PIC X(07)   VALUE SPACES.
024300     05  WHR-S1-LEAD                 PIC ZZ9.99.
024400     05  FILLER                      PIC X(06)   VALUE SPACES.
024500     05  WHR-S1-Y1COST               PIC ZZZ,ZZ9.99.
024600     05  FILLER                      PIC X(03)   VALUE SPACES.
024700     05  WHR-S1-CAPEX                PIC ZZZ,ZZ9.99.
024800     05  FILLER                      PIC X(03)   VALUE SPACES.
024900     05  WHR-S1-OPEX                 PIC ZZZ,ZZ9.99.
025000     05  FILLER                      PIC X(03)   VALUE SPACES.
025100     05  WHR-S1-HR                   PIC ZZZ,ZZ9.99.
025200     05  FILLER                      PIC X(03)   VALUE SPACES.
025300     05  WHR-S1-HIRE                 PIC ZZZ,ZZ9.99.
025400     05  FILLER                      PIC X(04)   VALUE SPACES.
025500*----------------------------------------------------------------
025600*    SECTION 2 - ZONING.
025700*----------------------------------------------------------------
025800 01  WHR-S2-HDR1.
025900     05  FILLER                      PIC X(40)
026000                VALUE 'SECTION 2 - WAREHOUSE ZONING'.
026100     05  FILLER                      PIC X(92)   VALUE SPACES.
026200 01  WHR-S2-HDR2.
026300     05  FILLER                      PIC X(50)   VALUE 'ZONE'.
026400     05  FILLER                      PIC X(18)   VALUE 'AREA SQM'.
026500     05  FILLER                      PIC X(12)   VALUE 'SHARE PCT'.
026600     05  FILLER                      PIC X(16)   VALUE 'REGIME'.
026700     05  FILLER                      PIC X(36)   VALUE SPACES.
026800 01  WHR-S2-DETAIL.
026900     05  WHR-S2-NAME                 PIC X(50).
027000     05  WHR-S2-AREA                 PIC ZZZ,ZZ9.99.
027100     05  FILLER                      PIC X(06)   VALUE SPACES.
027200     05  WHR-S2-SHARE                PIC Z9.99.
027300     05  FILLER                      PIC X(06)   VALUE SPACES.
027400     05  WHR-S2-REGIME               PIC X(12).
027500     05  FILLER                      PIC X(34)   VALUE SPACES.
027600 01  WHR-S2-SUBTOTAL.
027700     05  FILLER                      PIC X(10)   VALUE '  SUBTOTAL'.
027800     05  WHR-S2-GRP-NAME             PIC X(40).
027900     05  WHR-S2-GRP-AREA             PIC ZZZ,ZZ9.99.
028000     05  FILLER                      PIC X(72)   VALUE SPACES.
028100 01  WHR-S2-UNALLOC.
028200     05  FILLER                      PIC X(50)
028300                VALUE '  UNALLOCATED AREA REMAINDER'.
028400     05  WHR-S2-UNALLOC-AREA         PIC -ZZ,ZZ9.99.
028500     05  FILLER                      PIC X(72)   VALUE SPACES.
028600*----------------------------------------------------------------
028700*    SECTION 3 - SKU STORAGE-CONDITION DISTRIBUTION.
028800*----------------------------------------------------------------
028900 01  WHR-S3-HDR1.
029000     05  FILLER                      PIC X(40)
029100                VALUE 'SECTION 3 - SKU DISTRIBUTION'.
029200     05  FILLER                      PIC X(92)   VALUE SPACES.
029300 01  WHR-S3-HDR2.
029400     05  FILLER                      PIC X(18)   VALUE 'CONDITION'.
029500     05  FILLER                      PIC X(10)   VALUE 'SKU CNT'.
029600     05  FILLER                      PIC X(10)   VALUE 'SHARE'.
029700     05  FILLER                      PIC X(14)   VALUE 'TEMP LO/HI'.
029800     05  FILLER                      PIC X(14)   VALUE 'HUM  LO/HI'.
029900     05  FILLER                      PIC X(08)   VALUE 'VALID'.
030000     05  FILLER                      PIC X(08)   VALUE 'SECUR'.
030100     05  FILLER                      PIC X(50)   VALUE SPACES.
030200 01  WHR-S3-DETAIL.
030300     05  WHR-S3-COND                 PIC X(18).
030400     05  WHR-S3-COUNT                PIC ZZZ,ZZ9.
030500     05  FILLER                      PIC X(02)   VALUE SPACES.
030600     05  WHR-S3-SHARE                PIC Z9.9999.
030700     05  FILLER                      PIC X(03)   VALUE SPACES.
030800     05  WHR-S3-TLO                  PIC -ZZ9.
030900     05  FILLER                      PIC X        VALUE '/'.
031000     05  WHR-S3-THI                  PIC -ZZ9.
031100     05  FILLER                      PIC X(04)   VALUE SPACES.
031200     05  WHR-S3-HLO                  PIC ZZ9.
031300     05  FILLER                      PIC X        VALUE '/'.
031400     05  WHR-S3-HHI                  PIC ZZ9.
031500     05  FILLER                      PIC X(04)   VALUE SPACES.
031600     05  WHR-S3-VALID                PIC X.
031700     05  FILLER                      PIC X(07)   VALUE SPACES.
031800     05  WHR-S3-SECUR                PIC X.
031900     05  FILLER                      PIC X(56)   VALUE SPACES.
032000 01  WHR-S3-TOTAL.
032100     05  FILLER                      PIC X(18)
032200                VALUE '  TOTAL SKU COUNT '.
032300     05  WHR-S3-TOT-CNT              PIC ZZZ,ZZ9.
032400     05  FILLER                      PIC X(107)  VALUE SPACES.
032500*----------------------------------------------------------------
032600*    SECTION 4 - CLIMATE / REDUNDANCY / MONITORING.
032700*----------------------------------------------------------------
032800 01  WHR-S4-HDR1.
032900     05  FILLER                      PIC X(40)
033000                VALUE 'SECTION 4 - CLIMATE REQUIREMENTS'.
033100     05  FILLER                      PIC X(92)   VALUE SPACES.
033200 01  WHR-S4-HDR2.
033300     05  FILLER                      PIC X(14)   VALUE 'REGIME'.
033400     05  FILLER                      PIC X(14)   VALUE 'AREA SQM'.
033500     05  FILLER                      PIC X(12)   VALUE 'COOLING KW'.
033600     05  FILLER                      PIC X(16)   VALUE 'CAPEX'.
033700     05  FILLER                      PIC X(16)   VALUE 'MAINT OPEX'.
033800     05  FILLER                      PIC X(16)   VALUE 'ELEC OPEX'.
033900     05  FILLER                      PIC X(16)   VALUE 'TOTAL OPEX'.
034000     05  FILLER                      PIC X(28)   VALUE SPACES.
034100 01  WHR-S4-DETAIL.
034200     05  WHR-S4-REGIME               PIC X(14).
034300     05  WHR-S4-AREA                 PIC ZZ,ZZ9.99.
034400     05  FILLER                      PIC X(02)   VALUE SPACES.
034500     05  WHR-S4-KW                   PIC ZZZ,ZZ9.99.
034600     05  FILLER                      PIC X(01)   VALUE SPACES.
034700     05  WHR-S4-CAPEX                PIC ZZZ,ZZZ,ZZ9.99.
034800     05  FILLER                      PIC X(01)   VALUE SPACES.
034900     05  WHR-S4-MAINT                PIC ZZZ,ZZZ,ZZ9.99.
035000     05  FILLER                      PIC X(01)   VALUE SPACES.
035100     05  WHR-S4-ELEC                 PIC ZZZ,ZZZ,ZZ9.99.
035200     05  FILLER                      PIC X(01)   VALUE SPACES.
035300     05  WHR-S4-TOTOPEX              PIC ZZZ,ZZZ,ZZ9.99.
035400     05  FILLER                      PIC X(12)   VALUE SPACES.
035500 01  WHR-S4-GRAND.
035600     05  FILLER                      PIC X(14)   VALUE '  GRAND TOTAL'.
035700     05  WHR-S4-G-AREA               PIC ZZ,ZZ9.99.
035800     05  FILLER                      PIC X(02)   VALUE SPACES.
035900     05  WHR-S4-G-KW                 PIC ZZZ,ZZ9.99.
036000     05  FILLER                      PIC X(01)   VALUE SPACES.
036100     05  WHR-S4-G-CAPEX              PIC ZZZ,ZZZ,ZZ9.99.
036200     05  FILLER                      PIC X(01)   VALUE SPACES.
036300     05  WHR-S4-G-MAINT              PIC ZZZ,ZZZ,ZZ9.99.
036400     05  FILLER                      PIC X(01)   VALUE SPACES.
036500     05  WHR-S4-G-ELEC               PIC ZZZ,ZZZ,ZZ9.99.
036600     05  FILLER                      PIC X(01)   VALUE SPACES.
036700     05  WHR-S4-G-TOTOPEX            PIC ZZZ,ZZZ,ZZ9.99.
036800     05  FILLER                      PIC X(12)   VALUE SPACES.
036900 01  WHR-S4-REDUN.
037000     05  FILLER                      PIC X(12)   VALUE '  REDUNDANCY'.
037100     05  WHR-S4-R-OPT                PIC X(02).
037200     05  FILLER                      PIC X(04)   VALUE SPACES.
037300     05  FILLER                      PIC X(06)   VALUE 'MULT'.
037400     05  WHR-S4-R-MULT               PIC 9.99.
037500     05  FILLER                      PIC X(04)   VALUE SPACES.
037600     05  FILLER                      PIC X(12)   VALUE 'EXTRA CAPEX'.
037700     05  WHR-S4-R-X-CAPEX            PIC ZZZ,ZZZ,ZZ9.99.
037800     05  FILLER                      PIC X(01)   VALUE SPACES.
037900     05  FILLER                      PIC X(11)   VALUE 'EXTRA OPEX'.
038000     05  WHR-S4-R-X-OPEX             PIC ZZZ,ZZZ,ZZ9.99.
038100     05  FILLER                      PIC X(01)   VALUE SPACES.
038200     05  FILLER                      PIC X(13)   VALUE 'TOTAL CAPEX'.
038300     05  WHR-S4-R-T-CAPEX            PIC ZZZ,ZZZ,ZZ9.99.
038400     05  FILLER                      PIC X(01)   VALUE SPACES.
038500     05  FILLER                      PIC X(12)   VALUE 'TOTAL OPEX'.
038600     05  WHR-S4-R-T-OPEX             PIC ZZZ,ZZZ,ZZ9.99.
038700 01  WHR-S4-MON.
038800     05  FILLER                      PIC X(14)   VALUE '  MONITORING'.
038900     05  FILLER                      PIC X(10)   VALUE 'SENSORS'.
039000     05  WHR-S4-M-SENS               PIC ZZ,ZZ9.
039100     05  FILLER                      PIC X(03)   VALUE SPACES.
039200     05  FILLER                      PIC X(10)   VALUE 'READERS'.
039300     05  WHR-S4-M-READ               PIC ZZ,ZZ9.
039400     05  FILLER                      PIC X(03)   VALUE SPACES.
039500     05  FILLER                      PIC X(08)   VALUE 'CAPEX'.
039600     05  WHR-S4-M-CAPEX              PIC ZZZ,ZZZ,ZZ9.99.
039700     05  FILLER                      PIC X(01)   VALUE SPACES.
039800     05  FILLER                      PIC X(12)   VALUE 'ANNUAL OPEX'.
039900     05  WHR-S4-M-OPEX               PIC ZZZ,ZZZ,ZZ9.99.
040000     05  FILLER                      PIC X(09)   VALUE SPACES.
040100*----------------------------------------------------------------
040200*    SECTION 5 - AUTOMATION ROI.
040300*----------------------------------------------------------------
040400 01  WHR-S5-HDR1.
040500     05  FILLER                      PIC X(40)
040600                VALUE 'SECTION 5 - AUTOMATION ROI'.
040700     05  FILLER                      PIC X(92)   VALUE SPACES.
040800 01  WHR-S5-HDR2.
040900     05  FILLER                      PIC X(08)   VALUE 'LEVEL'.
041000     05  FILLER                      PIC X(14)   VALUE 'CAPEX'.
041100     05  FILLER                      PIC X(14)   VALUE 'OPEX'.
041200     05  FILLER                      PIC X(10)   VALUE 'RED STF'.
041300     05  FILLER                      PIC X(14)   VALUE 'LABOR SAVE'.
041400     05  FILLER                      PIC X(14)   VALUE 'REV INC'.
041500     05  FILLER                      PIC X(14)   VALUE 'NET BENEFIT'.
041600     05  FILLER                      PIC X(12)   VALUE 'PAYBACK YR'.
041700     05  FILLER                      PIC X(10)   VALUE '5Y ROI %'.
041800     05  FILLER                      PIC X(22)   VALUE SPACES.
041900 01  WHR-S5-DETAIL.
042000     05  WHR-S5-LEVEL                PIC 9.
042100     05  FILLER                      PIC X(07)   VALUE SPACES.
042200     05  WHR-S5-CAPEX                PIC ZZZ,ZZZ,ZZ9.99.
042300     05  FILLER                      PIC X(01)   VALUE SPACES.
042400     05  WHR-S5-OPEX                 PIC ZZZ,ZZZ,ZZ9.99.
042500     05  FILLER                      PIC X(01)   VALUE SPACES.
042600     05  WHR-S5-REDSTF               PIC ZZ9.
042700     05  FILLER                      PIC X(07)   VALUE SPACES.
042800     05  WHR-S5-LABOR                PIC ZZZ,ZZZ,ZZ9.99.
042900     05  FILLER                      PIC X(01)   VALUE SPACES.
043000     05  WHR-S5-REVINC               PIC ZZZ,ZZZ,ZZ9.99.
043100     05  FILLER                      PIC X(01)   VALUE SPACES.
043200     05  WHR-S5-NETBEN               PIC -ZZ,ZZZ,ZZ9.99.
043300     05  FILLER                      PIC X(01)   VALUE SPACES.
043400     05  WHR-S5-PAYBK                PIC ZZ9.99.
043500     05  FILLER                      PIC X(04)   VALUE SPACES.
043600     05  WHR-S5-ROIPCT               PIC -ZZ9.99.
043700     05  FILLER                      PIC X(15)   VALUE SPACES.
043800*----------------------------------------------------------------
043900*    SECTION 6 - FLEET.
044000*----------------------------------------------------------------
044100 01  WHR-S6-HDR1.
044200     05  FILLER                      PIC X(40)
044300                VALUE 'SECTION 6 - TRANSPORT FLEET'.
044400     05  FILLER                      PIC X(92)   VALUE SPACES.
044500 01  WHR-S6-HDR2.
044600     05  FILLER                      PIC X(24)   VALUE 'FLOW'.
044700     05  FILLER                      PIC X(16)   VALUE 'VEHICLE'.
044800     05  FILLER                      PIC X(08)   VALUE 'CNT'.
044900     05  FILLER                      PIC X(12)   VALUE 'TRIPS/YR'.
045000     05  FILLER                      PIC X(12)   VALUE 'KM/YR'.
045100     05  FILLER                      PIC X(14)   VALUE 'TOTAL OPEX'.
045200     05  FILLER                      PIC X(14)   VALUE 'CAPEX BUY'.
045300     05  FILLER                      PIC X(14)   VALUE 'LEASE OPEX'.
045400     05  FILLER                      PIC X(18)   VALUE SPACES.
045500 01  WHR-S6-DETAIL.
045600     05  WHR-S6-FLOW                 PIC X(24).
045700     05  WHR-S6-VEH                  PIC X(16).
045800     05  WHR-S6-CNT                  PIC ZZ9.
045900     05  FILLER                      PIC X(05)   VALUE SPACES.
046000     05  WHR-S6-TRIPS                PIC ZZZ,ZZ9.
046100     05  FILLER                      PIC X(01)   VALUE SPACES.
046200     05  WHR-S6-KM                   PIC ZZZ,ZZZ,ZZ9.99.
046300     05  WHR-S6-TOTOPEX              PIC ZZZ,ZZZ,ZZ9.99.
046400     05  FILLER                      PIC X(01)   VALUE SPACES.
046500     05  WHR-S6-CAPEX                PIC ZZZ,ZZZ,ZZ9.99.
046600     05  FILLER                      PIC X(01)   VALUE SPACES.
046700     05  WHR-S6-LEASE                PIC ZZZ,ZZZ,ZZ9.99.
046800     05  FILLER                      PIC X(07)   VALUE SPACES.
046900 01  WHR-S6-TOTALS.
047000     05  FILLER                      PIC X(14)
047100                VALUE '  FLEET TOTAL'.
047200     05  FILLER                      PIC X(10)   VALUE 'VEHICLES'.
047300     05  WHR-S6-T-VEH                PIC ZZ,ZZ9.
047400     05  FILLER                      PIC X(03)   VALUE SPACES.
047500     05  FILLER                      PIC X(10)   VALUE 'OWN OPEX'.
047600     05  WHR-S6-T-OPEX               PIC ZZZ,ZZZ,ZZ9.99.
047700     05  FILLER                      PIC X(01)   VALUE SPACES.
047800     05  FILLER                      PIC X(12)   VALUE 'BUY CAPEX'.
047900     05  WHR-S6-T-CAPEX              PIC ZZZ,ZZZ,ZZ9.99.
048000     05  FILLER                      PIC X(01)   VALUE SPACES.
048100     05  FILLER                      PIC X(12)   VALUE 'LEASE OPEX'.
048200     05  WHR-S6-T-LEASE              PIC ZZZ,ZZZ,ZZ9.99.
048300     05  FILLER                      PIC X(04)   VALUE SPACES.
048400     05  FILLER                      PIC X(15)   VALUE 'RECOMMENDATION'.
048500     05  WHR-S6-T-RECOMM             PIC X(08).
048600     05  FILLER                      PIC X(04)   VALUE SPACES.
048700 01  WHR-S6-DOCK.
048800     05  FILLER                      PIC X(12)   VALUE '  DOCKS AVG'.
048900     05  WHR-S6-D-AVG                PIC ZZZ,ZZ9.99.
049000     05  FILLER                      PIC X(02)   VALUE SPACES.
049100     05  FILLER                      PIC X(06)   VALUE 'PEAK'.
049200     05  WHR-S6-D-PEAK               PIC ZZZ,ZZ9.99.
049300     05  FILLER                      PIC X(02)   VALUE SPACES.
049400     05  FILLER                      PIC X(08)   VALUE 'INBOUND'.
049500     05  WHR-S6-D-IN                 PIC ZZ9.
049600     05  FILLER                      PIC X(02)   VALUE SPACES.
049700     05  FILLER                      PIC X(09)   VALUE 'OUTBOUND'.
049800     05  WHR-S6-D-OUT                PIC ZZ9.
049900     05  FILLER                      PIC X(02)   VALUE SPACES.
050000     05  FILLER                      PIC X(07)   VALUE 'TOTAL'.
050100     05  WHR-S6-D-TOT                PIC ZZ9.
050200     05  FILLER                      PIC X(02)   VALUE SPACES.
050300     05  FILLER                      PIC X(06)   VALUE 'UTIL%'.
050400     05  WHR-S6-D-UTIL               PIC ZZ9.99.
050500     05  FILLER                      PIC X(15)   VALUE SPACES.
050600*----------------------------------------------------------------
050700*    SECTION 7 - MODEL VALIDATION.
050800*----------------------------------------------------------------
050900 01  WHR-S7-HDR1.
051000     05  FILLER                      PIC X(40)
051100                VALUE 'SECTION 7 - MODEL VALIDATION'.
051200     05  FILLER                      PIC X(92)   VALUE SPACES.
051300 01  WHR-S7-HDR2.
051400     05  FILLER                      PIC X(40)   VALUE 'CHECK'.
051500     05  FILLER                      PIC X(08)   VALUE 'RESULT'.
051600     05  FILLER                      PIC X(10)   VALUE 'SEVERITY'.
051700     05  FILLER                      PIC X(40)   VALUE 'EXPECTED'.
051800     05  FILLER                      PIC X(34)   VALUE 'ACTUAL'.
051900 01  WHR-S7-DETAIL.
052000     05  WHR-S7-NAME                 PIC X(40).
052100     05  WHR-S7-RESULT               PIC X(06).
052200     05  FILLER                      PIC X(02)   VALUE SPACES.
052300     05  WHR-S7-SEVER                PIC X(08).
052400     05  FILLER                      PIC X(02)   VALUE SPACES.
052500     05  WHR-S7-EXPECT               PIC X(40).
052600     05  WHR-S7-ACTUAL               PIC X(34).
052700 01  WHR-S7-SUMMARY1.
052800     05  FILLER                      PIC X(16)
052900                VALUE '  TOTAL CHECKS'.
053000     05  WHR-S7-SM-TOT               PIC ZZ9.
053100     05  FILLER                      PIC X(04)   VALUE SPACES.
053200     05  FILLER                      PIC X(08)   VALUE 'PASSED'.
053300     05  WHR-S7-SM-PASS              PIC ZZ9.
053400     05  FILLER                      PIC X(04)   VALUE SPACES.
053500     05  FILLER                      PIC X(08)   VALUE 'FAILED'.
053600     05  WHR-S7-SM-FAIL              PIC ZZ9.
053700     05  FILLER                      PIC X(84)   VALUE SPACES.
053800 01  WHR-S7-SUMMARY2.
053900     05  FILLER                      PIC X(16)
054000                VALUE '  CRITICAL FAIL'.
054100     05  WHR-S7-SM-CRIT              PIC ZZ9.
054200     05  FILLER                      PIC X(04)   VALUE SPACES.
054300     05  FILLER                      PIC X(09)   VALUE 'WARN FAIL'.
054400     05  WHR-S7-SM-WARN              PIC ZZ9.
054500     05  FILLER                      PIC X(04)   VALUE SPACES.
054600     05  FILLER                      PIC X(09)   VALUE 'INFO FAIL'.
054700     05  WHR-S7-SM-INFO              PIC ZZ9.
054800     05  FILLER                      PIC X(04)   VALUE SPACES.
054900     05  FILLER                      PIC X(18)
055000                VALUE 'OBJECTIVES SCORE %'.
055100     05  WHR-S7-SM-SCORE             PIC ZZ9.99.
055200     05  FILLER                      PIC X(43)   VALUE SPACES.
055300******************************************************************
055400 PROCEDURE DIVISION.
055500******************************************************************
055600*
055700 0000-MAIN.
055800     ACCEPT CURRENT-DATE FROM DATE.
055900     ACCEPT CURRENT-TIME FROM TIME.
056000     PERFORM 0100-OPEN-FILES    THRU 0100-EXIT.
056100     PERFORM 0200-PRINT-TITLE   THRU 0200-EXIT.
056200     PERFORM 1000-BUILD-SCENARIOS THRU 1000-EXIT.
056300     PERFORM 2000-RUN-SIMULATION  THRU 2000-EXIT.
056400     PERFORM 3000-CALC-KPI        THRU 3000-EXIT.
056500     PERFORM 3200-PRINT-KPI-TABLE THRU 3200-EXIT.
056600     PERFORM 4000-RUN-LOCATION    THRU 4000-EXIT.
056700     PERFORM 5000-RUN-ZONING      THRU 5000-EXIT.
056800     PERFORM 5500-PRINT-ZONING    THRU 5500-EXIT.
056900     PERFORM 6000-RUN-SKU-DIST    THRU 6000-EXIT.
057000     PERFORM 6500-PRINT-SKU-DIST  THRU 6500-EXIT.
057100     PERFORM 6800-PRINT-CLIMATE   THRU 6800-EXIT.
057200     PERFORM 7000-RUN-AUTOMATION  THRU 7000-EXIT.
057300     PERFORM 7500-PRINT-AUTOMATION THRU 7500-EXIT.
057400     PERFORM 8000-RUN-FLEET       THRU 8000-EXIT.
057500     PERFORM 8500-PRINT-FLEET     THRU 8500-EXIT.
057600     PERFORM 9000-RUN-VALIDATION  THRU 9000-EXIT.
057700     PERFORM 9500-PRINT-VALIDATION THRU 9500-EXIT.
057800     PERFORM 9800-CLOSE-FILES     THRU 9800-EXIT.
057900     GOBACK.
058000*----------------------------------------------------------------
058100 0100-OPEN-FILES.
058200     OPEN INPUT  SCENARIO-FILE
058300                 LOCATION-FILE
058400                 EQUIPMENT-FILE
058500          OUTPUT KPI-FILE
058600                 REPORT-FILE.
058700     IF WS-SCNFILE-STATUS NOT = '00'
058800       DISPLAY 'WHRELOC ERROR OPENING SCENARIO FILE. RC: '
058900               WS-SCNFILE-STATUS
059000       MOVE 16 TO RETURN-CODE
059100     END-IF.
059200     IF WS-LOCFILE-STATUS NOT = '00'
059300       DISPLAY 'WHRELOC ERROR OPENING LOCATION FILE. RC: '
059400               WS-LOCFILE-STATUS
059500       MOVE 16 TO RETURN-CODE
059600     END-IF.
059700     IF WS-EQPFILE-STATUS NOT = '00'
059800       DISPLAY 'WHRELOC ERROR OPENING EQUIPMENT FILE. RC: '
059900               WS-EQPFILE-STATUS
060000       MOVE 16 TO RETURN-CODE
060100     END-IF.
060200     IF WS-KPIFILE-STATUS NOT = '00'
060300       DISPLAY 'WHRELOC ERROR OPENING KPI FILE. RC: '
060400               WS-KPIFILE-STATUS
060500       MOVE 16 TO RETURN-CODE
060600     END-IF.
060700     IF WS-WHRPT-STATUS NOT = '00'
060800       DISPLAY 'WHRELOC ERROR OPENING REPORT FILE. RC: '
060900               WS-WHRPT-STATUS
061000       MOVE 16 TO RETURN-CODE
061100     END-IF.
061200 0100-EXIT.
061300     EXIT.
061400*----------------------------------------------------------------
061500 0200-PRINT-TITLE.
061600     MOVE CURRENT-MONTH  TO WHR-TTL-MM.
061700     MOVE CURRENT-DAY    TO WHR-TTL-DD.
061800     MOVE CURRENT-YEAR   TO WHR-TTL-YY.
061900     MOVE CURRENT-HOUR   TO WHR-TTL-HH.
062000     MOVE CURRENT-MINUTE TO WHR-TTL-MIN.
062100     WRITE REPORT-RECORD FROM WHR-TITLE-REC AFTER PAGE.
062200     WRITE REPORT-RECORD FROM WHR-RULE-REC  AFTER 1.
062300 0200-EXIT.
062400     EXIT.
062500*----------------------------------------------------------------
062600*    U1 - SCENARIO GENERATOR.  READS THE 4 SCENARIO-REC ROWS IN
062700*    ID ORDER AND COMPUTES STAFF-AFTER-ATTRITION BY TRUNCATION
062800*    (NOT ROUNDING) - THE FINAL MOVE TO THE COMP INTEGER FIELD
062900*    DROPS THE FRACTION.
063000*----------------------------------------------------------------
063100 1000-BUILD-SCENARIOS.
063200     PERFORM 1100-READ-SCENARIO THRU 1100-EXIT.
063300     PERFORM 1200-ENRICH-SCENARIO THRU 1200-EXIT
063400         UNTIL WS-SCN-EOF.
063500 1000-EXIT.
063600     EXIT.
063700*
063800 1100-READ-SCENARIO.
063900     READ SCENARIO-FILE INTO SCENARIO-REC
064000         AT END MOVE 'Y' TO WS-SCN-EOF-SW
064100     END-READ.
064200 1100-EXIT.
064300     EXIT.
064400*
064500 1200-ENRICH-SCENARIO.
064600     ADD 1 TO WS-SCN-IX.
064700     MOVE SCN-ID         TO WH-SCN-ID(WS-SCN-IX).
064800     MOVE SCN-NAME       TO WH-SCN-NAME(WS-SCN-IX).
064900     MOVE SCN-ATTRITION-RATE TO WH-SCN-ATTRITION(WS-SCN-IX).
065000     MOVE SCN-HR-INVEST  TO WH-SCN-HR-INVEST(WS-SCN-IX).
065100     MOVE SCN-AUTO-INVEST TO WH-SCN-AUTO-INVEST(WS-SCN-IX).
065200     MOVE SCN-EFFICIENCY TO WH-SCN-EFFICIENCY(WS-SCN-IX).
065300     COMPUTE WH-SCN-STAFF-REMAIN(WS-SCN-IX) =
065400         WHC-INITIAL-STAFF -
065500         (WHC-INITIAL-STAFF * SCN-ATTRITION-RATE).
065600     COMPUTE WH-SCN-STAFF-HIRE(WS-SCN-IX) =
065700         WHC-INITIAL-STAFF - WH-SCN-STAFF-REMAIN(WS-SCN-IX).
065800     COMPUTE WH-SCN-PROC-TIME(WS-SCN-IX) ROUNDED =
065900         WHC-BASE-PROC-TIME / SCN-EFFICIENCY.
066000     PERFORM 1100-READ-SCENARIO THRU 1100-EXIT.
066100 1200-EXIT.
066200     EXIT.
066300*----------------------------------------------------------------
066400*    U2 - WAREHOUSE QUEUE SIMULATION.  ONE CALL TO WHQSIM PER
066500*    SCENARIO - THE STAFF COUNT AND PROC TIME ARE PASSED IN THE
066600*    USAGE WHQSIM'S OWN LINKAGE SECTION EXPECTS.
066700*----------------------------------------------------------------
066800 2000-RUN-SIMULATION.
066900     PERFORM 2100-SIMULATE-ONE-SCENARIO THRU 2100-EXIT
067000         VARYING WH-SCN-IX FROM 1 BY 1
067100         UNTIL WH-SCN-IX > 4.
067200 2000-EXIT.
067300     EXIT.
067400*
067500 2100-SIMULATE-ONE-SCENARIO.
067600     CALL 'WHQSIM' USING WH-SCN-STAFF-REMAIN(WH-SCN-IX),
067700                         WH-SCN-PROC-TIME(WH-SCN-IX),
067800                         SIM-RESULT-REC.
067900     MOVE SIM-PROCESSED TO WH-SCN-PROCESSED(WH-SCN-IX).
068000     MOVE SIM-AVG-LEAD  TO WH-SCN-AVG-LEAD(WH-SCN-IX).
068100     MOVE SIM-AVG-WAIT  TO WH-SCN-AVG-WAIT(WH-SCN-IX).
068200 2100-EXIT.
068300     EXIT.
068400*----------------------------------------------------------------
068500*    U3 - FINANCIAL KPI CALCULATOR.  BUILDS EACH KPI-REC AND
068600*    WRITES IT TO THE KPI FILE - THE SAME ROW IS ALSO HELD FOR
068700*    THE SECTION 1 REPORT PRINT (PARA 3200).
068800*----------------------------------------------------------------
068900 3000-CALC-KPI.
069000     PERFORM 3100-CALC-ONE-KPI THRU 3100-EXIT
069100         VARYING WH-SCN-IX FROM 1 BY 1
069200         UNTIL WH-SCN-IX > 4.
069300 3000-EXIT.
069400     EXIT.
069500*
069600 3100-CALC-ONE-KPI.
069700     COMPUTE WS-KPI-LABOR-COST =
069800         WH-SCN-STAFF-REMAIN(WH-SCN-IX) * WHC-BASE-SALARY * 12.
069900     COMPUTE WS-KPI-ANNUAL-OPEX =
070000         WS-KPI-LABOR-COST + WHC-RENT-OPEX-AMT.
070100     COMPUTE WS-KPI-HIRING-COST =
070200         WH-SCN-STAFF-HIRE(WH-SCN-IX) * WHC-COST-PER-NEW-HIRE.
070300     COMPUTE WS-KPI-TOTAL-COST-Y1 =
070400         WH-SCN-AUTO-INVEST(WH-SCN-IX) +
070500         WH-SCN-HR-INVEST(WH-SCN-IX) +
070600         WS-KPI-ANNUAL-OPEX + WS-KPI-HIRING-COST.
070700     MOVE WH-SCN-NAME(WH-SCN-IX)      TO KPI-SCN-NAME.
070800     MOVE WH-SCN-STAFF-REMAIN(WH-SCN-IX) TO KPI-STAFF-REMAINING.
070900     MOVE WH-SCN-PROCESSED(WH-SCN-IX)  TO KPI-THROUGHPUT-MONTH.
071000     MOVE WH-SCN-AVG-LEAD(WH-SCN-IX)   TO KPI-AVG-LEAD-MIN.
071100     COMPUTE KPI-TOTAL-COST-Y1 ROUNDED =
071200         WS-KPI-TOTAL-COST-Y1 / 1000000.
071300     COMPUTE KPI-CAPEX-MLN ROUNDED =
071400         WH-SCN-AUTO-INVEST(WH-SCN-IX) / 1000000.
071500     COMPUTE KPI-ANNUAL-OPEX-MLN ROUNDED =
071600         WS-KPI-ANNUAL-OPEX / 1000000.
071700     COMPUTE KPI-HR-INVEST-MLN ROUNDED =
071800         WH-SCN-HR-INVEST(WH-SCN-IX) / 1000000.
071900     COMPUTE KPI-HIRING-COST-MLN ROUNDED =
072000         WS-KPI-HIRING-COST / 1000000.
072100     WRITE KPI-FILE-REC FROM KPI-REC.
072200     IF WS-KPIFILE-STATUS NOT = '00'
072300       DISPLAY 'WHRELOC ERROR WRITING KPI FILE. RC: '
072400               WS-KPIFILE-STATUS
072500     END-IF.
072600 3100-EXIT.
072700     EXIT.
072800*----------------------------------------------------------------
072900 3200-PRINT-KPI-TABLE.
073000     WRITE REPORT-RECORD FROM WHR-S1-HDR1 AFTER 2.
073100     WRITE REPORT-RECORD FROM WHR-S1-HDR2 AFTER 1.
073200     WRITE REPORT-RECORD FROM WHR-RULE-REC AFTER 1.
073300     PERFORM 3210-PRINT-ONE-KPI-LINE THRU 3210-EXIT
073400         VARYING WH-SCN-IX FROM 1 BY 1
073500         UNTIL WH-SCN-IX > 4.
073600 3200-EXIT.
073700     EXIT.
073800*
073900 3210-PRINT-ONE-KPI-LINE.
074000     MOVE WH-SCN-NAME(WH-SCN-IX)       TO WHR-S1-NAME.
074100     MOVE WH-SCN-STAFF-REMAIN(WH-SCN-IX) TO WHR-S1-STAFF.
074200     MOVE WH-SCN-PROCESSED(WH-SCN-IX)   TO WHR-S1-THRPUT.
074300     MOVE WH-SCN-AVG-LEAD(WH-SCN-IX)    TO WHR-S1-LEAD.
074400     COMPUTE WHR-S1-Y1COST = WS-KPI-TOTAL-COST-Y1 / 1000000.
074500     COMPUTE WHR-S1-CAPEX  = WH-SCN-AUTO-INVEST(WH-SCN-IX) / 1000000.
074600     COMPUTE WHR-S1-OPEX   = WS-KPI-ANNUAL-OPEX / 1000000.
074700     COMPUTE WHR-S1-HR     = WH-SCN-HR-INVEST(WH-SCN-IX) / 1000000.
074800     COMPUTE WHR-S1-HIRE   = WS-KPI-HIRING-COST / 1000000.
074900     WRITE REPORT-RECORD FROM WHR-S1-DETAIL AFTER 1.
075000 3210-EXIT.
075100     EXIT.
075200*----------------------------------------------------------------
075300*    U4 - LOCATION ANALYZER.  ONE CALL TO WHLOC WITH THE SINGLE
075400*    CANDIDATE-SITE RECORD.
075500*----------------------------------------------------------------
075600 4000-RUN-LOCATION.
075700     READ LOCATION-FILE INTO LOCATION-REC
075800         AT END MOVE 'Y' TO WS-LOC-EOF-SW
075900     END-READ.
076000     CALL 'WHLOC' USING LOCATION-REC, WH-LOC-RESULT-REC.
076100 4000-EXIT.
076200     EXIT.
076300*----------------------------------------------------------------
076400*    U5 - WAREHOUSE ZONING.  ONE CALL TO WHZONE WITH THE FIXED
076500*    ZONING AREA RESTAGED INTO THE COMP-3 ARGUMENT IT EXPECTS.
076600*----------------------------------------------------------------
076700 5000-RUN-ZONING.
076800     MOVE WHC-TOTAL-AREA-ZONING TO WS-ZONE-AREA-ARG.
076900     CALL 'WHZONE' USING WS-ZONE-AREA-ARG, WHZ-ZONE-TABLE,
077000                         WH-ZONE-TOTALS-REC.
077100 5000-EXIT.
077200     EXIT.
077300*----------------------------------------------------------------
077400 5500-PRINT-ZONING.
077500     WRITE REPORT-RECORD FROM WHR-S2-HDR1 AFTER 2.
077600     WRITE REPORT-RECORD FROM WHR-S2-HDR2 AFTER 1.
077700     WRITE REPORT-RECORD FROM WHR-RULE-REC AFTER 1.
077800     PERFORM 5510-PRINT-ONE-ZONE THRU 5510-EXIT
077900         VARYING WHZ-ZONE-IX FROM 1 BY 1
078000         UNTIL WHZ-ZONE-IX > 11.
078100     MOVE 'STORAGE ZONES'      TO WHR-S2-GRP-NAME.
078200     MOVE WHZ-STORAGE-GRP-AREA TO WHR-S2-GRP-AREA.
078300     WRITE REPORT-RECORD FROM WHR-S2-SUBTOTAL AFTER 1.
078400     MOVE 'OPERATIONAL ZONES'   TO WHR-S2-GRP-NAME.
078500     MOVE WHZ-OPER-GRP-AREA    TO WHR-S2-GRP-AREA.
078600     WRITE REPORT-RECORD FROM WHR-S2-SUBTOTAL AFTER 1.
078700     MOVE 'SUPPORT ZONES'       TO WHR-S2-GRP-NAME.
078800     MOVE WHZ-SUPPORT-GRP-AREA  TO WHR-S2-GRP-AREA.
078900     WRITE REPORT-RECORD FROM WHR-S2-SUBTOTAL AFTER 1.
079000     MOVE WHZ-UNALLOC-AREA TO WHR-S2-UNALLOC-AREA.
079100     WRITE REPORT-RECORD FROM WHR-S2-UNALLOC AFTER 1.
079200 5500-EXIT.
079300     EXIT.
079400*
079500 5510-PRINT-ONE-ZONE.
079510     MOVE WHZ-ID(WHZ-ZONE-IX)          TO ZONE-ID.
079520     MOVE WHZ-NAME(WHZ-ZONE-IX)        TO ZONE-NAME.
079530     MOVE WHZ-AREA(WHZ-ZONE-IX)        TO ZONE-AREA-SQM.
079540     MOVE WHZ-SHARE(WHZ-ZONE-IX)       TO ZONE-SHARE-PCT.
079550     MOVE WHZ-TEMP-REGIME(WHZ-ZONE-IX) TO ZONE-TEMP-REGIME.
079600     MOVE ZONE-NAME                    TO WHR-S2-NAME.
079700     MOVE ZONE-AREA-SQM                TO WHR-S2-AREA.
079800     MOVE ZONE-SHARE-PCT               TO WHR-S2-SHARE.
079900     MOVE ZONE-TEMP-REGIME             TO WHR-S2-REGIME.
080000     WRITE REPORT-RECORD FROM WHR-S2-DETAIL AFTER 1.
080100 5510-EXIT.
080200     EXIT.
080300*----------------------------------------------------------------
080400*    U6 - STORAGE CONDITIONS.  ONE CALL TO WHSKU WITH THE FIXED
080500*    SKU COUNT AND THE NORMAL/COLD ZONE AREAS RETURNED BY
080600*    WHZONE.
080700*----------------------------------------------------------------
080800 6000-RUN-SKU-DIST.
080900     MOVE WHC-TOTAL-SKU-COUNT TO WS-SKU-COUNT-ARG.
081000     CALL 'WHSKU' USING WS-SKU-COUNT-ARG,
081100                        WHZ-NORMAL-AREA, WHZ-COLD-AREA,
081200                        WHK-DIST-TABLE, WH-SKU-TOTALS-REC.
081300 6000-EXIT.
081400     EXIT.
081500*----------------------------------------------------------------
081600 6500-PRINT-SKU-DIST.
081700     WRITE REPORT-RECORD FROM WHR-S3-HDR1 AFTER 2.
081800     WRITE REPORT-RECORD FROM WHR-S3-HDR2 AFTER 1.
081900     WRITE REPORT-RECORD FROM WHR-RULE-REC AFTER 1.
082000     PERFORM 6510-PRINT-ONE-SKU THRU 6510-EXIT
082100         VARYING WHK-DIST-IX FROM 1 BY 1
082200         UNTIL WHK-DIST-IX > 4.
082300     MOVE WHK-SKU-TOTAL-COUNT TO WHR-S3-TOT-CNT.
082400     WRITE REPORT-RECORD FROM WHR-S3-TOTAL AFTER 1.
082500 6500-EXIT.
082600     EXIT.
082700*
082800 6510-PRINT-ONE-SKU.
082810     MOVE WHK-CONDITION(WHK-DIST-IX)      TO SKD-CONDITION.
082820     MOVE WHK-SKU-COUNT(WHK-DIST-IX)      TO SKD-SKU-COUNT.
082830     MOVE WHK-SHARE(WHK-DIST-IX)          TO SKD-SHARE.
082840     MOVE WHK-TEMP-LO(WHK-DIST-IX)        TO SKD-TEMP-LO.
082850     MOVE WHK-TEMP-HI(WHK-DIST-IX)        TO SKD-TEMP-HI.
082860     MOVE WHK-HUM-LO(WHK-DIST-IX)         TO SKD-HUM-LO.
082870     MOVE WHK-HUM-HI(WHK-DIST-IX)         TO SKD-HUM-HI.
082880     MOVE WHK-VALIDATION-REQ(WHK-DIST-IX) TO SKD-VALIDATION-REQ.
082890     MOVE WHK-SECURITY-REQ(WHK-DIST-IX)   TO SKD-SECURITY-REQ.
082900     MOVE SKD-CONDITION                   TO WHR-S3-COND.
083000     MOVE SKD-SKU-COUNT                   TO WHR-S3-COUNT.
083100     MOVE SKD-SHARE                       TO WHR-S3-SHARE.
083200     MOVE SKD-TEMP-LO                     TO WHR-S3-TLO.
083300     MOVE SKD-TEMP-HI                     TO WHR-S3-THI.
083400     MOVE SKD-HUM-LO                      TO WHR-S3-HLO.
083500     MOVE SKD-HUM-HI                      TO WHR-S3-HHI.
083600     MOVE SKD-VALIDATION-REQ              TO WHR-S3-VALID.
083700     MOVE SKD-SECURITY-REQ                TO WHR-S3-SECUR.
083800     WRITE REPORT-RECORD FROM WHR-S3-DETAIL AFTER 1.
083900 6510-EXIT.
084000     EXIT.
084100*----------------------------------------------------------------
084200*    SECTION 4 IS PRINTED STRAIGHT FROM THE WH-SKU-TOTALS-REC
084300*    BLOCK RETURNED BY WHSKU (U6) - NO FURTHER CALCULATION.
084400*----------------------------------------------------------------
084500 6800-PRINT-CLIMATE.
084600     WRITE REPORT-RECORD FROM WHR-S4-HDR1 AFTER 2.
084700     WRITE REPORT-RECORD FROM WHR-S4-HDR2 AFTER 1.
084800     WRITE REPORT-RECORD FROM WHR-RULE-REC AFTER 1.
084900     MOVE 'NORMAL'            TO WHR-S4-REGIME.
085000     MOVE WHK-NORM-AREA       TO WHR-S4-AREA.
085100     MOVE WHK-NORM-KW         TO WHR-S4-KW.
085200     MOVE WHK-NORM-CAPEX      TO WHR-S4-CAPEX.
085300     MOVE WHK-NORM-MAINT-OPEX TO WHR-S4-MAINT.
085400     MOVE WHK-NORM-ELEC-OPEX  TO WHR-S4-ELEC.
085500     MOVE WHK-NORM-TOTAL-OPEX TO WHR-S4-TOTOPEX.
085600     WRITE REPORT-RECORD FROM WHR-S4-DETAIL AFTER 1.
085700     MOVE 'COLD-CHAIN'        TO WHR-S4-REGIME.
085800     MOVE WHK-COLD-AREA       TO WHR-S4-AREA.
085900     MOVE WHK-COLD-KW         TO WHR-S4-KW.
086000     MOVE WHK-COLD-CAPEX      TO WHR-S4-CAPEX.
086100     MOVE WHK-COLD-MAINT-OPEX TO WHR-S4-MAINT.
086200     MOVE WHK-COLD-ELEC-OPEX  TO WHR-S4-ELEC.
086300     MOVE WHK-COLD-TOTAL-OPEX TO WHR-S4-TOTOPEX.
086400     WRITE REPORT-RECORD FROM WHR-S4-DETAIL AFTER 1.
086500     MOVE WHK-NORM-AREA TO WHR-S4-G-AREA.
086600     ADD  WHK-COLD-AREA TO WHR-S4-G-AREA.
086700     MOVE WHK-GRAND-KW        TO WHR-S4-G-KW.
086800     MOVE WHK-GRAND-CAPEX     TO WHR-S4-G-CAPEX.
086900     MOVE WHK-GRAND-MAINT-OPEX TO WHR-S4-G-MAINT.
087000     MOVE WHK-GRAND-ELEC-OPEX TO WHR-S4-G-ELEC.
087100     MOVE WHK-GRAND-TOTAL-OPEX TO WHR-S4-G-TOTOPEX.
087200     WRITE REPORT-RECORD FROM WHR-S4-GRAND AFTER 1.
087300     MOVE WHK-REDUN-OPT           TO WHR-S4-R-OPT.
087400     MOVE WHK-REDUN-MULT          TO WHR-S4-R-MULT.
087500     MOVE WHK-REDUN-EXTRA-CAPEX   TO WHR-S4-R-X-CAPEX.
087600     MOVE WHK-REDUN-EXTRA-OPEX    TO WHR-S4-R-X-OPEX.
087700     MOVE WHK-REDUN-TOTAL-CAPEX   TO WHR-S4-R-T-CAPEX.
087800     MOVE WHK-REDUN-TOTAL-OPEX    TO WHR-S4-R-T-OPEX.
087900     WRITE REPORT-RECORD FROM WHR-S4-REDUN AFTER 1.
088000     MOVE WHK-MON-SENSORS         TO WHR-S4-M-SENS.
088100     MOVE WHK-MON-READERS         TO WHR-S4-M-READ.
088200     MOVE WHK-MON-CAPEX           TO WHR-S4-M-CAPEX.
088300     MOVE WHK-MON-ANNUAL-OPEX     TO WHR-S4-M-OPEX.
088400     WRITE REPORT-RECORD FROM WHR-S4-MON AFTER 1.
088500 6800-EXIT.
088600     EXIT.
088700*----------------------------------------------------------------
088800*    U7 - AUTOMATION SCENARIOS + ROI.  LOADS THE 13-ROW
088900*    EQUIPMENT CATALOGUE FROM EQPFILE, LEVEL ORDER, THEN CALLS
089000*    WHAUTO ONCE - THE CATALOGUE IS CUMULATIVE BY LEVEL WITHIN
089100*    WHAUTO ITSELF.
089200*----------------------------------------------------------------
089300 7000-RUN-AUTOMATION.
089400     PERFORM 7100-LOAD-EQUIPMENT THRU 7100-EXIT.
089500     CALL 'WHAUTO' USING WHA-EQUIP-TABLE, WHA-ROI-TABLE.
089600 7000-EXIT.
089700     EXIT.
089800*
089900 7100-LOAD-EQUIPMENT.
090000     PERFORM 7110-READ-ONE-EQUIP THRU 7110-EXIT
090100         UNTIL WS-EQP-EOF OR WS-EQP-IX > 13.
090200 7100-EXIT.
090300     EXIT.
090400*
090500 7110-READ-ONE-EQUIP.
090600     READ EQUIPMENT-FILE INTO EQUIP-REC
090700         AT END MOVE 'Y' TO WS-EQP-EOF-SW
090800     END-READ.
090900     IF NOT WS-EQP-EOF
091000       ADD 1 TO WS-EQP-IX
091100       MOVE EQ-LEVEL       TO WHA-EQ-LEVEL(WS-EQP-IX)
091200       MOVE EQ-NAME        TO WHA-EQ-NAME(WS-EQP-IX)
091300       MOVE EQ-CATEGORY    TO WHA-EQ-CATEGORY(WS-EQP-IX)
091400       MOVE EQ-QTY         TO WHA-EQ-QTY(WS-EQP-IX)
091500       MOVE EQ-UNIT-PRICE  TO WHA-EQ-UNIT-PRICE(WS-EQP-IX)
091600       MOVE EQ-INSTALL-RATE TO WHA-EQ-INSTALL-RATE(WS-EQP-IX)
091700       MOVE EQ-MAINT-RATE  TO WHA-EQ-MAINT-RATE(WS-EQP-IX)
091800       MOVE EQ-LABOR-RED   TO WHA-EQ-LABOR-RED(WS-EQP-IX)
091900       MOVE EQ-EFF-BOOST   TO WHA-EQ-EFF-BOOST(WS-EQP-IX)
092000     END-IF.
092100 7110-EXIT.
092200     EXIT.
092300*----------------------------------------------------------------
092400 7500-PRINT-AUTOMATION.
092500     WRITE REPORT-RECORD FROM WHR-S5-HDR1 AFTER 2.
092600     WRITE REPORT-RECORD FROM WHR-S5-HDR2 AFTER 1.
092700     WRITE REPORT-RECORD FROM WHR-RULE-REC AFTER 1.
092800     PERFORM 7510-PRINT-ONE-LEVEL THRU 7510-EXIT
092900         VARYING WHA-ROI-IX FROM 1 BY 1
093000         UNTIL WHA-ROI-IX > 4.
093100 7500-EXIT.
093200     EXIT.
093300*
093400 7510-PRINT-ONE-LEVEL.
093410     MOVE WHA-ROI-LEVEL(WHA-ROI-IX)         TO ROI-LEVEL.
093420     MOVE WHA-ROI-CAPEX(WHA-ROI-IX)          TO ROI-CAPEX.
093430     MOVE WHA-ROI-ANNUAL-OPEX(WHA-ROI-IX)    TO ROI-ANNUAL-OPEX.
093440     MOVE WHA-ROI-REDUCED-STAFF(WHA-ROI-IX)  TO ROI-REDUCED-STAFF.
093450     MOVE WHA-ROI-LABOR-SAVINGS(WHA-ROI-IX)  TO ROI-LABOR-SAVINGS.
093460     MOVE WHA-ROI-THROUGHPUT-INC(WHA-ROI-IX) TO ROI-THROUGHPUT-INC.
093470     MOVE WHA-ROI-REVENUE-INC(WHA-ROI-IX)    TO ROI-REVENUE-INC.
093480     MOVE WHA-ROI-NET-BENEFIT(WHA-ROI-IX)    TO ROI-NET-BENEFIT.
093490     MOVE WHA-ROI-PAYBACK-YEARS(WHA-ROI-IX)  TO ROI-PAYBACK-YEARS.
093495     MOVE WHA-ROI-5Y-PCT(WHA-ROI-IX)         TO ROI-5Y-PCT.
093500     MOVE ROI-LEVEL                          TO WHR-S5-LEVEL.
093600     MOVE ROI-CAPEX                          TO WHR-S5-CAPEX.
093700     MOVE ROI-ANNUAL-OPEX                    TO WHR-S5-OPEX.
093800     MOVE ROI-REDUCED-STAFF                  TO WHR-S5-REDSTF.
093900     MOVE ROI-LABOR-SAVINGS                  TO WHR-S5-LABOR.
094000     MOVE ROI-REVENUE-INC                    TO WHR-S5-REVINC.
094100     MOVE ROI-NET-BENEFIT                    TO WHR-S5-NETBEN.
094200     MOVE ROI-PAYBACK-YEARS                  TO WHR-S5-PAYBK.
094300     MOVE ROI-5Y-PCT                         TO WHR-S5-ROIPCT.
094400     WRITE REPORT-RECORD FROM WHR-S5-DETAIL AFTER 1.
094500 7510-EXIT.
094600     EXIT.
094700*----------------------------------------------------------------
094800*    U8 - TRANSPORT FLEET PLANNER.  THE THREE CANDIDATE-SITE
094900*    DISTANCES COME STRAIGHT OUT OF WH-LOC-RESULT-REC (U4) - NO
095000*    SEPARATE DISTANCE INPUT FOR THIS UNIT.
095100*----------------------------------------------------------------
095200 8000-RUN-FLEET.
095300     CALL 'WHFLEET' USING WHL-DIST-CFO-KM, WHL-DIST-LOCAL-KM,
095400                          WHL-DIST-SVO-KM, WHF-FLOW-TABLE,
095500                          WH-FLEET-TOTALS-REC.
095600 8000-EXIT.
095700     EXIT.
095800*----------------------------------------------------------------
095900 8500-PRINT-FLEET.
096000     WRITE REPORT-RECORD FROM WHR-S6-HDR1 AFTER 2.
096100     WRITE REPORT-RECORD FROM WHR-S6-HDR2 AFTER 1.
096200     WRITE REPORT-RECORD FROM WHR-RULE-REC AFTER 1.
096300     PERFORM 8510-PRINT-ONE-FLOW THRU 8510-EXIT
096400         VARYING WHF-FLOW-IX FROM 1 BY 1
096500         UNTIL WHF-FLOW-IX > 4.
096600     MOVE WHF-TOTAL-VEHICLES     TO WHR-S6-T-VEH.
096700     MOVE WHF-TOTAL-OWN-OPEX     TO WHR-S6-T-OPEX.
096800     MOVE WHF-TOTAL-PURCHASE-CAPEX TO WHR-S6-T-CAPEX.
096900     MOVE WHF-TOTAL-LEASE-OPEX   TO WHR-S6-T-LEASE.
097000     MOVE WHF-RECOMMENDATION     TO WHR-S6-T-RECOMM.
097100     WRITE REPORT-RECORD FROM WHR-S6-TOTALS AFTER 1.
097200     MOVE WHF-AVG-TRIPS-PER-DAY  TO WHR-S6-D-AVG.
097300     MOVE WHF-PEAK-TRIPS-PER-DAY TO WHR-S6-D-PEAK.
097400     MOVE WHF-DOCK-INBOUND       TO WHR-S6-D-IN.
097500     MOVE WHF-DOCK-OUTBOUND      TO WHR-S6-D-OUT.
097600     MOVE WHF-DOCK-TOTAL         TO WHR-S6-D-TOT.
097700     MOVE WHF-DOCK-UTIL-PCT      TO WHR-S6-D-UTIL.
097800     WRITE REPORT-RECORD FROM WHR-S6-DOCK AFTER 1.
097900 8500-EXIT.
098000     EXIT.
098100*
098200 8510-PRINT-ONE-FLOW.
098210     MOVE WHF-FLOW(WHF-FLOW-IX)           TO FLT-FLOW.
098220     MOVE WHF-VEHICLE(WHF-FLOW-IX)        TO FLT-VEHICLE.
098230     MOVE WHF-COUNT(WHF-FLOW-IX)          TO FLT-COUNT.
098240     MOVE WHF-ANNUAL-TRIPS(WHF-FLOW-IX)   TO FLT-ANNUAL-TRIPS.
098250     MOVE WHF-ANNUAL-KM(WHF-FLOW-IX)      TO FLT-ANNUAL-KM.
098260     MOVE WHF-FUEL-COST(WHF-FLOW-IX)      TO FLT-FUEL-COST.
098270     MOVE WHF-MAINT-COST(WHF-FLOW-IX)     TO FLT-MAINT-COST.
098280     MOVE WHF-DRIVER-COST(WHF-FLOW-IX)    TO FLT-DRIVER-COST.
098290     MOVE WHF-INSURANCE(WHF-FLOW-IX)      TO FLT-INSURANCE.
098300     MOVE WHF-REFRIG-COST(WHF-FLOW-IX)    TO FLT-REFRIG-COST.
098310     MOVE WHF-TOTAL-OPEX(WHF-FLOW-IX)     TO FLT-TOTAL-OPEX.
098320     MOVE WHF-CAPEX-PURCHASE(WHF-FLOW-IX) TO FLT-CAPEX-PURCHASE.
098330     MOVE WHF-LEASE-OPEX(WHF-FLOW-IX)     TO FLT-LEASE-OPEX.
098340     MOVE FLT-FLOW                        TO WHR-S6-FLOW.
098400     MOVE FLT-VEHICLE                     TO WHR-S6-VEH.
098500     MOVE FLT-COUNT                       TO WHR-S6-CNT.
098600     MOVE FLT-ANNUAL-TRIPS                TO WHR-S6-TRIPS.
098700     MOVE FLT-ANNUAL-KM                    TO WHR-S6-KM.
098800     MOVE FLT-TOTAL-OPEX                   TO WHR-S6-TOTOPEX.
098900     MOVE FLT-CAPEX-PURCHASE               TO WHR-S6-CAPEX.
099000     MOVE FLT-LEASE-OPEX                   TO WHR-S6-LEASE.
099100     WRITE REPORT-RECORD FROM WHR-S6-DETAIL AFTER 1.
099200 8510-EXIT.
099300     EXIT.
099400*----------------------------------------------------------------
099500*    U9 - MODEL VALIDATOR.  FED THE OUTPUTS OF U4-U8 BY
099600*    LINKAGE - NO FILE OF ITS OWN.
099700*----------------------------------------------------------------
099800 9000-RUN-VALIDATION.
099900     CALL 'WHVALID' USING LOCATION-REC, WH-LOC-RESULT-REC,
100000                          WH-ZONE-TOTALS-REC, WHA-ROI-TABLE,
100100                          WHV-CHECK-TABLE, WH-VALID-SUMMARY-REC.
100200 9000-EXIT.
100300     EXIT.
100400*----------------------------------------------------------------
100500 9500-PRINT-VALIDATION.
100600     WRITE REPORT-RECORD FROM WHR-S7-HDR1 AFTER 2.
100700     WRITE REPORT-RECORD FROM WHR-S7-HDR2 AFTER 1.
100800     WRITE REPORT-RECORD FROM WHR-RULE-REC AFTER 1.
100900     PERFORM 9510-PRINT-ONE-CHECK THRU 9510-EXIT
101000         VARYING WHV-CHECK-IX FROM 1 BY 1
101100         UNTIL WHV-CHECK-IX > 17.
101200     MOVE WHV-TOTAL-CHECKS  TO WHR-S7-SM-TOT.
101300     MOVE WHV-TOTAL-PASSED  TO WHR-S7-SM-PASS.
101400     MOVE WHV-TOTAL-FAILED  TO WHR-S7-SM-FAIL.
101500     WRITE REPORT-RECORD FROM WHR-S7-SUMMARY1 AFTER 1.
101600     MOVE WHV-CRITICAL-FAILED TO WHR-S7-SM-CRIT.
101700     MOVE WHV-WARNING-FAILED  TO WHR-S7-SM-WARN.
101800     MOVE WHV-INFO-FAILED     TO WHR-S7-SM-INFO.
101900     MOVE WHV-OBJECTIVES-SCORE-PCT TO WHR-S7-SM-SCORE.
102000     WRITE REPORT-RECORD FROM WHR-S7-SUMMARY2 AFTER 1.
102100 9500-EXIT.
102200     EXIT.
102300*
102400 9510-PRINT-ONE-CHECK.
102410     MOVE WHV-NAME(WHV-CHECK-IX)      TO VAL-CHECK-NAME.
102420     MOVE WHV-PASSED(WHV-CHECK-IX)    TO VAL-PASSED.
102430     MOVE WHV-SEVERITY(WHV-CHECK-IX)  TO VAL-SEVERITY.
102440     MOVE WHV-EXPECTED(WHV-CHECK-IX)  TO VAL-EXPECTED.
102450     MOVE WHV-ACTUAL(WHV-CHECK-IX)    TO VAL-ACTUAL.
102500     MOVE VAL-CHECK-NAME              TO WHR-S7-NAME.
102600     IF VAL-PASSED = 'Y'
102700       MOVE 'PASS'                   TO WHR-S7-RESULT
102800     ELSE
102900       MOVE 'FAIL'                   TO WHR-S7-RESULT
103000     END-IF.
103100     MOVE VAL-SEVERITY                TO WHR-S7-SEVER.
103200     MOVE VAL-EXPECTED                TO WHR-S7-EXPECT.
103300     MOVE VAL-ACTUAL                  TO WHR-S7-ACTUAL.
103400     WRITE REPORT-RECORD FROM WHR-S7-DETAIL AFTER 1.
103500 9510-EXIT.
103600     EXIT.
103700*----------------------------------------------------------------
103800 9800-CLOSE-FILES.
103900     CLOSE SCENARIO-FILE
104000           LOCATION-FILE
104100           EQUIPMENT-FILE
104200           KPI-FILE
104300           REPORT-FILE.
104400 9800-EXIT.
104500     EXIT.
104600******************************************************************
104700*    END OF WHRELOC
104800******************************************************************
