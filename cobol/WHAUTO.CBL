000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    WHAUTO.
000400 AUTHOR.        R D MAYUDESH.
000500 INSTALLATION.  DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN.  07/19/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    MODULE NAME = WHAUTO
001100*
001200*    DESCRIPTIVE NAME = AUTOMATION SCENARIO BUILDER AND ROI
001300*
001400*    FUNCTION = CALLED ONCE BY WHRELOC WITH THE 13-ROW EQUIPMENT
001500*               CATALOGUE TABLE LOADED FROM EQPFILE.  THE
001600*               CATALOGUE IS CUMULATIVE - AUTOMATION LEVEL N
001700*               INCLUDES EVERY ITEM AT LEVEL 0 THROUGH N - SO
001800*               FOR EACH OF THE FOUR LEVELS THIS MODULE TOTALS
001900*               CAPEX/OPEX AND THE CAPEX-WEIGHTED LABOR-
002000*               REDUCTION/EFFICIENCY-BOOST FACTORS OVER THE
002100*               INCLUDED ITEMS, THEN RUNS THE ROI CALCULATION
002200*               FOR THAT LEVEL.
002300*
002400*    CALLED BY = WHRELOC, PARA 7000-RUN-AUTOMATION.
002500*
002600*    CHANGE LOG
002700*    DATE       WHO   REQUEST    DESCRIPTION
002710*    07/19/93   CDP   WO-0347    INITIAL VERSION - AUTOMATION-
002711*                                LEVEL ROI WORKSHEET FOR THE
002712*                                CAPITAL PLANNING COMMITTEE.
002715*    09/02/97   CDP   CR-0414    EXPANDED THE CATALOGUE FROM NINE
002716*                                TO THIRTEEN AUTOMATION ITEMS PER
002717*                                ENGINEERING'S UPDATED CATALOGUE.
002720*    02/01/99   MTS   Y2K-0037   YEAR-2000 REMEDIATION - WINDOWED
002721*                                ALL 2-DIGIT YEAR FIELDS TO 20YY
002722*                                PER THE YEAR-2000 PROJECT OFFICE
002723*                                STANDARD.
002730*    07/30/08   BRH   PRJ-1502   RECOMPILED UNDER THE CURRENT
002731*                                RUNTIME LIBRARY - NO LOGIC CHANGE.
002740*    02/15/26   RDM   RLC-0005   INITIAL VERSION.
002900*    02/19/26   RDM   RLC-0010   ADDED THE "NEVER" PAYBACK
003000*                                SENTINEL (999.99) FOR LEVELS
003100*                                WHERE NET BENEFIT NEVER TURNS
003200*                                POSITIVE - PREVIOUSLY DIVIDED
003300*                                BY A NEGATIVE NUMBER AND PRINTED
003400*                                GARBAGE ON THE ROI LINE.
003410*    02/26/26   RDM   RLC-0019   MOVED THE CURRENT-LEVEL NUMBER
003420*                                AND THE TWO LEVEL-TOTAL
003430*                                ACCUMULATORS OUT OF WS-LEVEL-WORK
003440*                                TO STANDALONE 77-LEVEL ITEMS, THE
003450*                                OLD WORKSHEET WAY - SHOP STANDARD
003460*                                WE HAD DRIFTED FROM ON THIS ONE.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    NO FILES - WHAUTO IS A PURE CALCULATION SUBPROGRAM.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 WORKING-STORAGE SECTION.
004710*----------------------------------------------------------------
004720*    STANDALONE LOOP ACCUMULATORS - ONE CURRENT-LEVEL NUMBER AND
004730*    TWO RUNNING TOTALS RESET AND RE-ACCUMULATED EVERY TIME
004740*    1000-BUILD-LEVEL-ROW DRIVES THE 13-ITEM CATALOGUE LOOP FOR
004750*    THE NEXT AUTOMATION LEVEL - KEPT AT THE 77 LEVEL IN THE
004760*    SAME STYLE AS THE OLD WORKSHEET ROUTINES.
004770*----------------------------------------------------------------
004780 77  WS-THIS-LEVEL                   PIC 9        COMP   VALUE ZERO.
004790 77  WS-SUM-CAPEX                    PIC 9(11)V99 COMP-3 VALUE ZERO.
004791 77  WS-SUM-CAPEX-ALT REDEFINES WS-SUM-CAPEX
004792                             PIC 9(10)V999 COMP-3.
004793 77  WS-SUM-OPEX                     PIC 9(11)V99 COMP-3 VALUE ZERO.
004800*----------------------------------------------------------------
004900 01  WS-LEVEL-WORK.
005100     05  WS-ITEM-EQUIP-COST          PIC 9(11)V99 COMP-3 VALUE ZERO.
005200     05  WS-ITEM-CAPEX               PIC 9(11)V99 COMP-3 VALUE ZERO.
005300     05  WS-ITEM-CAPEX-ALT REDEFINES WS-ITEM-CAPEX
005301                             PIC 9(10)V999 COMP-3.
005400     05  WS-ITEM-OPEX                PIC 9(11)V99 COMP-3 VALUE ZERO.
005800     05  WS-SUM-RED-WEIGHT           PIC 9(15)V9(4) COMP-3
005801                                          VALUE ZERO.
005900     05  WS-SUM-RED-WEIGHT-ALT REDEFINES WS-SUM-RED-WEIGHT
005901                             PIC 9(14)V9(5) COMP-3.
006000     05  WS-SUM-BOOST-WEIGHT         PIC 9(15)V9(4) COMP-3
006001                                          VALUE ZERO.
006100     05  WS-LABOR-REDUCTION          PIC 9V9(4)   COMP-3 VALUE ZERO.
006200     05  WS-EFFICIENCY-MULT          PIC 9V9(4)   COMP-3 VALUE ZERO.
006300     05  FILLER                      PIC X(06)    VALUE SPACES.
006400*----------------------------------------------------------------
006500 01  WS-ROI-WORK.
006600     05  WS-REDUCED-STAFF-CALC       PIC 9(5)V99  COMP-3 VALUE ZERO.
006700     05  WS-NEW-THROUGHPUT-CALC      PIC 9(7)V99  COMP-3 VALUE ZERO.
006800     05  WS-NEW-THROUGHPUT          PIC 9(7)     COMP-3 VALUE ZERO.
006900     05  WS-TOTAL-BENEFIT            PIC S9(11)V99 COMP-3 VALUE ZERO.
007000     05  FILLER                      PIC X(06)    VALUE SPACES.
007100*================================================================
007200 LINKAGE SECTION.
007300 COPY WHEQPTBL.
007400 COPY WHROITBL.
007500*================================================================
007600 PROCEDURE DIVISION USING WHA-EQUIP-TABLE, WHA-ROI-TABLE.
007700*
007800     PERFORM 1000-RUN-ONE-LEVEL THRU 1000-EXIT
007900         VARYING WHA-ROI-IX FROM 1 BY 1 UNTIL WHA-ROI-IX > 4.
008000     GOBACK.
008100*----------------------------------------------------------------
008200 1000-RUN-ONE-LEVEL.
008300     COMPUTE WS-THIS-LEVEL = WHA-ROI-IX - 1.
008400     MOVE WS-THIS-LEVEL TO WHA-ROI-LEVEL(WHA-ROI-IX).
008500     MOVE ZERO TO WS-SUM-CAPEX WS-SUM-OPEX WS-SUM-RED-WEIGHT
008600                  WS-SUM-BOOST-WEIGHT.
008700     PERFORM 1100-ACCUM-ONE-ITEM THRU 1100-EXIT
008800         VARYING WHA-EQUIP-IX FROM 1 BY 1 UNTIL WHA-EQUIP-IX > 13.
008900     IF WS-SUM-CAPEX = ZERO
009000         MOVE ZERO TO WS-LABOR-REDUCTION
009100         MOVE 1.0000 TO WS-EFFICIENCY-MULT
009200     ELSE
009300         COMPUTE WS-LABOR-REDUCTION ROUNDED =
009400             WS-SUM-RED-WEIGHT / WS-SUM-CAPEX
009500         COMPUTE WS-EFFICIENCY-MULT ROUNDED =
009600             1 + ( WS-SUM-BOOST-WEIGHT / WS-SUM-CAPEX )
009700     END-IF.
009800     MOVE WS-SUM-CAPEX TO WHA-ROI-CAPEX(WHA-ROI-IX).
009900     MOVE WS-SUM-OPEX  TO WHA-ROI-ANNUAL-OPEX(WHA-ROI-IX).
010000     PERFORM 1200-ROI-CALC THRU 1200-EXIT.
010100 1000-EXIT.
010200     EXIT.
010300*----------------------------------------------------------------
010400 1100-ACCUM-ONE-ITEM.
010500     IF WHA-EQ-LEVEL(WHA-EQUIP-IX) > WS-THIS-LEVEL
010600         GO TO 1100-EXIT
010700     END-IF.
010800     COMPUTE WS-ITEM-EQUIP-COST =
010900         WHA-EQ-QTY(WHA-EQUIP-IX) * WHA-EQ-UNIT-PRICE(WHA-EQUIP-IX).
011000     COMPUTE WS-ITEM-CAPEX =
011100         WS-ITEM-EQUIP-COST *
011200         ( 1 + WHA-EQ-INSTALL-RATE(WHA-EQUIP-IX) ).
011300     COMPUTE WS-ITEM-OPEX =
011400         WS-ITEM-CAPEX * WHA-EQ-MAINT-RATE(WHA-EQUIP-IX).
011500     ADD WS-ITEM-CAPEX TO WS-SUM-CAPEX.
011600     ADD WS-ITEM-OPEX  TO WS-SUM-OPEX.
011700     COMPUTE WS-SUM-RED-WEIGHT ROUNDED = WS-SUM-RED-WEIGHT +
011800         ( WHA-EQ-LABOR-RED(WHA-EQUIP-IX) * WS-ITEM-CAPEX ).
011900     COMPUTE WS-SUM-BOOST-WEIGHT ROUNDED = WS-SUM-BOOST-WEIGHT +
012000         ( WHA-EQ-EFF-BOOST(WHA-EQUIP-IX) * WS-ITEM-CAPEX ).
012100 1100-EXIT.
012200     EXIT.
012300*----------------------------------------------------------------
012400 1200-ROI-CALC.
012500     COMPUTE WS-REDUCED-STAFF-CALC = 100 * WS-LABOR-REDUCTION.
012600     MOVE WS-REDUCED-STAFF-CALC TO WHA-ROI-REDUCED-STAFF(WHA-ROI-IX).
012700     COMPUTE WHA-ROI-LABOR-SAVINGS(WHA-ROI-IX) =
012800         WHA-ROI-REDUCED-STAFF(WHA-ROI-IX) * 105000 * 12.
012900     COMPUTE WS-NEW-THROUGHPUT-CALC = 10000 * WS-EFFICIENCY-MULT.
013000     MOVE WS-NEW-THROUGHPUT-CALC TO WS-NEW-THROUGHPUT.
013100     COMPUTE WHA-ROI-THROUGHPUT-INC(WHA-ROI-IX) =
013200         WS-NEW-THROUGHPUT - 10000.
013300     COMPUTE WHA-ROI-REVENUE-INC(WHA-ROI-IX) =
013400         WHA-ROI-THROUGHPUT-INC(WHA-ROI-IX) * 12 * 500.
013500     COMPUTE WS-TOTAL-BENEFIT =
013600         WHA-ROI-LABOR-SAVINGS(WHA-ROI-IX) +
013700         WHA-ROI-REVENUE-INC(WHA-ROI-IX).
013800     COMPUTE WHA-ROI-NET-BENEFIT(WHA-ROI-IX) =
013900         WS-TOTAL-BENEFIT - WHA-ROI-ANNUAL-OPEX(WHA-ROI-IX).
014000     IF WHA-ROI-NET-BENEFIT(WHA-ROI-IX) > ZERO
014100         COMPUTE WHA-ROI-PAYBACK-YEARS(WHA-ROI-IX) ROUNDED =
014200             WHA-ROI-CAPEX(WHA-ROI-IX) /
014300             WHA-ROI-NET-BENEFIT(WHA-ROI-IX)
014400     ELSE
014500         MOVE 999.99 TO WHA-ROI-PAYBACK-YEARS(WHA-ROI-IX)
014600     END-IF.
014700     IF WHA-ROI-CAPEX(WHA-ROI-IX) > ZERO
014800         COMPUTE WHA-ROI-5Y-PCT(WHA-ROI-IX) ROUNDED =
014900             ( ( WHA-ROI-NET-BENEFIT(WHA-ROI-IX) * 5 ) -
015000               WHA-ROI-CAPEX(WHA-ROI-IX) ) /
015100             WHA-ROI-CAPEX(WHA-ROI-IX) * 100
015200     ELSE
015300         MOVE ZERO TO WHA-ROI-5Y-PCT(WHA-ROI-IX)
015400     END-IF.
015500 1200-EXIT.
015600     EXIT.
015700*================================================================
015800*    END OF WHAUTO
015900*================================================================
