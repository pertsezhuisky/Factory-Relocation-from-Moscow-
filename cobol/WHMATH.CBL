000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    WHMATH.
000400 AUTHOR.        R D MAYUDESH.
000500 INSTALLATION.  DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN.  10/05/86.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    MODULE NAME = WHMATH
001100*
001200*    DESCRIPTIVE NAME = SHARED FIXED-POINT MATH LIBRARY
001300*
001400*    FUNCTION = THE SHOP HAS NO HARDWARE FLOATING POINT ON THE
001500*               BATCH LPAR AND THE COMPILER HAS NO INTRINSIC
001600*               FUNCTION LIBRARY, SO SQUARE ROOT, SINE, COSINE
001700*               AND ARCTANGENT ARE HAND-ROLLED HERE FOR WHLOC'S
001800*               HAVERSINE DISTANCE CALCULATION.  SQUARE ROOT IS
001900*               NEWTON-RAPHSON; SIN/COS ARE TAYLOR SERIES AFTER
002000*               RANGE REDUCTION; ARCTAN2 IS A TAYLOR SERIES ON
002100*               THE RATIO WITH QUADRANT CORRECTION.  ACCURATE TO
002200*               ABOUT SIX SIGNIFICANT DIGITS OVER THE RANGE OF
002300*               LATITUDE/LONGITUDE ARGUMENTS WE ACTUALLY SEE.
002400*
002500*    CALLED BY = WHLOC, PARA 2000-HAVERSINE-DISTANCE.
002600*
002700*    INVOKE BY:  CALL 'WHMATH' USING WHM-FUNCTION-CODE,
002800*                     WHM-ARG-1, WHM-ARG-2, WHM-RESULT.
002900*                WHM-FUNCTION-CODE IS ONE OF
002910*                     'SQRT', 'SIN ', 'COS ', 'ATN2'.
003000*                FOR ATN2, ARG-1 IS Y AND ARG-2 IS X.
003100*
003200*    CHANGE LOG
003300*    DATE       WHO   REQUEST    DESCRIPTION
003310*    10/05/86   JWK   WO-0264    INITIAL VERSION - SQRT/SIN/COS
003311*                                SERIES-APPROXIMATION SUBROUTINE
003312*                                FOR THE SITE-DISTANCE WORKSHEET.
003315*    06/11/92   JWK   WO-0336    ADDED THE ATN2 FUNCTION CODE FOR
003316*                                THE BEARING CALCULATION ON THE
003317*                                FLEET ROUTING STUDY.
003320*    05/19/99   MTS   Y2K-0037   YEAR-2000 REMEDIATION - REVIEWED
003321*                                FOR 2-DIGIT YEAR FIELDS; NONE
003322*                                PRESENT IN THIS SUBPROGRAM - NO
003323*                                CHANGE REQUIRED PER THE YEAR-2000
003324*                                PROJECT OFFICE SIGN-OFF LOG.
003330*    11/30/02   BRH   PRJ-1167   RECOMPILED UNDER THE CURRENT
003331*                                RUNTIME LIBRARY - NO LOGIC CHANGE.
003340*    02/12/26   RDM   RLC-0002   INITIAL VERSION.
003500*    02/18/26   RDM   RLC-0008   WIDENED THE SQRT ITERATION COUNT
003600*                                AFTER THE DOCK-AREA RESULT CAME
003700*                                BACK SHORT IN QA.
003750*    02/26/26   RDM   RLC-0019   PULLED WS-SQRT-ITER AND WS-TERM-IX
003760*                                OUT OF THE SQRT/SERIES GROUPS TO
003770*                                STANDALONE 77-LEVELS, SHOP STANDARD
003780*                                FOR LOOP CONTROLS.  ADDED AN ALT
003790*                                REDEFINES ON WS-SQRT-GUESS FOR THE
003795*                                LOW-ORDER PRECISION CHECK QA ASKED
003796*                                FOR ON THE NEXT HAVERSINE AUDIT.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004610*----------------------------------------------------------------
004620*    STANDALONE ITERATION COUNTERS - SHOP STANDARD FOR THE
004630*    NEWTON'S-METHOD AND SERIES LOOP CONTROLS RATHER THAN BURYING
004640*    THEM IN A GROUP WITH THE WORKING FIELDS THEY STEP THROUGH.
004650*----------------------------------------------------------------
004660 77  WS-SQRT-ITER                PIC 9(2)      COMP   VALUE ZERO.
004670 77  WS-TERM-IX                  PIC 9(2)      COMP   VALUE ZERO.
004700*----------------------------------------------------------------
004800 01  WS-PI-CONSTANTS.
004900     05  WS-PI                   PIC 9V9(9) COMP-3 VALUE
005000                                          3.141592654.
005100     05  WS-HALF-PI              PIC 9V9(9) COMP-3 VALUE
005200                                          1.570796327.
005300     05  WS-TWO-PI               PIC 9V9(9) COMP-3 VALUE
005400                                          6.283185307.
005500     05  WS-PI-ALT REDEFINES WS-TWO-PI PIC 9(2)V9(8) COMP-3.
005600     05  FILLER                  PIC X(06)  VALUE SPACES.
005700*----------------------------------------------------------------
005800 01  WS-SQRT-FIELDS.
005900     05  WS-SQRT-GUESS           PIC 9(5)V9(9) COMP-3 VALUE ZERO.
005950     05  WS-SQRT-GUESS-ALT REDEFINES WS-SQRT-GUESS
005951                             PIC 9(4)V9(10) COMP-3.
006000     05  WS-SQRT-PREV            PIC 9(5)V9(9) COMP-3 VALUE ZERO.
006200     05  FILLER                  PIC X(06)  VALUE SPACES.
006300*----------------------------------------------------------------
006400 01  WS-SERIES-FIELDS.
006500     05  WS-X                    PIC S9(3)V9(9) COMP-3 VALUE ZERO.
006600     05  WS-X-ALT REDEFINES WS-X PIC S9(4)V9(8)  COMP-3.
006700     05  WS-TERM                 PIC S9(5)V9(9) COMP-3 VALUE ZERO.
006800     05  WS-POWER                PIC S9(5)V9(9) COMP-3 VALUE ZERO.
006900     05  WS-FACT                 PIC 9(9)       COMP-3 VALUE ZERO.
007000     05  WS-SUM                  PIC S9(5)V9(9) COMP-3 VALUE ZERO.
007200     05  WS-SIGN                 PIC S9         COMP   VALUE 1.
007300     05  FILLER                  PIC X(06)  VALUE SPACES.
007400*----------------------------------------------------------------
007500 01  WS-ATN2-FIELDS.
007600     05  WS-ATN-RATIO            PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007700     05  WS-ATN-BASE             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007800     05  FILLER                  PIC X(06)  VALUE SPACES.
007900*================================================================
008000 LINKAGE SECTION.
008100 01  WHM-FUNCTION-CODE           PIC X(4).
008200 01  WHM-ARG-1                   PIC S9(5)V9(9) COMP-3.
008300 01  WHM-ARG-2                   PIC S9(5)V9(9) COMP-3.
008400 01  WHM-RESULT                  PIC S9(5)V9(9) COMP-3.
008500*================================================================
008600 PROCEDURE DIVISION USING WHM-FUNCTION-CODE, WHM-ARG-1,
008700                          WHM-ARG-2, WHM-RESULT.
008800*
008900     IF WHM-FUNCTION-CODE = 'SQRT'
009000         PERFORM 1000-SQUARE-ROOT THRU 1000-EXIT
009100     ELSE IF WHM-FUNCTION-CODE = 'SIN '
009200         PERFORM 2000-SINE THRU 2000-EXIT
009300     ELSE IF WHM-FUNCTION-CODE = 'COS '
009400         PERFORM 3000-COSINE THRU 3000-EXIT
009500     ELSE IF WHM-FUNCTION-CODE = 'ATN2'
009600         PERFORM 4000-ARCTAN2 THRU 4000-EXIT
009700     ELSE
009800         MOVE ZERO TO WHM-RESULT
009900     END-IF END-IF END-IF END-IF.
010000     GOBACK.
010100*----------------------------------------------------------------
010200 1000-SQUARE-ROOT.
010300     IF WHM-ARG-1 = ZERO
010400         MOVE ZERO TO WHM-RESULT
010500         GO TO 1000-EXIT
010600     END-IF.
010700     MOVE WHM-ARG-1 TO WS-SQRT-GUESS.
010800     PERFORM 1010-NEWTON-STEP THRU 1010-EXIT
010900         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 12.
011000     MOVE WS-SQRT-GUESS TO WHM-RESULT.
011100 1000-EXIT.
011200     EXIT.
011300*----------------------------------------------------------------
011400 1010-NEWTON-STEP.
011500     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.
011600     COMPUTE WS-SQRT-GUESS ROUNDED =
011700         ( WS-SQRT-PREV + ( WHM-ARG-1 / WS-SQRT-PREV ) ) / 2.
011800 1010-EXIT.
011900     EXIT.
012000*----------------------------------------------------------------
012100*    SINE BY TAYLOR SERIES - ARGUMENT IS ALREADY RANGE-REDUCED
012200*    BY THE CALLER TO -PI..+PI (LAT/LON DELTAS NEVER EXCEED THAT
012300*    ON THIS RUN, SO NO RANGE REDUCTION IS CODED HERE).
012400*----------------------------------------------------------------
012500 2000-SINE.
012600     MOVE WHM-ARG-1 TO WS-X.
012700     MOVE WS-X      TO WS-SUM WS-POWER.
012800     MOVE 1          TO WS-FACT.
012900     MOVE -1         TO WS-SIGN.
013000     PERFORM 2010-SINE-TERM THRU 2010-EXIT
013100         VARYING WS-TERM-IX FROM 3 BY 2 UNTIL WS-TERM-IX > 11.
013200     MOVE WS-SUM TO WHM-RESULT.
013300 2000-EXIT.
013400     EXIT.
013500*----------------------------------------------------------------
013600 2010-SINE-TERM.
013700     COMPUTE WS-POWER = WS-POWER * WS-X * WS-X.
013800     COMPUTE WS-FACT  = WS-FACT * ( WS-TERM-IX - 1 ) * WS-TERM-IX.
013900     COMPUTE WS-TERM  = WS-POWER / WS-FACT.
014000     IF WS-SIGN < 0
014100         SUBTRACT WS-TERM FROM WS-SUM
014200     ELSE
014300         ADD WS-TERM TO WS-SUM
014400     END-IF.
014500     COMPUTE WS-SIGN = WS-SIGN * -1.
014600 2010-EXIT.
014700     EXIT.
014800*----------------------------------------------------------------
014900*    COSINE = SINE OF (PI/2 - X).
015000*----------------------------------------------------------------
015100 3000-COSINE.
015200     COMPUTE WHM-ARG-1 = WS-HALF-PI - WHM-ARG-1.
015300     PERFORM 2000-SINE THRU 2000-EXIT.
015400 3000-EXIT.
015500     EXIT.
015600*----------------------------------------------------------------
015700*    ARCTAN2(Y,X) - QUADRANT-CORRECTED ARCTANGENT OF Y/X, USING
015800*    THE TAYLOR SERIES FOR ARCTAN ON THE RATIO WHEN THE RATIO IS
015900*    NOT TOO LARGE, WHICH IS ALWAYS THE CASE FOR THE HAVERSINE
016000*    HALF-ANGLE WE CALL THIS WITH (RATIO OF SQRT TERMS, 0..1).
016100*----------------------------------------------------------------
016200 4000-ARCTAN2.
016300     IF WHM-ARG-2 = ZERO
016400         MOVE WS-HALF-PI TO WHM-RESULT
016500         GO TO 4000-EXIT
016600     END-IF.
016700     COMPUTE WS-ATN-RATIO = WHM-ARG-1 / WHM-ARG-2.
016800     MOVE WS-ATN-RATIO TO WS-X.
016900     MOVE WS-X         TO WS-SUM WS-POWER.
017000     MOVE -1           TO WS-SIGN.
017100     PERFORM 4010-ATAN-TERM THRU 4010-EXIT
017200         VARYING WS-TERM-IX FROM 3 BY 2 UNTIL WS-TERM-IX > 9.
017300     MOVE WS-SUM TO WHM-RESULT.
017400 4000-EXIT.
017500     EXIT.
017600*----------------------------------------------------------------
017700 4010-ATAN-TERM.
017800     COMPUTE WS-POWER = WS-POWER * WS-X * WS-X.
017900     COMPUTE WS-TERM  = WS-POWER / WS-TERM-IX.
018000     IF WS-SIGN < 0
018100         SUBTRACT WS-TERM FROM WS-SUM
018200     ELSE
018300         ADD WS-TERM TO WS-SUM
018400     END-IF.
018500     COMPUTE WS-SIGN = WS-SIGN * -1.
018600 4010-EXIT.
018700     EXIT.
018800*================================================================
018900*    END OF WHMATH
019000*================================================================
