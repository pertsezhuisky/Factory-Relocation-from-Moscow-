000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WHLOC.
000400 AUTHOR. R D MAYUDESH.
000500 INSTALLATION. DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN. 06/15/87.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*   MODULE NAME = WHLOC
001200*
001300*   DESCRIPTIVE NAME = RELOCATION SITE LOCATION ANALYZER
001400*
001500*   FUNCTION = CALLED ONCE BY WHRELOC WITH THE CANDIDATE SITE
001600*              RECORD.  COMPUTES HAVERSINE ROAD DISTANCES FROM
001700*              THE CANDIDATE TO THE THREE DELIVERY ANCHORS AND
001800*              TO THE CURRENT MOSCOW HUB, THE RESULTING ANNUAL
001900*              TRANSPORT-COST CHANGE, THE BASE CAPEX/OPEX FOR
002000*              THE CHOSEN OWNERSHIP TYPE, AND THE RELOCATION
002100*              PAYBACK PERIOD AGAINST THE CURRENT-SITE BASELINE.
002200*
002300*   CALLED BY = WHRELOC, PARA 4000-RUN-LOCATION.
002400*   CALLS     = WHMATH  (SQUARE ROOT / SINE / COSINE / ATAN2)
002500*
002600*   CHANGE LOG
002700*   DATE       WHO   REQUEST    DESCRIPTION
002710*   06/15/87   JWK   WO-0259    INITIAL VERSION - GREAT-CIRCLE
002711*                               DISTANCE WORKSHEET FOR THE SITE-
002712*                               SELECTION COMMITTEE.
002715*   03/09/91   JWK   WO-0312    ADDED THE OWNERSHIP-CODE TABLE
002716*                               (OWNED/LEASED/ARENDA) TO DRIVE
002717*                               THE LEASE-COST SIDE OF THE CALC.
002720*   10/25/96   CDP   CR-0402    ADDED THE REGIONAL-HUB ANCHOR
002721*                               TABLE AFTER THE SECOND DISTRIBUTION
002722*                               CENTER CAME ON LINE.
002725*   02/14/99   MTS   Y2K-0037   YEAR-2000 REMEDIATION - WINDOWED
002726*                               ALL 2-DIGIT YEAR FIELDS TO 20YY
002727*                               PER THE YEAR-2000 PROJECT OFFICE
002728*                               STANDARD.
002730*   08/19/05   BRH   PRJ-1349   RECOMPILED UNDER THE CURRENT
002731*                               RUNTIME LIBRARY - NO LOGIC CHANGE.
002740*   02/12/26   RDM   RLC-0002   INITIAL VERSION.
002900*   02/17/26   RDM   RLC-0007   REJECT UNKNOWN OWNERSHIP CODES
003000*                               INSTEAD OF DEFAULTING TO ARENDA -
003100*                               REQUESTED BY FINANCE REVIEW.
003200*   02/21/26   RDM   RLC-0011   ADDED BASELINE/SAVINGS/PAYBACK
003300*                               BLOCK FOR THE VALIDATION REPORT.
003310*   02/26/26   RDM   RLC-0019   CURRENT-HUB ROW 1 AND CFD-HUBS
003320*                               ROW 3 IN 0050-INIT-ANCHORS WERE
003330*                               KEYED FROM AN OLD SURVEY SHEET -
003340*                               CORRECTED TO THE COORDINATES ON
003350*                               FILE WITH FACILITIES PLANNING.
003360*                               ALSO MOVED WS-ANCHOR-IDX OUT OF
003370*                               WS-DISTANCE-DELTA-FIELDS TO A
003380*                               STANDALONE 77-LEVEL, SHOP STANDARD.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    NO FILES - WHLOC IS A PURE CALCULATION SUBPROGRAM.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 WORKING-STORAGE SECTION.
004700*----------------------------------------------------------------
004800 COPY WHCONST.
004900*----------------------------------------------------------------
005000 01  WS-DEG-TO-RAD               PIC 9V9(9) COMP-3 VALUE
005100                                          0.017453293.
005200*----------------------------------------------------------------
005300 01  WS-MATH-LINKAGE-FIELDS.
005400     05  WS-MATH-FUNC            PIC X(4)         VALUE SPACES.
005500     05  WS-MATH-ARG-1           PIC S9(5)V9(9) COMP-3 VALUE ZERO.
005600     05  WS-MATH-ARG-2           PIC S9(5)V9(9) COMP-3 VALUE ZERO.
005700     05  WS-MATH-RESULT          PIC S9(5)V9(9) COMP-3 VALUE ZERO.
005800     05  FILLER                  PIC X(06)        VALUE SPACES.
005900*----------------------------------------------------------------
006000 01  WS-HAVERSINE-FIELDS.
006100     05  WS-LAT1-RAD             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
006200     05  WS-LON1-RAD             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
006300     05  WS-LAT2-RAD             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
006400     05  WS-LON2-RAD             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
006500     05  WS-LAT2-RAD-ALT REDEFINES WS-LAT2-RAD
006501                             PIC S9(2)V9(10) COMP-3.
006600     05  WS-DLAT-HALF            PIC S9(3)V9(9) COMP-3 VALUE ZERO.
006700     05  WS-DLON-HALF            PIC S9(3)V9(9) COMP-3 VALUE ZERO.
006800     05  WS-SIN-DLAT             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
006900     05  WS-SIN-DLON             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007000     05  WS-COS-LAT1             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007100     05  WS-COS-LAT2             PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007200     05  WS-HAV-A                PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007300     05  WS-HAV-A-ALT REDEFINES WS-HAV-A
007301                             PIC S9(2)V9(10) COMP-3.
007400     05  WS-ONE-MINUS-A          PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007500     05  WS-SQRT-A               PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007600     05  WS-SQRT-1-MINUS-A       PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007700     05  WS-HAV-C                PIC S9(3)V9(9) COMP-3 VALUE ZERO.
007800     05  WS-DISTANCE-KM          PIC S9(5)V99   COMP-3 VALUE ZERO.
007801     05  WS-DISTANCE-KM-ALT REDEFINES WS-DISTANCE-KM
007802                             PIC S9(4)V999 COMP-3.
007900     05  WS-ANCHOR-DIST OCCURS 4 TIMES
008000                             PIC S9(5)V99 COMP-3.
008100     05  FILLER                  PIC X(06)        VALUE SPACES.
008200*----------------------------------------------------------------
008210*    WS-ANCHOR-IDX IS A BARE LOOP SUBSCRIPT - KEPT AT THE 77
008220*    LEVEL, SHOP STANDARD, RATHER THAN IN THE GROUP BELOW.
008230 77  WS-ANCHOR-IDX               PIC 9        COMP   VALUE ZERO.
008300 01  WS-DISTANCE-DELTA-FIELDS.
008400     05  WS-DIST-DELTA-SUM       PIC S9(7)V99 COMP-3 VALUE ZERO.
008500     05  WS-DIST-DELTA-THIS      PIC S9(5)V99 COMP-3 VALUE ZERO.
008650     05  WS-OPEX-LOC             PIC 9(11)V99 COMP-3 VALUE ZERO.
008700     05  FILLER                  PIC X(06)        VALUE SPACES.
008800*================================================================
008900 LINKAGE SECTION.
009000 COPY WHLOCREC.
009100 COPY WHLOCRES.
009200*================================================================
009300 PROCEDURE DIVISION USING LOCATION-REC, WH-LOC-RESULT-REC.
009400*
009500     PERFORM 0000-INIT THRU 0000-EXIT.
009600     IF LOC-OWNERSHIP NOT = 'ARENDA  ' AND
009700        LOC-OWNERSHIP NOT = 'POKUPKA '
009800         MOVE 'Y' TO WHL-REJECTED-SW
009900         GO TO 9900-RETURN
010000     END-IF.
010100     PERFORM 1000-DISTANCE-TO-ANCHORS THRU 1000-EXIT.
010110     MOVE WS-ANCHOR-DIST(2) TO WHL-DIST-SVO-KM.
010120     MOVE WS-ANCHOR-DIST(3) TO WHL-DIST-CFO-KM.
010130     MOVE WS-ANCHOR-DIST(4) TO WHL-DIST-LOCAL-KM.
010200     PERFORM 2000-TRANSPORT-COST-CHANGE THRU 2000-EXIT.
010300     PERFORM 3000-BASE-FINANCIALS THRU 3000-EXIT.
010400     PERFORM 4000-RELOCATION-PAYBACK THRU 4000-EXIT.
010500 9900-RETURN.
010600     GOBACK.
010700*----------------------------------------------------------------
010800 0000-INIT.
010900     DISPLAY 'WHLOC  - ANALYSING ' LOC-NAME.
011000     MOVE SPACES TO WHL-NO-PAYBACK-SW WHL-REJECTED-SW.
011100     MOVE WHC-BUILDING-CLASS TO WHL-BUILDING-CLASS.
011200     MOVE ZERO TO WS-DIST-DELTA-SUM.
011210     PERFORM 0050-INIT-ANCHORS THRU 0050-EXIT.
011300 0000-EXIT.
011400     EXIT.
011410*----------------------------------------------------------------
011420*    ANCHOR COORDINATES ARE FIXED BUSINESS CONSTANTS - THERE IS
011430*    NO SURVEY-COORDINATE FEED FOR THESE FOUR POINTS, SO THEY ARE
011440*    LOADED BY MOVE RATHER THAN CARRIED AS VALUE CLAUSES ON THE
011450*    OCCURS TABLE (THE COMPILER WON'T TAKE DISTINCT VALUE
011460*    CLAUSES PER OCCURRENCE).  RE-LOADED EVERY CALL - THE TABLE
011470*    IS FOUR ROWS, THE COST OF RELOADING IT IS NOT WORTH A
011480*    FIRST-TIME SWITCH.
011490*----------------------------------------------------------------
011500 0050-INIT-ANCHORS.
011510     MOVE 'CURRENT HUB MOSCOW  ' TO WHC-ANCHOR-NAME(1).
011520     MOVE 55.7522 TO WHC-ANCHOR-LAT(1).
011530     MOVE 37.6156 TO WHC-ANCHOR-LON(1).
011540     MOVE 'AIRPORT SVO         ' TO WHC-ANCHOR-NAME(2).
011550     MOVE 55.9726 TO WHC-ANCHOR-LAT(2).
011560     MOVE 37.4146 TO WHC-ANCHOR-LON(2).
011570     MOVE 'CFD HUBS AVG        ' TO WHC-ANCHOR-NAME(3).
011580     MOVE 54.5000 TO WHC-ANCHOR-LAT(3).
011590     MOVE 38.0000 TO WHC-ANCHOR-LON(3).
011600     MOVE 'MOSCOW CLIENTS AVG  ' TO WHC-ANCHOR-NAME(4).
011610     MOVE 55.7500 TO WHC-ANCHOR-LAT(4).
011620     MOVE 37.6200 TO WHC-ANCHOR-LON(4).
011630 0050-EXIT.
011640     EXIT.
011650*----------------------------------------------------------------
011660*    FOR ANCHOR ROWS 1-4 (CURRENT HUB, SVO, CFD, MOSCOW CLIENTS)
011670*    COMPUTE THE ROAD DISTANCE FROM THE CANDIDATE SITE.  ROW 1 IS
011680*    NOT AN ANCHOR IN THE 3-ANCHOR AVERAGE - IT IS HOW WE GET
011690*    DIST-OLD FOR EACH OF ROWS 2-4 (CURRENT HUB TO THAT ANCHOR).
011700*----------------------------------------------------------------
012100 1000-DISTANCE-TO-ANCHORS.
012200     PERFORM 1100-ONE-ANCHOR-DISTANCE THRU 1100-EXIT
012300         VARYING WHC-ANCHOR-IX FROM 1 BY 1
012400         UNTIL WHC-ANCHOR-IX > 4.
012500 1000-EXIT.
012600     EXIT.
012700*----------------------------------------------------------------
012800 1100-ONE-ANCHOR-DISTANCE.
012900     COMPUTE WS-LAT1-RAD = LOC-LAT * WS-DEG-TO-RAD.
013000     COMPUTE WS-LON1-RAD = LOC-LON * WS-DEG-TO-RAD.
013100     COMPUTE WS-LAT2-RAD =
013200         WHC-ANCHOR-LAT(WHC-ANCHOR-IX) * WS-DEG-TO-RAD.
013300     COMPUTE WS-LON2-RAD =
013400         WHC-ANCHOR-LON(WHC-ANCHOR-IX) * WS-DEG-TO-RAD.
013500     PERFORM 2100-HAVERSINE-KM THRU 2100-EXIT.
013600     MOVE WS-DISTANCE-KM TO WS-ANCHOR-DIST(WHC-ANCHOR-IX).
013700 1100-EXIT.
013800     EXIT.
013900*----------------------------------------------------------------
014000*    HAVERSINE DISTANCE BETWEEN (WS-LAT1-RAD,WS-LON1-RAD) AND
014100*    (WS-LAT2-RAD,WS-LON2-RAD), RESULT IN WS-DISTANCE-KM
014200*    INCLUDING THE 1.4 ROAD FACTOR.
014300*----------------------------------------------------------------
014400 2100-HAVERSINE-KM.
014500     COMPUTE WS-DLAT-HALF = ( WS-LAT2-RAD - WS-LAT1-RAD ) / 2.
014600     COMPUTE WS-DLON-HALF = ( WS-LON2-RAD - WS-LON1-RAD ) / 2.
014700     MOVE 'SIN '       TO WS-MATH-FUNC.
014800     MOVE WS-DLAT-HALF TO WS-MATH-ARG-1.
014900     CALL 'WHMATH' USING WS-MATH-FUNC, WS-MATH-ARG-1,
015000                         WS-MATH-ARG-2, WS-MATH-RESULT.
015100     MOVE WS-MATH-RESULT TO WS-SIN-DLAT.
015200     MOVE WS-DLON-HALF TO WS-MATH-ARG-1.
015300     CALL 'WHMATH' USING WS-MATH-FUNC, WS-MATH-ARG-1,
015400                         WS-MATH-ARG-2, WS-MATH-RESULT.
015500     MOVE WS-MATH-RESULT TO WS-SIN-DLON.
015600     MOVE 'COS '     TO WS-MATH-FUNC.
015700     MOVE WS-LAT1-RAD TO WS-MATH-ARG-1.
015800     CALL 'WHMATH' USING WS-MATH-FUNC, WS-MATH-ARG-1,
015900                         WS-MATH-ARG-2, WS-MATH-RESULT.
016000     MOVE WS-MATH-RESULT TO WS-COS-LAT1.
016100     MOVE WS-LAT2-RAD TO WS-MATH-ARG-1.
016200     CALL 'WHMATH' USING WS-MATH-FUNC, WS-MATH-ARG-1,
016300                         WS-MATH-ARG-2, WS-MATH-RESULT.
016400     MOVE WS-MATH-RESULT TO WS-COS-LAT2.
016500     COMPUTE WS-HAV-A =
016600         ( WS-SIN-DLAT * WS-SIN-DLAT ) +
016700         ( WS-COS-LAT1 * WS-COS-LAT2 * WS-SIN-DLON * WS-SIN-DLON ).
016800     COMPUTE WS-ONE-MINUS-A = 1 - WS-HAV-A.
016900     MOVE 'SQRT'      TO WS-MATH-FUNC.
017000     MOVE WS-HAV-A    TO WS-MATH-ARG-1.
017100     CALL 'WHMATH' USING WS-MATH-FUNC, WS-MATH-ARG-1,
017200                         WS-MATH-ARG-2, WS-MATH-RESULT.
017300     MOVE WS-MATH-RESULT TO WS-SQRT-A.
017400     MOVE WS-ONE-MINUS-A TO WS-MATH-ARG-1.
017500     CALL 'WHMATH' USING WS-MATH-FUNC, WS-MATH-ARG-1,
017600                         WS-MATH-ARG-2, WS-MATH-RESULT.
017700     MOVE WS-MATH-RESULT TO WS-SQRT-1-MINUS-A.
017800     MOVE 'ATN2'         TO WS-MATH-FUNC.
017900     MOVE WS-SQRT-A      TO WS-MATH-ARG-1.
018000     MOVE WS-SQRT-1-MINUS-A TO WS-MATH-ARG-2.
018100     CALL 'WHMATH' USING WS-MATH-FUNC, WS-MATH-ARG-1,
018200                         WS-MATH-ARG-2, WS-MATH-RESULT.
018300     COMPUTE WS-HAV-C = WS-MATH-RESULT * 2.
018400     COMPUTE WS-DISTANCE-KM ROUNDED =
018500         WHC-EARTH-RADIUS-KM * WS-HAV-C * WHC-ROAD-FACTOR.
018600 2100-EXIT.
018700     EXIT.
018800*----------------------------------------------------------------
018900*    AVG DIST INCREASE = SUM OVER THE 3 DELIVERY ANCHORS (ROWS
019000*    2-4) OF (DIST-NEW - DIST-OLD), DIVIDED BY 3.  DIST-OLD USES
019100*    THE SAME ANCHOR DISTANCE FROM ROW 1 (CURRENT HUB) - SINCE
019200*    ROW 1 IS THE CURRENT HUB ITSELF, WE RECOMPUTE DIST-OLD BY
019300*    TREATING THE CURRENT HUB AS THE "CANDIDATE" IN A SECOND PASS.
019400*----------------------------------------------------------------
019500 2000-TRANSPORT-COST-CHANGE.
019600     PERFORM 2200-OLD-ANCHOR-DISTANCE THRU 2200-EXIT
019700         VARYING WHC-ANCHOR-IX FROM 2 BY 1
019800         UNTIL WHC-ANCHOR-IX > 4.
019900     COMPUTE WHL-AVG-DIST-INCR ROUNDED = WS-DIST-DELTA-SUM / 3.
020000     COMPUTE WHL-ANNUAL-EXTRA-KM ROUNDED =
020100         WHL-AVG-DIST-INCR * 10000 * 12.
020200     COMPUTE WHL-TRANSPORT-COST-CHG ROUNDED =
020300         WHL-ANNUAL-EXTRA-KM * WHC-TARIFF-PER-KM.
020400 2000-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------
020700 2200-OLD-ANCHOR-DISTANCE.
020900*    DIST-OLD: HUB (ROW 1) TO ANCHOR WHC-ANCHOR-IX.
021000     COMPUTE WS-LAT1-RAD = WHC-ANCHOR-LAT(1) * WS-DEG-TO-RAD.
021100     COMPUTE WS-LON1-RAD = WHC-ANCHOR-LON(1) * WS-DEG-TO-RAD.
021200     COMPUTE WS-LAT2-RAD =
021300         WHC-ANCHOR-LAT(WHC-ANCHOR-IX) * WS-DEG-TO-RAD.
021400     COMPUTE WS-LON2-RAD =
021500         WHC-ANCHOR-LON(WHC-ANCHOR-IX) * WS-DEG-TO-RAD.
021600     PERFORM 2100-HAVERSINE-KM THRU 2100-EXIT.
021700     COMPUTE WS-DIST-DELTA-THIS =
021800         WS-ANCHOR-DIST(WHC-ANCHOR-IX) - WS-DISTANCE-KM.
021900     ADD WS-DIST-DELTA-THIS TO WS-DIST-DELTA-SUM.
022000 2200-EXIT.
022100     EXIT.
022200*----------------------------------------------------------------
022300*    BASE FINANCIALS BY OWNERSHIP TYPE.
022400*----------------------------------------------------------------
022500 3000-BASE-FINANCIALS.
022600     MOVE WHC-BASE-EQUIP-CAPEX TO WHL-BASE-CAPEX.
022700     IF LOC-OWNERSHIP = 'ARENDA  '
022800         MOVE WHC-RENT-OPEX-AMT TO WS-OPEX-LOC
022900     ELSE
023000         ADD WHC-BUILDING-COST TO WHL-BASE-CAPEX
023100         MOVE WHC-PURCHASE-MAINT-OPEX TO WS-OPEX-LOC
023200     END-IF.
023300     COMPUTE WHL-BASE-OPEX =
023400         WS-OPEX-LOC + WHL-TRANSPORT-COST-CHG.
023500 3000-EXIT.
023600     EXIT.
023700*----------------------------------------------------------------
023800*    RELOCATION PAYBACK - BASELINE IS THE CURRENT MOSCOW SITE'S
023900*    RENT PLUS FULL STAFF LABOR COST BEFORE ANY ATTRITION.
024000*----------------------------------------------------------------
024100 4000-RELOCATION-PAYBACK.
024200     COMPUTE WHL-BASELINE-OPEX =
024300         ( WHC-CURRENT-MOSCOW-RENT * WHC-TOTAL-AREA-RENT ) +
024400         ( WHC-INITIAL-STAFF * WHC-BASE-SALARY * 12 ).
024500     COMPUTE WHL-SAVINGS = WHL-BASELINE-OPEX - WHL-BASE-OPEX.
024600     IF WHL-SAVINGS > ZERO
024700         COMPUTE WHL-PAYBACK-YEARS ROUNDED =
024800             WHL-BASE-CAPEX / WHL-SAVINGS
024900     ELSE
025000         MOVE 'Y' TO WHL-NO-PAYBACK-SW
025100         MOVE 999.99 TO WHL-PAYBACK-YEARS
025200     END-IF.
025300 4000-EXIT.
025400     EXIT.
025500*================================================================
025600*    END OF WHLOC
025700*================================================================
