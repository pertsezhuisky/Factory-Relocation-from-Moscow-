000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    WHFLEET.
000400 AUTHOR.        R D MAYUDESH.
000500 INSTALLATION.  DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN.  04/30/90.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    MODULE NAME = WHFLEET
001100*
001200*    DESCRIPTIVE NAME = TRANSPORT FLEET PLANNER
001300*
001400*    FUNCTION = CALLED ONCE BY WHRELOC WITH THE THREE ROAD
001500*               DISTANCES FROM THE CANDIDATE SITE (CFO HUBS,
001600*               LOCAL MOSCOW CLIENTS, SVO AIRPORT) RETURNED BY
001700*               WHLOC.  SIZES THE FOUR DELIVERY FLOWS (CFO,
001800*               LOCAL, SVO AIR, COLD-CHAIN), THE OWN-FLEET-
001900*               VS-LEASE RECOMMENDATION AND THE DOCK-DOOR
002000*               REQUIREMENT.
002100*
002200*    CALLED BY = WHRELOC, PARA 8000-RUN-FLEET.
002300*
002400*    CHANGE LOG
002500*    DATE       WHO   REQUEST    DESCRIPTION
002510*    04/30/90   JWK   WO-0299    INITIAL VERSION - DELIVERY FLEET
002511*                                RATE/DISTANCE WORKSHEET FOR THE
002512*                                TRANSPORTATION STUDY.
002515*    12/14/95   CDP   CR-0397    ADDED VEHICLE TYPE 3 (REFRIGERATED
002516*                                15T) FOR THE COLD-CHAIN LANE
002517*                                COMPARISON.
002520*    04/09/99   MTS   Y2K-0037   YEAR-2000 REMEDIATION - WINDOWED
002521*                                ALL 2-DIGIT YEAR FIELDS TO 20YY
002522*                                PER THE YEAR-2000 PROJECT OFFICE
002523*                                STANDARD.
002530*    10/03/06   BRH   PRJ-1418   RECOMPILED UNDER THE CURRENT
002531*                                RUNTIME LIBRARY - NO LOGIC CHANGE.
002540*    02/16/26   RDM   RLC-0006   INITIAL VERSION.
002700*    02/20/26   RDM   RLC-0011   COLD-CHAIN WEIGHTED DISTANCE WAS
002800*                                USING THE OLD-SITE FIGURES -
002900*                                CORRECTED TO USE THE CANDIDATE-
003000*                                SITE DISTANCES PASSED IN FROM
003100*                                WHLOC.
003150*    02/26/26   RDM   RLC-0019   MOVED WS-KM OUT OF WS-COMMON-WORK
003160*                                TO A STANDALONE 77-LEVEL, SHOP
003170*                                STANDARD.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*    NO FILES - WHFLEET IS A PURE CALCULATION SUBPROGRAM.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------
004600*    VEHICLE RATE TABLE - 1=HEAVY 20T  2=MEDIUM 5T  3=REFRIG 15T
004700*----------------------------------------------------------------
004800 01  WS-VEHICLE-TABLE.
004900     05  FILLER PIC X(40) VALUE 'Heavy truck 20t'.
005000     05  FILLER PIC 9(3)  VALUE 033.
005100     05  FILLER PIC 9(3)V9 VALUE 028.0.
005200     05  FILLER PIC 9(3)V9 VALUE 008.5.
005300     05  FILLER PIC 9(9)  VALUE 4500000.
005400     05  FILLER PIC 9(7)  VALUE 0180000.
005500     05  FILLER PIC 9(7)  VALUE 0120000.
005600     05  FILLER PIC 9(5)V99 VALUE 00000.00.
005700     05  FILLER PIC X(40) VALUE 'Medium truck 5t'.
005800     05  FILLER PIC 9(3)  VALUE 008.
005900     05  FILLER PIC 9(3)V9 VALUE 018.0.
006000     05  FILLER PIC 9(3)V9 VALUE 005.2.
006100     05  FILLER PIC 9(9)  VALUE 2800000.
006200     05  FILLER PIC 9(7)  VALUE 0095000.
006300     05  FILLER PIC 9(7)  VALUE 0065000.
006400     05  FILLER PIC 9(5)V99 VALUE 00000.00.
006500     05  FILLER PIC X(40) VALUE 'Refrigerated 15t'.
006600     05  FILLER PIC 9(3)  VALUE 024.
006700     05  FILLER PIC 9(3)V9 VALUE 032.0.
006800     05  FILLER PIC 9(3)V9 VALUE 012.0.
006900     05  FILLER PIC 9(9)  VALUE 6500000.
007000     05  FILLER PIC 9(7)  VALUE 0260000.
007100     05  FILLER PIC 9(7)  VALUE 0180000.
007200     05  FILLER PIC 9(5)V99 VALUE 00450.00.
007300*----------------------------------------------------------------
007400 01  WS-VEHICLE-REDEF REDEFINES WS-VEHICLE-TABLE.
007500     05  WS-VEH-ROW OCCURS 3 TIMES INDEXED BY WS-VEH-IX.
007600         10  WS-VEH-NAME             PIC X(40).
007700         10  WS-VEH-PALLETS          PIC 9(3).
007800         10  WS-VEH-FUEL-L100        PIC 9(3)V9.
007900         10  WS-VEH-MAINT-KM         PIC 9(3)V9.
008000         10  WS-VEH-BUY-PRICE        PIC 9(9).
008100         10  WS-VEH-LEASE-MO         PIC 9(7).
008200         10  WS-VEH-INSURANCE-YR     PIC 9(7).
008300         10  WS-VEH-REFRIG-HR        PIC 9(5)V99.
008400*----------------------------------------------------------------
008500 01  WS-DIESEL-PRICE             PIC 9(3)V9 COMP-3 VALUE 056.0.
008600*----------------------------------------------------------------
008700 01  WS-SHARE-FIELDS.
008800     05  WS-CFO-SHARE            PIC 9V9(4) COMP-3 VALUE .4600.
008900     05  WS-LOCAL-SHARE          PIC 9V9(4) COMP-3 VALUE .2900.
009000     05  WS-SVO-SHARE            PIC 9V9(4) COMP-3 VALUE .2500.
009100     05  WS-COLD-SHARE           PIC 9V9(4) COMP-3 VALUE .1700.
009200     05  FILLER                  PIC X(06) VALUE SPACES.
009300*----------------------------------------------------------------
009400 01  WS-CEIL-FIELDS.
009500     05  WS-CEIL-ARG             PIC 9(9)V99 COMP-3 VALUE ZERO.
009600     05  WS-CEIL-ARG-ALT REDEFINES WS-CEIL-ARG
009601                             PIC 9(8)V999 COMP-3.
009700     05  WS-CEIL-TRUNC           PIC 9(9)    COMP-3 VALUE ZERO.
009800     05  WS-CEIL-CHECK           PIC 9(9)V99 COMP-3 VALUE ZERO.
009900     05  WS-CEIL-RESULT          PIC 9(9)    COMP-3 VALUE ZERO.
010000     05  FILLER                  PIC X(06) VALUE SPACES.
010100*----------------------------------------------------------------
010200 01  WS-CFO-FIELDS.
010300     05  WS-CFO-WEEKLY-PALLETS   PIC 9(7)V99 COMP-3 VALUE ZERO.
010400     05  WS-CFO-TRIPS-WK         PIC 9(7)    COMP-3 VALUE ZERO.
010500     05  WS-CFO-TRUCKS           PIC 9(5)    COMP-3 VALUE ZERO.
010600     05  FILLER                  PIC X(06) VALUE SPACES.
010700*----------------------------------------------------------------
010800 01  WS-LOCAL-FIELDS.
010900     05  WS-LOC-ORDERS-DAY       PIC 9(7)V99 COMP-3 VALUE ZERO.
011000     05  WS-LOC-TRUCKS           PIC 9(5)    COMP-3 VALUE ZERO.
011100     05  FILLER                  PIC X(06) VALUE SPACES.
011200*----------------------------------------------------------------
011300 01  WS-SVO-FIELDS.
011400     05  WS-SVO-ORDERS-DAY       PIC 9(7)V99 COMP-3 VALUE ZERO.
011500     05  WS-SVO-TRIPS-DAY        PIC 9(7)    COMP-3 VALUE ZERO.
011600     05  WS-SVO-TRUCKS           PIC 9(5)    COMP-3 VALUE ZERO.
011700     05  FILLER                  PIC X(06) VALUE SPACES.
011800*----------------------------------------------------------------
011900 01  WS-COLD-FIELDS.
012000     05  WS-COLD-MONTHLY         PIC 9(7)V99 COMP-3 VALUE ZERO.
012100     05  WS-COLD-TRIPS-MO        PIC 9(7)    COMP-3 VALUE ZERO.
012200     05  WS-COLD-TRIPS-WK        PIC 9(7)V99 COMP-3 VALUE ZERO.
012300     05  WS-COLD-TRUCKS          PIC 9(5)    COMP-3 VALUE ZERO.
012400     05  WS-COLD-WDIST           PIC 9(5)V99 COMP-3 VALUE ZERO.
012500     05  WS-COLD-HOURS           PIC 9(9)V99 COMP-3 VALUE ZERO.
012600     05  FILLER                  PIC X(06) VALUE SPACES.
012700*----------------------------------------------------------------
012750*----------------------------------------------------------------
012760*    WS-KM IS A SINGLE REUSABLE WORK FIELD (CFO, THEN LOCAL,
012770*    THEN SVO, THEN COLD-CHAIN FLOW) - KEPT AT THE 77 LEVEL,
012780*    SHOP STANDARD, RATHER THAN IN THE GROUP BELOW.
012790 77  WS-KM                       PIC 9(9)V99  COMP-3 VALUE ZERO.
012795 77  WS-KM-ALT REDEFINES WS-KM   PIC 9(8)V999 COMP-3.
012800 01  WS-COMMON-WORK.
013100     05  FILLER                  PIC X(06) VALUE SPACES.
013200*================================================================
013300 LINKAGE SECTION.
013400 01  WHF-DIST-CFO-KM             PIC 9(5)V99 COMP-3.
013500 01  WHF-DIST-LOCAL-KM           PIC 9(5)V99 COMP-3.
013600 01  WHF-DIST-SVO-KM             PIC 9(5)V99 COMP-3.
013700 COPY WHFLTTBL.
013800 COPY WHFLTTOT.
013900*================================================================
014000 PROCEDURE DIVISION USING WHF-DIST-CFO-KM, WHF-DIST-LOCAL-KM,
014100     WHF-DIST-SVO-KM, WHF-FLOW-TABLE, WH-FLEET-TOTALS-REC.
014200*
014300     PERFORM 1000-RUN-CFO THRU 1000-EXIT.
014400     PERFORM 2000-RUN-LOCAL THRU 2000-EXIT.
014500     PERFORM 3000-RUN-SVO THRU 3000-EXIT.
014600     PERFORM 4000-RUN-COLD-CHAIN THRU 4000-EXIT.
014700     PERFORM 5000-AGGREGATE THRU 5000-EXIT.
014800     PERFORM 6000-DOCKS THRU 6000-EXIT.
014900     GOBACK.
015000*----------------------------------------------------------------
015100*    CFO FLOW - HEAVY TRUCK 20T (ROW 1).
015200*----------------------------------------------------------------
015300 1000-RUN-CFO.
015400     MOVE 1 TO WHF-FLOW-IX WS-VEH-IX.
015500     MOVE 'CFO                     ' TO WHF-FLOW(1).
015600     MOVE WS-VEH-NAME(1) TO WHF-VEHICLE(1).
015700     COMPUTE WS-CFO-WEEKLY-PALLETS ROUNDED =
015800         10000 * WS-CFO-SHARE / 4.33.
015900     COMPUTE WS-CEIL-ARG = WS-CFO-WEEKLY-PALLETS / 33.
016000     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
016100     MOVE WS-CEIL-RESULT TO WS-CFO-TRIPS-WK.
016200     COMPUTE WS-CEIL-ARG = WS-CFO-TRIPS-WK / 2.
016300     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
016400     MOVE WS-CEIL-RESULT TO WS-CFO-TRUCKS.
016500     MOVE WS-CFO-TRUCKS TO WHF-COUNT(1).
016600     COMPUTE WHF-ANNUAL-TRIPS(1) = WS-CFO-TRIPS-WK * 52.
016700     COMPUTE WS-KM = WHF-ANNUAL-TRIPS(1) * WHF-DIST-CFO-KM * 2.
016800     MOVE WS-KM TO WHF-ANNUAL-KM(1).
016900     COMPUTE WHF-FUEL-COST(1) ROUNDED =
017000         ( WS-KM / 100 ) * WS-VEH-FUEL-L100(1) * WS-DIESEL-PRICE.
017100     COMPUTE WHF-MAINT-COST(1) ROUNDED =
017200         WS-KM * WS-VEH-MAINT-KM(1).
017300     COMPUTE WHF-DRIVER-COST(1) = WHF-ANNUAL-TRIPS(1) * 15000.
017400     COMPUTE WHF-INSURANCE(1) = WS-CFO-TRUCKS * WS-VEH-INSURANCE-YR(1).
017500     MOVE ZERO TO WHF-REFRIG-COST(1).
017600     COMPUTE WHF-TOTAL-OPEX(1) =
017700         WHF-FUEL-COST(1) + WHF-MAINT-COST(1) + WHF-DRIVER-COST(1)
017800         + WHF-INSURANCE(1) + WHF-REFRIG-COST(1).
017900     COMPUTE WHF-CAPEX-PURCHASE(1) =
018000         WS-CFO-TRUCKS * WS-VEH-BUY-PRICE(1).
018100     COMPUTE WHF-LEASE-OPEX(1) = WS-CFO-TRUCKS * WS-VEH-LEASE-MO(1)
018200         * 12.
018300 1000-EXIT.
018400     EXIT.
018500*----------------------------------------------------------------
018600*    LOCAL FLOW - MEDIUM TRUCK 5T (ROW 2).  DISTANCE IS ONE WAY.
018700*----------------------------------------------------------------
018800 2000-RUN-LOCAL.
018900     MOVE 2 TO WHF-FLOW-IX WS-VEH-IX.
019000     MOVE 'LOCAL                   ' TO WHF-FLOW(2).
019100     MOVE WS-VEH-NAME(2) TO WHF-VEHICLE(2).
019200     COMPUTE WS-LOC-ORDERS-DAY ROUNDED = 10000 * WS-LOCAL-SHARE / 22.
019300     COMPUTE WS-CEIL-ARG = WS-LOC-ORDERS-DAY / 7.
019400     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
019500     MOVE WS-CEIL-RESULT TO WS-LOC-TRUCKS.
019600     MOVE WS-LOC-TRUCKS TO WHF-COUNT(2).
019700     COMPUTE WHF-ANNUAL-TRIPS(2) = WS-LOC-TRUCKS * 264.
019800     COMPUTE WS-KM = WS-LOC-TRUCKS * 264 * WHF-DIST-LOCAL-KM.
019900     MOVE WS-KM TO WHF-ANNUAL-KM(2).
020000     COMPUTE WHF-FUEL-COST(2) ROUNDED =
020100         ( WS-KM / 100 ) * WS-VEH-FUEL-L100(2) * WS-DIESEL-PRICE.
020200     COMPUTE WHF-MAINT-COST(2) ROUNDED =
020300         WS-KM * WS-VEH-MAINT-KM(2).
020400     COMPUTE WHF-DRIVER-COST(2) = WS-LOC-TRUCKS * 4500 * 264.
020500     COMPUTE WHF-INSURANCE(2) = WS-LOC-TRUCKS * WS-VEH-INSURANCE-YR(2).
020600     MOVE ZERO TO WHF-REFRIG-COST(2).
020700     COMPUTE WHF-TOTAL-OPEX(2) =
020800         WHF-FUEL-COST(2) + WHF-MAINT-COST(2) + WHF-DRIVER-COST(2)
020900         + WHF-INSURANCE(2) + WHF-REFRIG-COST(2).
021000     COMPUTE WHF-CAPEX-PURCHASE(2) =
021100         WS-LOC-TRUCKS * WS-VEH-BUY-PRICE(2).
021200     COMPUTE WHF-LEASE-OPEX(2) = WS-LOC-TRUCKS * WS-VEH-LEASE-MO(2)
021300         * 12.
021400 2000-EXIT.
021500     EXIT.
021600*----------------------------------------------------------------
021700*    SVO AIR FLOW - MEDIUM TRUCK 5T (ROW 3).
021800*----------------------------------------------------------------
021900 3000-RUN-SVO.
022000     MOVE 3 TO WHF-FLOW-IX.
022100     MOVE 2 TO WS-VEH-IX.
022200     MOVE 'SVO                     ' TO WHF-FLOW(3).
022300     MOVE WS-VEH-NAME(2) TO WHF-VEHICLE(3).
022400     COMPUTE WS-SVO-ORDERS-DAY ROUNDED = 10000 * WS-SVO-SHARE / 22.
022500     COMPUTE WS-CEIL-ARG = WS-SVO-ORDERS-DAY / 8.
022600     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
022700     MOVE WS-CEIL-RESULT TO WS-SVO-TRIPS-DAY.
022800     COMPUTE WS-CEIL-ARG = WS-SVO-TRIPS-DAY / 2.
022900     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
023000     MOVE WS-CEIL-RESULT TO WS-SVO-TRUCKS.
023100     MOVE WS-SVO-TRUCKS TO WHF-COUNT(3).
023200     COMPUTE WHF-ANNUAL-TRIPS(3) = WS-SVO-TRIPS-DAY * 264.
023300     COMPUTE WS-KM = WHF-ANNUAL-TRIPS(3) * WHF-DIST-SVO-KM * 2.
023400     MOVE WS-KM TO WHF-ANNUAL-KM(3).
023500     COMPUTE WHF-FUEL-COST(3) ROUNDED =
023600         ( WS-KM / 100 ) * WS-VEH-FUEL-L100(2) * WS-DIESEL-PRICE.
023700     COMPUTE WHF-MAINT-COST(3) ROUNDED =
023800         WS-KM * WS-VEH-MAINT-KM(2).
023900     COMPUTE WHF-DRIVER-COST(3) = WS-SVO-TRUCKS * 4500 * 264.
024000     COMPUTE WHF-INSURANCE(3) = WS-SVO-TRUCKS * WS-VEH-INSURANCE-YR(2).
024100     MOVE ZERO TO WHF-REFRIG-COST(3).
024200     COMPUTE WHF-TOTAL-OPEX(3) =
024300         WHF-FUEL-COST(3) + WHF-MAINT-COST(3) + WHF-DRIVER-COST(3)
024400         + WHF-INSURANCE(3) + WHF-REFRIG-COST(3).
024500     COMPUTE WHF-CAPEX-PURCHASE(3) =
024600         WS-SVO-TRUCKS * WS-VEH-BUY-PRICE(2).
024700     COMPUTE WHF-LEASE-OPEX(3) = WS-SVO-TRUCKS * WS-VEH-LEASE-MO(2)
024800         * 12.
024900 3000-EXIT.
025000     EXIT.
025100*----------------------------------------------------------------
025200*    COLD-CHAIN FLOW - REFRIGERATED 15T (ROW 4).  WEIGHTED
025300*    DISTANCE BLENDS THE CFO/LOCAL/SVO CANDIDATE-SITE DISTANCES
025400*    BY THEIR SHARE OF TOTAL VOLUME - SEE RLC-0011.
025500*----------------------------------------------------------------
025600 4000-RUN-COLD-CHAIN.
025700     MOVE 4 TO WHF-FLOW-IX.
025800     MOVE 3 TO WS-VEH-IX.
025900     MOVE 'COLD-CHAIN              ' TO WHF-FLOW(4).
026000     MOVE WS-VEH-NAME(3) TO WHF-VEHICLE(4).
026100     COMPUTE WS-COLD-MONTHLY = 10000 * WS-COLD-SHARE.
026200     COMPUTE WS-CEIL-ARG = WS-COLD-MONTHLY / 24.
026300     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
026400     MOVE WS-CEIL-RESULT TO WS-COLD-TRIPS-MO.
026500     COMPUTE WS-COLD-TRIPS-WK ROUNDED = WS-COLD-TRIPS-MO / 4.33.
026600     COMPUTE WS-CEIL-ARG = WS-COLD-TRIPS-WK / 2.
026700     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
026800     MOVE WS-CEIL-RESULT TO WS-COLD-TRUCKS.
026900     MOVE WS-COLD-TRUCKS TO WHF-COUNT(4).
027000     COMPUTE WS-COLD-WDIST ROUNDED =
027100         ( WHF-DIST-CFO-KM * WS-CFO-SHARE ) +
027200         ( WHF-DIST-LOCAL-KM * WS-LOCAL-SHARE ) +
027300         ( WHF-DIST-SVO-KM * WS-SVO-SHARE ).
027400     COMPUTE WHF-ANNUAL-TRIPS(4) = WS-COLD-TRIPS-MO * 12.
027500     COMPUTE WS-KM = WHF-ANNUAL-TRIPS(4) * WS-COLD-WDIST * 2.
027600     MOVE WS-KM TO WHF-ANNUAL-KM(4).
027700     COMPUTE WS-COLD-HOURS ROUNDED =
027800         WHF-ANNUAL-TRIPS(4) * ( WS-COLD-WDIST * 2 / 50 ).
027900     COMPUTE WHF-REFRIG-COST(4) ROUNDED =
028000         WS-COLD-HOURS * WS-VEH-REFRIG-HR(3).
028100     COMPUTE WHF-FUEL-COST(4) ROUNDED =
028200         ( WS-KM / 100 ) * WS-VEH-FUEL-L100(3) * WS-DIESEL-PRICE.
028300     COMPUTE WHF-MAINT-COST(4) ROUNDED =
028400         WS-KM * WS-VEH-MAINT-KM(3).
028500     COMPUTE WHF-DRIVER-COST(4) = WHF-ANNUAL-TRIPS(4) * 18000.
028600     COMPUTE WHF-INSURANCE(4) = WS-COLD-TRUCKS * WS-VEH-INSURANCE-YR(3).
028700     COMPUTE WHF-TOTAL-OPEX(4) =
028800         WHF-FUEL-COST(4) + WHF-MAINT-COST(4) + WHF-DRIVER-COST(4)
028900         + WHF-INSURANCE(4) + WHF-REFRIG-COST(4).
029000     COMPUTE WHF-CAPEX-PURCHASE(4) =
029100         WS-COLD-TRUCKS * WS-VEH-BUY-PRICE(3).
029200     COMPUTE WHF-LEASE-OPEX(4) = WS-COLD-TRUCKS * WS-VEH-LEASE-MO(3)
029300         * 12.
029400 4000-EXIT.
029500     EXIT.
029600*----------------------------------------------------------------
029700 5000-AGGREGATE.
029800     MOVE ZERO TO WHF-TOTAL-VEHICLES WHF-TOTAL-OWN-OPEX
029900                  WHF-TOTAL-PURCHASE-CAPEX WHF-TOTAL-LEASE-OPEX
030000                  WHF-TOTAL-ANNUAL-TRIPS.
030100     PERFORM 5100-ADD-ONE-FLOW THRU 5100-EXIT
030200         VARYING WHF-FLOW-IX FROM 1 BY 1 UNTIL WHF-FLOW-IX > 4.
030300     IF WHF-TOTAL-LEASE-OPEX <
030400        WHF-TOTAL-OWN-OPEX + ( WHF-TOTAL-PURCHASE-CAPEX / 5 )
030500         MOVE 'LEASE   ' TO WHF-RECOMMENDATION
030600     ELSE
030700         MOVE 'PURCHASE' TO WHF-RECOMMENDATION
030800     END-IF.
030900 5000-EXIT.
031000     EXIT.
031100*----------------------------------------------------------------
031200 5100-ADD-ONE-FLOW.
031300     ADD WHF-COUNT(WHF-FLOW-IX)        TO WHF-TOTAL-VEHICLES.
031400     ADD WHF-TOTAL-OPEX(WHF-FLOW-IX)   TO WHF-TOTAL-OWN-OPEX.
031500     ADD WHF-CAPEX-PURCHASE(WHF-FLOW-IX) TO WHF-TOTAL-PURCHASE-CAPEX.
031600     ADD WHF-LEASE-OPEX(WHF-FLOW-IX)    TO WHF-TOTAL-LEASE-OPEX.
031700     ADD WHF-ANNUAL-TRIPS(WHF-FLOW-IX)  TO WHF-TOTAL-ANNUAL-TRIPS.
031800 5100-EXIT.
031900     EXIT.
032000*----------------------------------------------------------------
032100 6000-DOCKS.
032200     COMPUTE WHF-AVG-TRIPS-PER-DAY ROUNDED =
032300         WHF-TOTAL-ANNUAL-TRIPS / 264.
032400     COMPUTE WHF-PEAK-TRIPS-PER-DAY ROUNDED =
032500         WHF-AVG-TRIPS-PER-DAY * 1.3.
032600     COMPUTE WS-CEIL-ARG ROUNDED =
032700         ( WHF-PEAK-TRIPS-PER-DAY * 0.4 * 2.0 ) / 24.
032800     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
032900     MOVE WS-CEIL-RESULT TO WHF-DOCK-INBOUND.
033000     IF WHF-DOCK-INBOUND < 4
033100         MOVE 4 TO WHF-DOCK-INBOUND
033200     END-IF.
033300     COMPUTE WS-CEIL-ARG ROUNDED =
033400         ( WHF-PEAK-TRIPS-PER-DAY * 0.6 * 1.5 ) / 24.
033500     PERFORM 9000-CEIL-POSITIVE THRU 9000-EXIT.
033600     MOVE WS-CEIL-RESULT TO WHF-DOCK-OUTBOUND.
033700     IF WHF-DOCK-OUTBOUND < 4
033800         MOVE 4 TO WHF-DOCK-OUTBOUND
033900     END-IF.
034000     COMPUTE WHF-DOCK-TOTAL = WHF-DOCK-INBOUND + WHF-DOCK-OUTBOUND.
034100     COMPUTE WHF-DOCK-UTIL-PCT ROUNDED =
034200         WHF-PEAK-TRIPS-PER-DAY * 1.5 / ( 24 * WHF-DOCK-TOTAL ) * 100.
034300 6000-EXIT.
034400     EXIT.
034500*----------------------------------------------------------------
034600*    CEILING OF A NON-NEGATIVE COMP-3 ARGUMENT - NO INTRINSIC
034700*    FUNCTIONS ARE AVAILABLE ON THIS COMPILER, SO THE INTEGER
034800*    PART IS TRUNCATED BY MOVE AND BUMPED BY ONE IF ANY REMAINDER
034900*    SURVIVES.
035000*----------------------------------------------------------------
035100 9000-CEIL-POSITIVE.
035200     MOVE WS-CEIL-ARG TO WS-CEIL-TRUNC.
035300     COMPUTE WS-CEIL-CHECK = WS-CEIL-ARG - WS-CEIL-TRUNC.
035400     IF WS-CEIL-CHECK > ZERO
035500         ADD 1 TO WS-CEIL-TRUNC
035600     END-IF.
035700     MOVE WS-CEIL-TRUNC TO WS-CEIL-RESULT.
035800 9000-EXIT.
035900     EXIT.
036000*================================================================
036100*    END OF WHFLEET
036200*================================================================
