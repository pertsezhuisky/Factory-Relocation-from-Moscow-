000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    WHVALID.
000400 AUTHOR.        R D MAYUDESH.
000500 INSTALLATION.  DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN.  01/14/95.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    MODULE NAME = WHVALID
001100*
001200*    DESCRIPTIVE NAME = RELOCATION MODEL VALIDATOR
001300*
001400*    FUNCTION = CALLED ONCE BY WHRELOC, AFTER U3-U8 HAVE ALL RUN,
001500*               WITH THE LOCATION, ZONING AND AUTOMATION-ROI
001600*               RESULT BLOCKS.  RUNS THE SEVENTEEN PASS/FAIL
001700*               CHECKS THAT MANAGEMENT USES TO SIGN OFF ON THE
001800*               RELOCATION MODEL AND BUILDS THE SUMMARY/
001900*               OBJECTIVES-SCORE BLOCK FOR THE VALIDATION REPORT
002000*               SECTION.
002100*
002200*    CALLED BY = WHRELOC, PARA 9000-RUN-VALIDATION.
002300*
002400*    CHANGE LOG
002500*    DATE       WHO   REQUEST    DESCRIPTION
002510*    01/14/95   CDP   CR-0393    INITIAL VERSION - TWELVE-CHECK
002511*                                SIGN-OFF WORKSHEET FOR THE SITE
002512*                                RELOCATION VALIDATION REVIEW.
002515*    08/22/97   CDP   CR-0411    ADDED THE ANNUAL-OPEX SANITY
002516*                                CHECK AFTER A RELOCATION PACKAGE
002517*                                WENT TO THE BOARD WITH A NEGATIVE
002518*                                OPEX FIGURE NOBODY CAUGHT.
002520*    09/28/99   MTS   Y2K-0037   YEAR-2000 REMEDIATION - WINDOWED
002521*                                ALL 2-DIGIT YEAR FIELDS TO 20YY
002522*                                PER THE YEAR-2000 PROJECT OFFICE
002523*                                STANDARD.
002530*    02/15/04   BRH   PRJ-1229   RECOMPILED UNDER THE CURRENT
002531*                                RUNTIME LIBRARY - NO LOGIC CHANGE.
002540*    02/21/26   RDM   RLC-0008   INITIAL VERSION.
002700*    02/24/26   RDM   RLC-0015   DOCK CHECK WAS COMPARING THE
002800*                                FLEET DOCK REQUIREMENT INSTEAD
002900*                                OF THE BUILDING'S OWN DOCK-DOOR
003000*                                COUNT - CORRECTED TO USE THE
003100*                                WHZONE DOCK-DOOR TOTAL, WHICH IS
003200*                                THE FIGURE MANAGEMENT ACTUALLY
003300*                                BUDGETS AGAINST.
003310*    02/26/26   RDM   RLC-0019   AUDIT FOUND FIVE SIGN-OFF CHECKS
003315*                                FROM THE ORIGINAL WORKSHEET HAD
003320*                                NEVER BEEN CODED - ADDED CHECKS
003325*                                13-17 (LABOR-REDUCTION SANITY,
003330*                                BENEFIT IDENTITY, AUTOMATION
003335*                                CAPEX, BENEFIT/CAPEX RATIO AND
003340*                                THROUGHPUT) AND WIDENED THE
003345*                                CHECK TABLE AND SUMMARY COUNT
003350*                                FROM TWELVE TO SEVENTEEN.  MOVED
003355*                                THE WS-EDIT-FIELDS GROUP TO
003360*                                STANDALONE 77-LEVELS, SHOP
003365*                                STANDARD FOR SHARED DISPLAY-EDIT
003370*                                WORK FIELDS REUSED ACROSS CHECKS.
003375*    03/01/26   RDM   RLC-0022   CHECK 1 (SITE AREA) WAS ONLY ONE
003380*                                IF AWAY FROM PASS/CRITICAL-FAIL -
003385*                                THE WORKSHEET HAS ALWAYS CALLED
003390*                                FOR A MIDDLE WARNING BAND WHEN
003391*                                THE SITE CLEARS MIN-AREA BUT NOT
003392*                                THE 17,500 M2 TARGET.  ADDED THE
003393*                                WARNING LEG AGAINST THE NEW
003394*                                WHC-TARGET-AREA CONSTANT - SEE
003395*                                WHCONST OWN LOG.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    NO FILES - WHVALID IS A PURE CALCULATION SUBPROGRAM.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 WORKING-STORAGE SECTION.
004700 COPY WHCONST.
004800*----------------------------------------------------------------
004900 01  WS-WORK-FIELDS.
005000     05  WS-STORAGE-AREA-SUM     PIC 9(7)V99  COMP-3 VALUE ZERO.
005100     05  WS-STORAGE-AREA-ALT REDEFINES WS-STORAGE-AREA-SUM
005101                                PIC 9(6)V999 COMP-3.
005200     05  WS-STORAGE-RATIO-PCT    PIC 9(3)V99  COMP-3 VALUE ZERO.
005300     05  WS-DOCK-TOTAL           PIC 9(3)     COMP-3 VALUE ZERO.
005400     05  WS-CAPACITY-NEEDED      PIC 9(9)     COMP-3 VALUE ZERO.
005500     05  WS-CAPACITY-NEEDED-ALT REDEFINES WS-CAPACITY-NEEDED
005501                                PIC 9(7)V99  COMP-3.
005600     05  WS-BEST-PAYBACK         PIC 9(3)V99  COMP-3 VALUE ZERO.
005700     05  WS-BEST-ROI             PIC S9(5)V99 COMP-3 VALUE ZERO.
005800     05  WS-BEST-ROI-ALT REDEFINES WS-BEST-ROI
005801                                PIC S9(4)V999 COMP-3.
005810     05  WS-MAX-LABOR-REDUCT     PIC 9(3)     COMP-3 VALUE ZERO.
005820     05  WS-BENEFIT-EXPECTED     PIC S9(11)V99 COMP-3 VALUE ZERO.
005830     05  WS-BENEFIT-DIFF         PIC S9(11)V99 COMP-3 VALUE ZERO.
005840     05  WS-BENEFIT-DIFF-PCT     PIC S9(5)V99 COMP-3 VALUE ZERO.
005850     05  WS-MAX-DIFF-PCT         PIC S9(5)V99 COMP-3 VALUE ZERO.
005860     05  WS-MAX-LEVEL-CAPEX      PIC 9(11)V99 COMP-3 VALUE ZERO.
005870     05  WS-BENEFIT-CAPEX-PCT    PIC S9(5)V99 COMP-3 VALUE ZERO.
005880     05  WS-MIN-BENEFIT-CAPEX-PCT
005881                                PIC S9(5)V99 COMP-3 VALUE ZERO.
005890     05  WS-ACHIEVED-THROUGHPUT  PIC S9(7)    COMP-3 VALUE ZERO.
005895     05  WS-MAX-THROUGHPUT       PIC S9(7)    COMP-3 VALUE ZERO.
005900     05  FILLER                  PIC X(06) VALUE SPACES.
006000*----------------------------------------------------------------
006050*    SHARED DISPLAY-EDIT WORK FIELDS, REUSED ACROSS ALL SEVENTEEN
006060*    CHECKS - KEPT AT THE 77 LEVEL, SHOP STANDARD, RATHER THAN
006070*    GROUPED TOGETHER.
006100 77  WS-EDIT-AMOUNT              PIC ZZZZZZZZZZ9.99.
006200 77  WS-EDIT-SIGNED              PIC -ZZZZZZZZZ9.99.
006300 77  WS-EDIT-COUNT               PIC ZZZZZZ9.
006400 77  WS-EDIT-PCT                 PIC ZZZ9.99.
006500 77  WS-EDIT-COORD               PIC -ZZZ9.9999.
006800*================================================================
006900 LINKAGE SECTION.
007000 COPY WHLOCREC.
007100 COPY WHLOCRES.
007200 COPY WHZONTOT.
007300 COPY WHROITBL.
007400 COPY WHVALTBL.
007500 COPY WHVALSUM.
007600*================================================================
007700 PROCEDURE DIVISION USING LOCATION-REC, WH-LOC-RESULT-REC,
007800     WH-ZONE-TOTALS-REC, WHA-ROI-TABLE, WHV-CHECK-TABLE,
007900     WH-VALID-SUMMARY-REC.
008000*
008100     PERFORM 1000-CHECK-AREA THRU 1000-EXIT.
008200     PERFORM 1100-CHECK-COORDINATES THRU 1100-EXIT.
008300     PERFORM 1200-CHECK-CAPEX THRU 1200-EXIT.
008400     PERFORM 1300-CHECK-OPEX THRU 1300-EXIT.
008500     PERFORM 1400-CHECK-TRANSPORT THRU 1400-EXIT.
008600     PERFORM 1500-CHECK-BUILDING-CLASS THRU 1500-EXIT.
008700     PERFORM 1600-CHECK-STORAGE-RATIO THRU 1600-EXIT.
008800     PERFORM 1700-CHECK-CAPACITY THRU 1700-EXIT.
008900     PERFORM 1800-CHECK-DOCKS THRU 1800-EXIT.
009000     PERFORM 1900-CHECK-COLD-CHAIN THRU 1900-EXIT.
009100     PERFORM 2000-CHECK-PAYBACK THRU 2000-EXIT.
009200     PERFORM 2100-CHECK-ROI THRU 2100-EXIT.
009210     PERFORM 2200-CHECK-LABOR-REDUCTION THRU 2200-EXIT.
009220     PERFORM 2300-CHECK-BENEFIT-IDENTITY THRU 2300-EXIT.
009230     PERFORM 2400-CHECK-AUTO-CAPEX THRU 2400-EXIT.
009240     PERFORM 2500-CHECK-BENEFIT-CAPEX-RATIO THRU 2500-EXIT.
009250     PERFORM 2600-CHECK-THROUGHPUT THRU 2600-EXIT.
009300     PERFORM 9000-BUILD-SUMMARY THRU 9000-EXIT.
009400     GOBACK.
009500*----------------------------------------------------------------
009600*    CHECK 1 - SITE AREA.  ACTUAL AREA IS THE U5 ZONING TOTAL -
009700*    THE SAME 17,500 M2 FIGURE THE ZONING MODULE WAS GIVEN, SO
009800*    THIS CHECK ALWAYS MEETS TARGET IN THE CURRENT MODEL; IT IS
009900*    KEPT SO A FUTURE SITE OF A DIFFERENT SIZE IS STILL CAUGHT.
010000*----------------------------------------------------------------
010100 1000-CHECK-AREA.
010200     MOVE 1 TO WHV-CHECK-IX.
010300     MOVE 'SITE AREA' TO WHV-NAME(1).
010400     MOVE 'EXCEEDS 15000.00 M2 TARGET 17500.00' TO WHV-EXPECTED(1).
010500     MOVE WHC-TOTAL-AREA-ZONING TO WS-EDIT-AMOUNT.
010600     MOVE WS-EDIT-AMOUNT TO WHV-ACTUAL(1).
010700     IF WHC-TOTAL-AREA-ZONING < WHC-MIN-AREA
010800         MOVE 'N' TO WHV-PASSED(1)
010900         MOVE 'CRITICAL' TO WHV-SEVERITY(1)
011100     ELSE
011200         IF WHC-TOTAL-AREA-ZONING < WHC-TARGET-AREA
011300             MOVE 'Y' TO WHV-PASSED(1)
011400             MOVE 'WARNING ' TO WHV-SEVERITY(1)
011500         ELSE
011600             MOVE 'Y' TO WHV-PASSED(1)
011700             MOVE 'INFO    ' TO WHV-SEVERITY(1)
011750         END-IF
011800     END-IF.
011900 1000-EXIT.
012000     EXIT.
012100*----------------------------------------------------------------
012200*    CHECK 2 - CANDIDATE SITE COORDINATES IN THE MOSCOW REGION.
012300*----------------------------------------------------------------
012400 1100-CHECK-COORDINATES.
012500     MOVE 2 TO WHV-CHECK-IX.
012600     MOVE 'SITE COORDINATES IN REGION' TO WHV-NAME(2).
012700     MOVE 'LAT 55.00-57.00  LON 36.00-39.00' TO WHV-EXPECTED(2).
012800     MOVE LOC-LAT TO WS-EDIT-COORD.
012900     MOVE WS-EDIT-COORD TO WHV-ACTUAL(2)(1:9).
013000     MOVE LOC-LON TO WS-EDIT-COORD.
013100     MOVE WS-EDIT-COORD TO WHV-ACTUAL(2)(11:9).
013200     MOVE 'CRITICAL' TO WHV-SEVERITY(2).
013300     IF LOC-LAT NOT < WHC-VALID-LAT-LO AND
013400        LOC-LAT NOT > WHC-VALID-LAT-HI AND
013500        LOC-LON NOT < WHC-VALID-LON-LO AND
013600        LOC-LON NOT > WHC-VALID-LON-HI
013700         MOVE 'Y' TO WHV-PASSED(2)
013800     ELSE
013900         MOVE 'N' TO WHV-PASSED(2)
014000     END-IF.
014100 1100-EXIT.
014200     EXIT.
014300*----------------------------------------------------------------
014400*    CHECK 3 - SITE CAPEX WITHIN BUDGET.
014500*----------------------------------------------------------------
014600 1200-CHECK-CAPEX.
014700     MOVE 3 TO WHV-CHECK-IX.
014800     MOVE 'SITE CAPEX WITHIN BUDGET' TO WHV-NAME(3).
014900     MOVE 'GREATER THAN ZERO, NOT OVER 1,000,000,000.00'
015000         TO WHV-EXPECTED(3).
015100     MOVE WHL-BASE-CAPEX TO WS-EDIT-AMOUNT.
015200     MOVE WS-EDIT-AMOUNT TO WHV-ACTUAL(3).
015300     MOVE 'WARNING ' TO WHV-SEVERITY(3).
015400     IF WHL-BASE-CAPEX > ZERO AND
015500        WHL-BASE-CAPEX NOT > WHC-MAX-CAPEX
015600         MOVE 'Y' TO WHV-PASSED(3)
015700     ELSE
015800         MOVE 'N' TO WHV-PASSED(3)
015900     END-IF.
016000 1200-EXIT.
016100     EXIT.
016200*----------------------------------------------------------------
016300*    CHECK 4 - SITE ANNUAL OPEX WITHIN BUDGET.
016400*----------------------------------------------------------------
016500 1300-CHECK-OPEX.
016600     MOVE 4 TO WHV-CHECK-IX.
016700     MOVE 'SITE ANNUAL OPEX WITHIN BUDGET' TO WHV-NAME(4).
016800     MOVE 'NOT OVER 400,000,000.00 PER YEAR' TO WHV-EXPECTED(4).
016900     MOVE WHL-BASE-OPEX TO WS-EDIT-AMOUNT.
017000     MOVE WS-EDIT-AMOUNT TO WHV-ACTUAL(4).
017100     MOVE 'WARNING ' TO WHV-SEVERITY(4).
017200     IF WHL-BASE-OPEX NOT > WHC-MAX-ANNUAL-OPEX
017300         MOVE 'Y' TO WHV-PASSED(4)
017400     ELSE
017500         MOVE 'N' TO WHV-PASSED(4)
017600     END-IF.
017700 1300-EXIT.
017800     EXIT.
017900*----------------------------------------------------------------
018000*    CHECK 5 - ANNUAL TRANSPORT-COST CHANGE WITHIN TOLERANCE.
018100*----------------------------------------------------------------
018200 1400-CHECK-TRANSPORT.
018300     MOVE 5 TO WHV-CHECK-IX.
018400     MOVE 'TRANSPORT COST CHANGE WITHIN LIMIT' TO WHV-NAME(5).
018500     MOVE 'NOT OVER 100,000,000.00 PER YEAR' TO WHV-EXPECTED(5).
018600     MOVE WHL-TRANSPORT-COST-CHG TO WS-EDIT-SIGNED.
018700     MOVE WS-EDIT-SIGNED TO WHV-ACTUAL(5).
018800     MOVE 'WARNING ' TO WHV-SEVERITY(5).
018900     IF WHL-TRANSPORT-COST-CHG NOT > WHC-MAX-TRANSPORT-COST
019000         MOVE 'Y' TO WHV-PASSED(5)
019100     ELSE
019200         MOVE 'N' TO WHV-PASSED(5)
019300     END-IF.
019400 1400-EXIT.
019500     EXIT.
019600*----------------------------------------------------------------
019700*    CHECK 6 - BUILDING CLASS IS ONE MANAGEMENT WILL ACCEPT.
019800*----------------------------------------------------------------
019900 1500-CHECK-BUILDING-CLASS.
020000     MOVE 6 TO WHV-CHECK-IX.
020100     MOVE 'BUILDING CLASS ACCEPTABLE' TO WHV-NAME(6).
020200     MOVE 'A, A_VERIFIED OR A_REQUIRES_MOD' TO WHV-EXPECTED(6).
020300     MOVE WHL-BUILDING-CLASS TO WHV-ACTUAL(6).
020400     MOVE 'CRITICAL' TO WHV-SEVERITY(6).
020500     IF WHL-BUILDING-CLASS = 'A                   ' OR
020600        WHL-BUILDING-CLASS = 'A_VERIFIED          ' OR
020700        WHL-BUILDING-CLASS = 'A_REQUIRES_MOD      '
020800         MOVE 'Y' TO WHV-PASSED(6)
020900     ELSE
021000         MOVE 'N' TO WHV-PASSED(6)
021100     END-IF.
021200 1500-EXIT.
021300     EXIT.
021400*----------------------------------------------------------------
021500*    CHECK 7 - STORAGE-ZONE SHARE OF TOTAL AREA.
021600*----------------------------------------------------------------
021700 1600-CHECK-STORAGE-RATIO.
021800     MOVE 7 TO WHV-CHECK-IX.
021900     MOVE 'STORAGE ZONE SHARE OF TOTAL AREA' TO WHV-NAME(7).
022000     MOVE 'AT LEAST 75.00 PERCENT' TO WHV-EXPECTED(7).
022100     COMPUTE WS-STORAGE-AREA-SUM = WHZ-NORMAL-AREA + WHZ-COLD-AREA.
022200     COMPUTE WS-STORAGE-RATIO-PCT ROUNDED =
022300         WS-STORAGE-AREA-SUM / WHC-TOTAL-AREA-ZONING * 100.
022400     MOVE WS-STORAGE-RATIO-PCT TO WS-EDIT-PCT.
022500     MOVE WS-EDIT-PCT TO WHV-ACTUAL(7).
022600     MOVE 'WARNING ' TO WHV-SEVERITY(7).
022700     IF WS-STORAGE-RATIO-PCT NOT < WHC-MIN-STORAGE-RATIO-PCT
022800         MOVE 'Y' TO WHV-PASSED(7)
022900     ELSE
023000         MOVE 'N' TO WHV-PASSED(7)
023100     END-IF.
023200 1600-EXIT.
023300     EXIT.
023400*----------------------------------------------------------------
023500*    CHECK 8 - PALLET-POSITION CAPACITY VS SKU COUNT.
023600*----------------------------------------------------------------
023700 1700-CHECK-CAPACITY.
023800     MOVE 8 TO WHV-CHECK-IX.
023900     MOVE 'PALLET CAPACITY VS SKU COUNT' TO WHV-NAME(8).
024000     COMPUTE WS-CAPACITY-NEEDED = WHC-TOTAL-SKU-COUNT * 2.
024100     MOVE WS-CAPACITY-NEEDED TO WS-EDIT-COUNT.
024200     MOVE 'AT LEAST ' TO WHV-EXPECTED(8)(1:9).
024300     MOVE WS-EDIT-COUNT TO WHV-EXPECTED(8)(10:7).
024400     MOVE ' POSITIONS' TO WHV-EXPECTED(8)(17:10).
024500     MOVE WHZ-PALLET-POSITIONS TO WS-EDIT-COUNT.
024600     MOVE WS-EDIT-COUNT TO WHV-ACTUAL(8).
024700     MOVE 'CRITICAL' TO WHV-SEVERITY(8).
024800     IF WHZ-PALLET-POSITIONS NOT < WS-CAPACITY-NEEDED
024900         MOVE 'Y' TO WHV-PASSED(8)
025000     ELSE
025100         MOVE 'N' TO WHV-PASSED(8)
025200     END-IF.
025300 1700-EXIT.
025400     EXIT.
025500*----------------------------------------------------------------
025600*    CHECK 9 - DOCK-DOOR COUNT.  USES WHZONE'S OWN BUILDING
025700*    DOCK-DOOR TOTAL, NOT THE FLEET MODULE'S LOADING-SLOT
025800*    REQUIREMENT - SEE RLC-0015.
025900*----------------------------------------------------------------
026000 1800-CHECK-DOCKS.
026100     MOVE 9 TO WHV-CHECK-IX.
026200     MOVE 'DOCK DOOR COUNT' TO WHV-NAME(9).
026300     MOVE 'AT LEAST 10 DOORS' TO WHV-EXPECTED(9).
026400     COMPUTE WS-DOCK-TOTAL = WHZ-DOCK-INBOUND + WHZ-DOCK-OUTBOUND.
026500     MOVE WS-DOCK-TOTAL TO WS-EDIT-COUNT.
026600     MOVE WS-EDIT-COUNT TO WHV-ACTUAL(9).
026700     MOVE 'WARNING ' TO WHV-SEVERITY(9).
026800     IF WS-DOCK-TOTAL NOT < WHC-MIN-DOCK-TOTAL
026900         MOVE 'Y' TO WHV-PASSED(9)
027000     ELSE
027100         MOVE 'N' TO WHV-PASSED(9)
027200     END-IF.
027300 1800-EXIT.
027400     EXIT.
027500*----------------------------------------------------------------
027600*    CHECK 10 - A COLD-CHAIN STORAGE ZONE EXISTS ON THE SITE.
027700*----------------------------------------------------------------
027800 1900-CHECK-COLD-CHAIN.
027900     MOVE 10 TO WHV-CHECK-IX.
028000     MOVE 'COLD-CHAIN ZONE PRESENT' TO WHV-NAME(10).
028100     MOVE 'AREA GREATER THAN ZERO' TO WHV-EXPECTED(10).
028200     MOVE WHZ-COLD-AREA TO WS-EDIT-AMOUNT.
028300     MOVE WS-EDIT-AMOUNT TO WHV-ACTUAL(10).
028400     MOVE 'CRITICAL' TO WHV-SEVERITY(10).
028500     IF WHZ-COLD-AREA > ZERO
028600         MOVE 'Y' TO WHV-PASSED(10)
028700     ELSE
028800         MOVE 'N' TO WHV-PASSED(10)
028900     END-IF.
029000 1900-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------
029300*    CHECK 11 - BEST AUTOMATION PAYBACK AMONG THE FOUR LEVELS.
029400*----------------------------------------------------------------
029500 2000-CHECK-PAYBACK.
029600     MOVE 11 TO WHV-CHECK-IX.
029700     MOVE 'BEST AUTOMATION PAYBACK' TO WHV-NAME(11).
029800     MOVE 'NOT OVER 7.00 YEARS' TO WHV-EXPECTED(11).
029900     MOVE WHA-ROI-PAYBACK-YEARS(1) TO WS-BEST-PAYBACK.
030000     PERFORM 2050-MIN-PAYBACK THRU 2050-EXIT
030100         VARYING WHA-ROI-IX FROM 2 BY 1 UNTIL WHA-ROI-IX > 4.
030200     MOVE WS-BEST-PAYBACK TO WS-EDIT-PCT.
030300     MOVE WS-EDIT-PCT TO WHV-ACTUAL(11).
030400     MOVE 'WARNING ' TO WHV-SEVERITY(11).
030500     IF WS-BEST-PAYBACK NOT > WHC-MAX-PAYBACK-YEARS
030600         MOVE 'Y' TO WHV-PASSED(11)
030700     ELSE
030800         MOVE 'N' TO WHV-PASSED(11)
030900     END-IF.
031000 2000-EXIT.
031100     EXIT.
031200*----------------------------------------------------------------
031300 2050-MIN-PAYBACK.
031400     IF WHA-ROI-PAYBACK-YEARS(WHA-ROI-IX) < WS-BEST-PAYBACK
031500         MOVE WHA-ROI-PAYBACK-YEARS(WHA-ROI-IX) TO WS-BEST-PAYBACK
031600     END-IF.
031700 2050-EXIT.
031800     EXIT.
031900*----------------------------------------------------------------
032000*    CHECK 12 - BEST FIVE-YEAR ROI AMONG THE FOUR LEVELS.
032100*----------------------------------------------------------------
032200 2100-CHECK-ROI.
032300     MOVE 12 TO WHV-CHECK-IX.
032400     MOVE 'BEST FIVE-YEAR ROI' TO WHV-NAME(12).
032500     MOVE 'AT LEAST 20.00 PERCENT' TO WHV-EXPECTED(12).
032600     MOVE WHA-ROI-5Y-PCT(1) TO WS-BEST-ROI.
032700     PERFORM 2150-MAX-ROI THRU 2150-EXIT
032800         VARYING WHA-ROI-IX FROM 2 BY 1 UNTIL WHA-ROI-IX > 4.
032900     MOVE WS-BEST-ROI TO WS-EDIT-SIGNED.
033000     MOVE WS-EDIT-SIGNED TO WHV-ACTUAL(12).
033100     MOVE 'WARNING ' TO WHV-SEVERITY(12).
033200     IF WS-BEST-ROI NOT < WHC-TARGET-ROI-PCT
033300         MOVE 'Y' TO WHV-PASSED(12)
033400     ELSE
033500         MOVE 'N' TO WHV-PASSED(12)
033600     END-IF.
033700 2100-EXIT.
033800     EXIT.
033900*----------------------------------------------------------------
034000 2150-MAX-ROI.
034100     IF WHA-ROI-5Y-PCT(WHA-ROI-IX) > WS-BEST-ROI
034200         MOVE WHA-ROI-5Y-PCT(WHA-ROI-IX) TO WS-BEST-ROI
034300     END-IF.
034400 2150-EXIT.
034500     EXIT.
034510*----------------------------------------------------------------
034520*    CHECK 13 - NO AUTOMATION LEVEL SHOWS A NEGATIVE OR OVER-100
034530*    PERCENT STAFF REDUCTION.  ADDED RLC-0019 - THE ORIGINAL
034540*    WORKSHEET SIGN-OFF SHEET CARRIED THIS CHECK BUT IT WAS NEVER
034550*    BUILT INTO THE PROGRAM.
034560*----------------------------------------------------------------
034570 2200-CHECK-LABOR-REDUCTION.
034580     MOVE 13 TO WHV-CHECK-IX.
034590     MOVE 'LABOR-REDUCTION SANITY PER LEVEL' TO WHV-NAME(13).
034600     MOVE 'EACH LEVEL 0 TO 100 PERCENT REDUCED' TO WHV-EXPECTED(13).
034610     MOVE WHA-ROI-REDUCED-STAFF(1) TO WS-MAX-LABOR-REDUCT.
034620     PERFORM 2250-MAX-LABOR-REDUCT THRU 2250-EXIT
034630         VARYING WHA-ROI-IX FROM 2 BY 1 UNTIL WHA-ROI-IX > 4.
034640     MOVE WS-MAX-LABOR-REDUCT TO WS-EDIT-COUNT.
034650     MOVE WS-EDIT-COUNT TO WHV-ACTUAL(13).
034660     MOVE 'CRITICAL' TO WHV-SEVERITY(13).
034670     IF WS-MAX-LABOR-REDUCT NOT > WHC-MAX-LABOR-REDUCT-PCT
034680         MOVE 'Y' TO WHV-PASSED(13)
034690     ELSE
034700         MOVE 'N' TO WHV-PASSED(13)
034710     END-IF.
034720 2200-EXIT.
034730     EXIT.
034740*----------------------------------------------------------------
034750 2250-MAX-LABOR-REDUCT.
034760     IF WHA-ROI-REDUCED-STAFF(WHA-ROI-IX) > WS-MAX-LABOR-REDUCT
034770         MOVE WHA-ROI-REDUCED-STAFF(WHA-ROI-IX)
034780             TO WS-MAX-LABOR-REDUCT
034790     END-IF.
034800 2250-EXIT.
034810     EXIT.
034820*----------------------------------------------------------------
034830*    CHECK 14 - NET BENEFIT TIES BACK TO SAVINGS + REVENUE - OPEX
034840*    WITHIN 1 PERCENT, PER LEVEL - A BUILT-IN CROSS-FOOT OF
034850*    WHAUTO'S OWN ARITHMETIC.  WORST (LARGEST) DEVIATION ACROSS
034860*    THE FOUR LEVELS IS WHAT IS REPORTED.  ADDED RLC-0019.
034870*----------------------------------------------------------------
034880 2300-CHECK-BENEFIT-IDENTITY.
034890     MOVE 14 TO WHV-CHECK-IX.
034900     MOVE 'BENEFIT IDENTITY (NET = SAV+REV-OPEX)' TO WHV-NAME(14).
034910     MOVE 'WITHIN 1.00 PERCENT OF EXPECTED' TO WHV-EXPECTED(14).
034920     MOVE ZERO TO WS-MAX-DIFF-PCT.
034930     PERFORM 2350-ONE-BENEFIT-CHECK THRU 2350-EXIT
034940         VARYING WHA-ROI-IX FROM 1 BY 1 UNTIL WHA-ROI-IX > 4.
034950     MOVE WS-MAX-DIFF-PCT TO WS-EDIT-PCT.
034960     MOVE WS-EDIT-PCT TO WHV-ACTUAL(14).
034970     MOVE 'CRITICAL' TO WHV-SEVERITY(14).
034980     IF WS-MAX-DIFF-PCT NOT > WHC-BENEFIT-TOLERANCE-PCT
034990         MOVE 'Y' TO WHV-PASSED(14)
035000     ELSE
035010         MOVE 'N' TO WHV-PASSED(14)
035020     END-IF.
035030 2300-EXIT.
035040     EXIT.
035050*----------------------------------------------------------------
035060 2350-ONE-BENEFIT-CHECK.
035070     COMPUTE WS-BENEFIT-EXPECTED =
035080         WHA-ROI-LABOR-SAVINGS(WHA-ROI-IX) +
035090         WHA-ROI-REVENUE-INC(WHA-ROI-IX) -
035100         WHA-ROI-ANNUAL-OPEX(WHA-ROI-IX).
035110     COMPUTE WS-BENEFIT-DIFF =
035120         WHA-ROI-NET-BENEFIT(WHA-ROI-IX) - WS-BENEFIT-EXPECTED.
035130     IF WS-BENEFIT-DIFF < ZERO
035140         COMPUTE WS-BENEFIT-DIFF = WS-BENEFIT-DIFF * -1
035150     END-IF.
035160     IF WS-BENEFIT-EXPECTED NOT = ZERO
035170         COMPUTE WS-BENEFIT-DIFF-PCT ROUNDED =
035180             WS-BENEFIT-DIFF / WS-BENEFIT-EXPECTED * 100
035190     ELSE
035200         MOVE ZERO TO WS-BENEFIT-DIFF-PCT
035210     END-IF.
035220     IF WS-BENEFIT-DIFF-PCT < ZERO
035230         COMPUTE WS-BENEFIT-DIFF-PCT = WS-BENEFIT-DIFF-PCT * -1
035240     END-IF.
035250     IF WS-BENEFIT-DIFF-PCT > WS-MAX-DIFF-PCT
035260         MOVE WS-BENEFIT-DIFF-PCT TO WS-MAX-DIFF-PCT
035270     END-IF.
035280 2350-EXIT.
035290     EXIT.
035300*----------------------------------------------------------------
035310*    CHECK 15 - HIGHEST-CAPEX AUTOMATION LEVEL STAYS INSIDE THE
035320*    700,000,000 CEILING FINANCE SET FOR THE AUTOMATION BUDGET
035330*    LINE (SEPARATE FROM THE SITE CAPEX IN CHECK 3).  ADDED
035340*    RLC-0019.
035350*----------------------------------------------------------------
035360 2400-CHECK-AUTO-CAPEX.
035370     MOVE 15 TO WHV-CHECK-IX.
035380     MOVE 'AUTOMATION CAPEX WITHIN BUDGET' TO WHV-NAME(15).
035390     MOVE 'MAX LEVEL NOT OVER 700,000,000.00' TO WHV-EXPECTED(15).
035400     MOVE WHA-ROI-CAPEX(1) TO WS-MAX-LEVEL-CAPEX.
035410     PERFORM 2450-MAX-LEVEL-CAPEX THRU 2450-EXIT
035420         VARYING WHA-ROI-IX FROM 2 BY 1 UNTIL WHA-ROI-IX > 4.
035430     MOVE WS-MAX-LEVEL-CAPEX TO WS-EDIT-AMOUNT.
035440     MOVE WS-EDIT-AMOUNT TO WHV-ACTUAL(15).
035450     MOVE 'WARNING ' TO WHV-SEVERITY(15).
035460     IF WS-MAX-LEVEL-CAPEX NOT > WHC-MAX-AUTO-CAPEX
035470         MOVE 'Y' TO WHV-PASSED(15)
035480     ELSE
035490         MOVE 'N' TO WHV-PASSED(15)
035500     END-IF.
035510 2400-EXIT.
035520     EXIT.
035530*----------------------------------------------------------------
035540 2450-MAX-LEVEL-CAPEX.
035550     IF WHA-ROI-CAPEX(WHA-ROI-IX) > WS-MAX-LEVEL-CAPEX
035560         MOVE WHA-ROI-CAPEX(WHA-ROI-IX) TO WS-MAX-LEVEL-CAPEX
035570     END-IF.
035580 2450-EXIT.
035590     EXIT.
035600*----------------------------------------------------------------
035610*    CHECK 16 - BENEFIT/CAPEX RATIO FOR EVERY LEVEL THAT HAS ANY
035620*    CAPEX INVESTED MUST CLEAR 10 PERCENT - THE WORST (LOWEST)
035630*    RATIO ACROSS THE INVESTED LEVELS IS WHAT IS REPORTED.  ADDED
035640*    RLC-0019.
035650*----------------------------------------------------------------
035660 2500-CHECK-BENEFIT-CAPEX-RATIO.
035670     MOVE 16 TO WHV-CHECK-IX.
035680     MOVE 'BENEFIT/CAPEX RATIO PER INVESTED LEVEL' TO WHV-NAME(16).
035690     MOVE 'EACH INVESTED LEVEL AT LEAST 10.00 PCT' TO WHV-EXPECTED(16).
035700     MOVE 99999.99 TO WS-MIN-BENEFIT-CAPEX-PCT.
035710     PERFORM 2550-MIN-BENEFIT-RATIO THRU 2550-EXIT
035720         VARYING WHA-ROI-IX FROM 1 BY 1 UNTIL WHA-ROI-IX > 4.
035730     MOVE WS-MIN-BENEFIT-CAPEX-PCT TO WS-EDIT-SIGNED.
035740     MOVE WS-EDIT-SIGNED TO WHV-ACTUAL(16).
035750     MOVE 'WARNING ' TO WHV-SEVERITY(16).
035760     IF WS-MIN-BENEFIT-CAPEX-PCT NOT < WHC-MIN-BENEFIT-CAPEX-PCT
035770         MOVE 'Y' TO WHV-PASSED(16)
035780     ELSE
035790         MOVE 'N' TO WHV-PASSED(16)
035800     END-IF.
035810 2500-EXIT.
035820     EXIT.
035830*----------------------------------------------------------------
035840 2550-MIN-BENEFIT-RATIO.
035850     IF WHA-ROI-CAPEX(WHA-ROI-IX) > ZERO
035860         COMPUTE WS-BENEFIT-CAPEX-PCT ROUNDED =
035870             WHA-ROI-NET-BENEFIT(WHA-ROI-IX) /
035880             WHA-ROI-CAPEX(WHA-ROI-IX) * 100
035890         IF WS-BENEFIT-CAPEX-PCT < WS-MIN-BENEFIT-CAPEX-PCT
035900             MOVE WS-BENEFIT-CAPEX-PCT TO WS-MIN-BENEFIT-CAPEX-PCT
035910         END-IF
035920     END-IF.
035930 2550-EXIT.
035940     EXIT.
035950*----------------------------------------------------------------
035960*    CHECK 17 - BEST ACHIEVED MONTHLY THROUGHPUT (TARGET ORDERS
035970*    PLUS THE BEST LEVEL'S THROUGHPUT INCREASE) CLEARS 9,500, THE
035980*    95 PERCENT-OF-TARGET FLOOR MANAGEMENT SET FOR THE MODEL TO
035990*    BE CONSIDERED VIABLE.  ADDED RLC-0019.
036000*----------------------------------------------------------------
036010 2600-CHECK-THROUGHPUT.
036020     MOVE 17 TO WHV-CHECK-IX.
036030     MOVE 'BEST ACHIEVED THROUGHPUT' TO WHV-NAME(17).
036040     MOVE 'AT LEAST 9500 ORDERS PER MONTH' TO WHV-EXPECTED(17).
036050     COMPUTE WS-ACHIEVED-THROUGHPUT =
036060         WHC-TARGET-ORDERS + WHA-ROI-THROUGHPUT-INC(1).
036070     MOVE WS-ACHIEVED-THROUGHPUT TO WS-MAX-THROUGHPUT.
036080     PERFORM 2650-MAX-THROUGHPUT THRU 2650-EXIT
036090         VARYING WHA-ROI-IX FROM 2 BY 1 UNTIL WHA-ROI-IX > 4.
036100     MOVE WS-MAX-THROUGHPUT TO WS-EDIT-COUNT.
036110     MOVE WS-EDIT-COUNT TO WHV-ACTUAL(17).
036120     MOVE 'WARNING ' TO WHV-SEVERITY(17).
036130     IF WS-MAX-THROUGHPUT NOT < WHC-MIN-THROUGHPUT
036140         MOVE 'Y' TO WHV-PASSED(17)
036150     ELSE
036160         MOVE 'N' TO WHV-PASSED(17)
036170     END-IF.
036180 2600-EXIT.
036190     EXIT.
036200*----------------------------------------------------------------
036210 2650-MAX-THROUGHPUT.
036220     COMPUTE WS-ACHIEVED-THROUGHPUT =
036230         WHC-TARGET-ORDERS + WHA-ROI-THROUGHPUT-INC(WHA-ROI-IX).
036240     IF WS-ACHIEVED-THROUGHPUT > WS-MAX-THROUGHPUT
036250         MOVE WS-ACHIEVED-THROUGHPUT TO WS-MAX-THROUGHPUT
036260     END-IF.
036270 2650-EXIT.
036280     EXIT.
036290*----------------------------------------------------------------
036300*    SUMMARY - PASS/FAIL AND SEVERITY COUNTS, OBJECTIVES SCORE.
036310*    THE OBJECTIVES SCORE IS THE PLAIN PASS PERCENTAGE ACROSS ALL
036320*    SEVENTEEN CHECKS - THE ONE FIGURE MANAGEMENT ASKED TO SEE AT
036330*    THE TOP OF THE SIGN-OFF MEMO.
036340*----------------------------------------------------------------
036350 9000-BUILD-SUMMARY.
036360     MOVE 17 TO WHV-TOTAL-CHECKS.
036370     MOVE ZERO TO WHV-TOTAL-PASSED WHV-TOTAL-FAILED
036380                  WHV-CRITICAL-FAILED WHV-WARNING-FAILED
036390                  WHV-INFO-FAILED.
036400     PERFORM 9100-TALLY-ONE-CHECK THRU 9100-EXIT
036410         VARYING WHV-CHECK-IX FROM 1 BY 1 UNTIL WHV-CHECK-IX > 17.
036420     COMPUTE WHV-OBJECTIVES-SCORE-PCT ROUNDED =
036430         WHV-TOTAL-PASSED / WHV-TOTAL-CHECKS * 100.
036440 9000-EXIT.
036450     EXIT.
036460*----------------------------------------------------------------
036470 9100-TALLY-ONE-CHECK.
036480     IF WHV-CHECK-PASSED(WHV-CHECK-IX)
036490         ADD 1 TO WHV-TOTAL-PASSED
036500     ELSE
036510         ADD 1 TO WHV-TOTAL-FAILED
036520         EVALUATE WHV-SEVERITY(WHV-CHECK-IX)
036530             WHEN 'CRITICAL'
036540                 ADD 1 TO WHV-CRITICAL-FAILED
036550             WHEN 'WARNING '
036560                 ADD 1 TO WHV-WARNING-FAILED
036570             WHEN OTHER
036580                 ADD 1 TO WHV-INFO-FAILED
036590         END-EVALUATE
036600     END-IF.
036610 9100-EXIT.
036620     EXIT.
036630*================================================================
036640*    END OF WHVALID
036650*================================================================
