000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    WHSKU.
000400 AUTHOR.        R D MAYUDESH.
000500 INSTALLATION.  DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/27/91.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    MODULE NAME = WHSKU
001100*
001200*    DESCRIPTIVE NAME = STORAGE CONDITIONS / SKU DISTRIBUTION
001300*
001400*    FUNCTION = CALLED ONCE BY WHRELOC WITH THE TOTAL SKU COUNT
001500*               AND THE NORMAL / COLD-CHAIN CLIMATE ZONE AREAS.
001600*               SPLITS THE SKU POPULATION ACROSS THE FOUR
001700*               BALANCED-PROFILE STORAGE CONDITIONS, SIZES THE
001800*               CLIMATE PLANT FOR THE TWO CLIMATE ZONES, ADDS THE
001900*               REDUNDANCY UPLIFT AND THE MONITORING-SYSTEM
002000*               CAPEX/OPEX.
002100*
002200*    CALLED BY = WHRELOC, PARA 6000-RUN-SKU-DIST.
002300*
002400*    CHANGE LOG
002500*    DATE       WHO   REQUEST    DESCRIPTION
002510*    02/27/91   JWK   WO-0321    INITIAL VERSION - SKU/TEMPERATURE
002511*                                PROFILE DISTRIBUTION WORKSHEET
002512*                                FOR THE COLD-CHAIN STUDY.
002515*    06/08/95   CDP   CR-0391    ADDED THE CAPEX/OPEX COOLING-
002516*                                COST BLOCK REQUESTED BY FINANCE.
002520*    11/21/98   MTS   Y2K-0037   YEAR-2000 REMEDIATION - WINDOWED
002521*                                ALL 2-DIGIT YEAR FIELDS TO 20YY
002522*                                PER THE YEAR-2000 PROJECT OFFICE
002523*                                STANDARD.
002530*    05/02/07   BRH   PRJ-1461   RECOMPILED UNDER THE CURRENT
002531*                                RUNTIME LIBRARY - NO LOGIC CHANGE.
002540*    02/14/26   RDM   RLC-0004   INITIAL VERSION.
002700*    02/18/26   RDM   RLC-0009   ADDED THE MONITORING-SYSTEM
002800*                                BLOCK - FACILITIES ASKED FOR IT
002900*                                AFTER THE FIRST ROI REVIEW.
003000*    02/23/26   RDM   RLC-0013   REDUNDANCY OPTION IS NOW A
003100*                                PARAMETER-AREA CONSTANT
003200*                                (WHC-REDUNDANCY-OPT) RATHER THAN
003300*                                A HARD-CODED N+1 - EASIER TO
003400*                                RE-RUN FOR THE 2N COMPARISON.
003450*    02/26/26   RDM   RLC-0019   MOVED WS-COOLING-W OUT OF
003460*                                WS-WORK-FIELDS TO A STANDALONE
003470*                                77-LEVEL, SHOP STANDARD.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    NO FILES - WHSKU IS A PURE CALCULATION SUBPROGRAM.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 WORKING-STORAGE SECTION.
004800*----------------------------------------------------------------
004900*    BALANCED-PROFILE CONDITION TABLE - KEY, SHARE, TEMP RANGE,
005000*    HUMIDITY RANGE, VALIDATION FLAG, SECURITY FLAG.
005100*----------------------------------------------------------------
005200 01  WS-PROFILE-TABLE.
005300     05  FILLER PIC X(18) VALUE 'NORMAL            '.
005400     05  FILLER PIC V9(4) VALUE .6500.
005500     05  FILLER PIC S9(3) VALUE +015.
005600     05  FILLER PIC S9(3) VALUE +025.
005700     05  FILLER PIC 9(3)  VALUE 000.
005800     05  FILLER PIC 9(3)  VALUE 100.
005900     05  FILLER PIC X     VALUE 'Y'.
006000     05  FILLER PIC X     VALUE 'N'.
006100     05  FILLER PIC X(18) VALUE 'COLD_CHAIN        '.
006200     05  FILLER PIC V9(4) VALUE .3000.
006300     05  FILLER PIC S9(3) VALUE +002.
006400     05  FILLER PIC S9(3) VALUE +008.
006500     05  FILLER PIC 9(3)  VALUE 030.
006600     05  FILLER PIC 9(3)  VALUE 070.
006700     05  FILLER PIC X     VALUE 'Y'.
006800     05  FILLER PIC X     VALUE 'N'.
006900     05  FILLER PIC X(18) VALUE 'NORMAL_CONTROLLED '.
007000     05  FILLER PIC V9(4) VALUE .0300.
007100     05  FILLER PIC S9(3) VALUE +010.
007200     05  FILLER PIC S9(3) VALUE +030.
007300     05  FILLER PIC 9(3)  VALUE 040.
007400     05  FILLER PIC 9(3)  VALUE 060.
007500     05  FILLER PIC X     VALUE 'N'.
007600     05  FILLER PIC X     VALUE 'Y'.
007700     05  FILLER PIC X(18) VALUE 'COLD_CONTROLLED   '.
007800     05  FILLER PIC V9(4) VALUE .0200.
007900     05  FILLER PIC S9(3) VALUE -025.
008000     05  FILLER PIC S9(3) VALUE -018.
008100     05  FILLER PIC 9(3)  VALUE 040.
008200     05  FILLER PIC 9(3)  VALUE 060.
008300     05  FILLER PIC X     VALUE 'N'.
008400     05  FILLER PIC X     VALUE 'Y'.
008500*----------------------------------------------------------------
008600 01  WS-PROFILE-REDEF REDEFINES WS-PROFILE-TABLE.
008700     05  WS-PRO-ROW OCCURS 4 TIMES INDEXED BY WS-PRO-IX.
008800         10  WS-PRO-CONDITION        PIC X(18).
008900         10  WS-PRO-SHARE            PIC V9(4).
009000         10  WS-PRO-TEMP-LO          PIC S9(3).
009100         10  WS-PRO-TEMP-HI          PIC S9(3).
009200         10  WS-PRO-HUM-LO           PIC 9(3).
009300         10  WS-PRO-HUM-HI           PIC 9(3).
009400         10  WS-PRO-VALID-REQ        PIC X.
009500         10  WS-PRO-SECUR-REQ        PIC X.
009600*----------------------------------------------------------------
009700 01  WS-CLIMATE-RATE-TABLE.
009800     05  WS-NORM-W-PER-SQM           PIC 9(3)     COMP-3 VALUE 120.
009900     05  WS-COLD-W-PER-SQM           PIC 9(3)     COMP-3 VALUE 250.
010000     05  WS-NORM-CAPEX-RATE          PIC 9(5)     COMP-3 VALUE 8000.
010100     05  WS-COLD-CAPEX-RATE          PIC 9(5)     COMP-3 VALUE
010101                                          25000.
010200     05  FILLER                      PIC X(06)   VALUE SPACES.
010300*----------------------------------------------------------------
010350*----------------------------------------------------------------
010360*    WS-COOLING-W IS A SINGLE REUSABLE WORK FIELD (NORMAL ZONE,
010370*    THEN COLD-CHAIN ZONE) - KEPT AT THE 77 LEVEL, SHOP STANDARD,
010380*    RATHER THAN IN THE GROUP BELOW.
010390 77  WS-COOLING-W                PIC 9(9)V99 COMP-3 VALUE ZERO.
010395 77  WS-COOLING-W-ALT REDEFINES WS-COOLING-W
010396                             PIC 9(8)V999 COMP-3.
010400 01  WS-WORK-FIELDS.
010500     05  WS-SKU-COUNT-CALC           PIC 9(7)V99 COMP-3 VALUE ZERO.
010600     05  WS-SKU-COUNT-CALC-ALT REDEFINES WS-SKU-COUNT-CALC
010601                             PIC 9(6)V999 COMP-3.
010900     05  WS-MONITOR-AREA             PIC 9(6)V99 COMP-3 VALUE ZERO.
011000     05  WS-MONITOR-AREA-ALT REDEFINES WS-MONITOR-AREA
011001                             PIC 9(5)V999 COMP-3.
011100     05  WS-MON-SENSORS-CALC         PIC 9(5)V99 COMP-3 VALUE ZERO.
011200     05  WS-MON-READERS-CALC         PIC 9(5)V99 COMP-3 VALUE ZERO.
011300     05  FILLER                      PIC X(06)   VALUE SPACES.
011400*================================================================
011500 LINKAGE SECTION.
011600 01  WHK-TOTAL-SKU-COUNT             PIC 9(7)     COMP.
011700 01  WHK-NORMAL-ZONE-AREA            PIC 9(6)V99  COMP-3.
011800 01  WHK-COLD-ZONE-AREA              PIC 9(6)V99  COMP-3.
011900 COPY WHCONST.
012000 COPY WHSKDTBL.
012100 COPY WHSKUTOT.
012200*================================================================
012300 PROCEDURE DIVISION USING WHK-TOTAL-SKU-COUNT,
012400     WHK-NORMAL-ZONE-AREA, WHK-COLD-ZONE-AREA,
012500     WHK-DIST-TABLE, WH-SKU-TOTALS-REC.
012600*
012700     PERFORM 1000-BUILD-DISTRIBUTION THRU 1000-EXIT.
012800     PERFORM 2000-CLIMATE-ZONES THRU 2000-EXIT.
012900     PERFORM 3000-REDUNDANCY THRU 3000-EXIT.
013000     PERFORM 4000-MONITORING THRU 4000-EXIT.
013100     GOBACK.
013200*----------------------------------------------------------------
013300 1000-BUILD-DISTRIBUTION.
013400     MOVE ZERO TO WHK-SKU-TOTAL-COUNT.
013500     PERFORM 1100-BUILD-ONE-ROW THRU 1100-EXIT
013600         VARYING WS-PRO-IX FROM 1 BY 1 UNTIL WS-PRO-IX > 4.
013700 1000-EXIT.
013800     EXIT.
013900*----------------------------------------------------------------
014000 1100-BUILD-ONE-ROW.
014100     MOVE WS-PRO-CONDITION(WS-PRO-IX) TO WHK-CONDITION(WS-PRO-IX).
014200     MOVE WS-PRO-SHARE(WS-PRO-IX)     TO WHK-SHARE(WS-PRO-IX).
014300     MOVE WS-PRO-TEMP-LO(WS-PRO-IX)   TO WHK-TEMP-LO(WS-PRO-IX).
014400     MOVE WS-PRO-TEMP-HI(WS-PRO-IX)   TO WHK-TEMP-HI(WS-PRO-IX).
014500     MOVE WS-PRO-HUM-LO(WS-PRO-IX)    TO WHK-HUM-LO(WS-PRO-IX).
014600     MOVE WS-PRO-HUM-HI(WS-PRO-IX)    TO WHK-HUM-HI(WS-PRO-IX).
014700     MOVE WS-PRO-VALID-REQ(WS-PRO-IX) TO WHK-VALIDATION-REQ
014800                                             (WS-PRO-IX).
014900     MOVE WS-PRO-SECUR-REQ(WS-PRO-IX) TO WHK-SECURITY-REQ
015000                                             (WS-PRO-IX).
015100     COMPUTE WS-SKU-COUNT-CALC =
015200         WHK-TOTAL-SKU-COUNT * WS-PRO-SHARE(WS-PRO-IX).
015300     MOVE WS-SKU-COUNT-CALC TO WHK-SKU-COUNT(WS-PRO-IX).
015400     ADD WHK-SKU-COUNT(WS-PRO-IX) TO WHK-SKU-TOTAL-COUNT.
015500 1100-EXIT.
015600     EXIT.
015700*----------------------------------------------------------------
015800*    CLIMATE PLANT FOR THE TWO SUPPLIED ZONES - NORMAL AND
015900*    COLD-CHAIN.  FROZEN HAS A RATE ON FILE BUT NO ZONE AREA IS
016000*    EVER PASSED FOR IT ON THIS RUN.
016100*----------------------------------------------------------------
016200 2000-CLIMATE-ZONES.
016300     MOVE WHK-NORMAL-ZONE-AREA TO WHK-NORM-AREA.
016400     COMPUTE WS-COOLING-W = WHK-NORM-AREA * WS-NORM-W-PER-SQM.
016500     COMPUTE WHK-NORM-KW ROUNDED = WS-COOLING-W / 1000.
016600     COMPUTE WHK-NORM-CAPEX ROUNDED =
016700         WHK-NORM-AREA * WS-NORM-CAPEX-RATE.
016800     COMPUTE WHK-NORM-MAINT-OPEX ROUNDED = WHK-NORM-CAPEX * 0.12.
016900     COMPUTE WHK-NORM-ELEC-OPEX ROUNDED =
017000         WHK-NORM-KW * 8760 * 6.5 * 0.6.
017100     COMPUTE WHK-NORM-TOTAL-OPEX =
017200         WHK-NORM-MAINT-OPEX + WHK-NORM-ELEC-OPEX.
017300*
017400     MOVE WHK-COLD-ZONE-AREA TO WHK-COLD-AREA.
017500     COMPUTE WS-COOLING-W = WHK-COLD-ZONE-AREA * WS-COLD-W-PER-SQM.
017600     COMPUTE WHK-COLD-KW ROUNDED = WS-COOLING-W / 1000.
017700     COMPUTE WHK-COLD-CAPEX ROUNDED =
017800         WHK-COLD-ZONE-AREA * WS-COLD-CAPEX-RATE.
017900     COMPUTE WHK-COLD-MAINT-OPEX ROUNDED = WHK-COLD-CAPEX * 0.12.
018000     COMPUTE WHK-COLD-ELEC-OPEX ROUNDED =
018100         WHK-COLD-KW * 8760 * 6.5 * 0.6.
018200     COMPUTE WHK-COLD-TOTAL-OPEX =
018300         WHK-COLD-MAINT-OPEX + WHK-COLD-ELEC-OPEX.
018400*
018500     COMPUTE WHK-GRAND-KW = WHK-NORM-KW + WHK-COLD-KW.
018600     COMPUTE WHK-GRAND-CAPEX = WHK-NORM-CAPEX + WHK-COLD-CAPEX.
018700     COMPUTE WHK-GRAND-MAINT-OPEX =
018800         WHK-NORM-MAINT-OPEX + WHK-COLD-MAINT-OPEX.
018900     COMPUTE WHK-GRAND-ELEC-OPEX =
019000         WHK-NORM-ELEC-OPEX + WHK-COLD-ELEC-OPEX.
019100     COMPUTE WHK-GRAND-TOTAL-OPEX =
019200         WHK-NORM-TOTAL-OPEX + WHK-COLD-TOTAL-OPEX.
019300 2000-EXIT.
019400     EXIT.
019500*----------------------------------------------------------------
019600*    REDUNDANCY UPLIFT - MULTIPLIER COMES FROM THE PARAMETER
019700*    AREA: N1 = N+1 (1.5), N2 = 2N (2.0), NP = N+2 (1.7).
019800*----------------------------------------------------------------
019900 3000-REDUNDANCY.
020000     MOVE WHC-REDUNDANCY-OPT TO WHK-REDUN-OPT.
020100     EVALUATE WHC-REDUNDANCY-OPT
020200         WHEN 'N1'
020300             MOVE 1.50 TO WHK-REDUN-MULT
020400         WHEN 'N2'
020500             MOVE 2.00 TO WHK-REDUN-MULT
020600         WHEN 'NP'
020700             MOVE 1.70 TO WHK-REDUN-MULT
020800         WHEN OTHER
020900             MOVE 1.50 TO WHK-REDUN-MULT
021000     END-EVALUATE.
021100     COMPUTE WHK-REDUN-EXTRA-CAPEX ROUNDED =
021200         WHK-GRAND-CAPEX * ( WHK-REDUN-MULT - 1 ).
021300     COMPUTE WHK-REDUN-EXTRA-OPEX ROUNDED =
021400         WHK-GRAND-TOTAL-OPEX * ( WHK-REDUN-MULT - 1 ) * 0.3.
021500     COMPUTE WHK-REDUN-TOTAL-CAPEX =
021600         WHK-GRAND-CAPEX + WHK-REDUN-EXTRA-CAPEX.
021700     COMPUTE WHK-REDUN-TOTAL-OPEX =
021800         WHK-GRAND-TOTAL-OPEX + WHK-REDUN-EXTRA-OPEX.
021900 3000-EXIT.
022000     EXIT.
022100*----------------------------------------------------------------
022200*    MONITORING SYSTEM - SENSORS AND READERS SIZED OFF THE
022300*    COMBINED NORMAL + COLD-CHAIN CLIMATE-ZONE AREA.
022400*----------------------------------------------------------------
022500 4000-MONITORING.
022600     COMPUTE WS-MONITOR-AREA = WHK-NORM-AREA + WHK-COLD-AREA.
022700     COMPUTE WS-MON-SENSORS-CALC = WS-MONITOR-AREA * 0.02.
022800     MOVE WS-MON-SENSORS-CALC TO WHK-MON-SENSORS.
022900     COMPUTE WS-MON-READERS-CALC = WS-MONITOR-AREA * 0.005.
023000     MOVE WS-MON-READERS-CALC TO WHK-MON-READERS.
023100     COMPUTE WHK-MON-CAPEX =
023200         ( WHK-MON-SENSORS * 15000 ) + ( WHK-MON-READERS * 50000 )
023300         + 2500000.
023400     COMPUTE WHK-MON-ANNUAL-OPEX ROUNDED = WHK-MON-CAPEX * 0.15.
023500 4000-EXIT.
023600     EXIT.
023700*================================================================
023800*    END OF WHSKU
023900*================================================================
