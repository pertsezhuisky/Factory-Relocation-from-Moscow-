000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    WHZONE.
000400 AUTHOR.        R D MAYUDESH.
000500 INSTALLATION.  DISTRIBUTION SYSTEMS GROUP.
000600 DATE-WRITTEN.  11/03/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    MODULE NAME = WHZONE
001100*
001200*    DESCRIPTIVE NAME = WAREHOUSE ZONING CALCULATOR
001300*
001400*    FUNCTION = CALLED ONCE BY WHRELOC WITH THE TOTAL BUILDING
001500*               AREA.  BUILDS THE ELEVEN FIXED WAREHOUSE ZONES
001600*               AS SHARES OF THAT AREA, THE STORAGE-EQUIPMENT
001700*               CAPEX (RACKING, SHELVING, PICKING GEAR, DOCK
001800*               DOORS), THE PALLET-POSITION CAPACITY AND THE
001900*               GROUP AREA SUBTOTALS USED BY THE ZONING REPORT
002000*               SECTION.
002100*
002200*               NOTE - THE ELEVEN ZONE SHARES ON FILE TOTAL 140%
002300*               OF THE BUILDING, NOT 100%.  THIS IS NOT A BUG -
002400*               IT IS HOW THE ENGINEERING WORKSHEET WAS BUILT AND
002500*               THE UNALLOCATED-AREA LINE ON THE REPORT IS
002600*               EXPECTED TO PRINT NEGATIVE.  DO NOT "FIX" THE
002700*               SHARES WITHOUT A CHANGE REQUEST - SEE RLC-0006.
002800*
002900*    CALLED BY = WHRELOC, PARA 5000-RUN-ZONING.
003000*
003100*    CHANGE LOG
003200*    DATE       WHO   REQUEST    DESCRIPTION
003210*    11/03/89   JWK   WO-0288    INITIAL VERSION - ZONE-SHARE
003211*                                ALLOCATION WORKSHEET FOR THE
003212*                                SQUARE-FOOTAGE STUDY.
003215*    04/27/94   CDP   CR-0399    ADDED THE ELEVENTH ZONE (COLD-
003216*                                STORAGE EXPANSION) TO THE SHARE
003217*                                TABLE - SEE THE 140% NOTE ABOVE.
003220*    03/03/99   MTS   Y2K-0037   YEAR-2000 REMEDIATION - WINDOWED
003221*                                ALL 2-DIGIT YEAR FIELDS TO 20YY
003222*                                PER THE YEAR-2000 PROJECT OFFICE
003223*                                STANDARD.
003230*    01/11/06   BRH   PRJ-1402   RECOMPILED UNDER THE CURRENT
003231*                                RUNTIME LIBRARY - NO LOGIC CHANGE.
003240*    02/13/26   RDM   RLC-0003   INITIAL VERSION.
003400*    02/16/26   RDM   RLC-0006   DOCUMENTED THE 140% SHARE TOTAL
003500*                                AFTER A PRODUCTION-SUPPORT CALL
003600*                                ASKED WHY THE REMAINDER PRINTS
003700*                                NEGATIVE - LEFT AS-IS PER
003800*                                ENGINEERING.
003900*    02/22/26   RDM   RLC-0012   ADDED DOCK-DOOR AND PALLET-
004000*                                POSITION CALCULATIONS FOR THE
004100*                                FLEET PLANNER HAND-OFF.
004150*    02/26/26   RDM   RLC-0019   MOVED WS-DOOR-CNT OUT OF
004160*                                WS-WORK-FIELDS TO A STANDALONE
004170*                                77-LEVEL, SHOP STANDARD.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    NO FILES - WHZONE IS A PURE CALCULATION SUBPROGRAM.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 WORKING-STORAGE SECTION.
005500*----------------------------------------------------------------
005600*    ZONE SHARE TABLE - KEY, NAME, SHARE, GROUP CODE, REGIME.
005700*    GROUP CODE: S=STORAGE  O=OPERATIONAL  P=SUPPORT.
005800*----------------------------------------------------------------
005900 01  WS-ZONE-SHARE-TABLE.
006000     05  FILLER PIC X(16) VALUE 'RECEIVING       '.
006100     05  FILLER PIC X(50) VALUE 'Receiving Dock Staging Area'.
006200     05  FILLER PIC 99V99 VALUE 08.00.
006300     05  FILLER PIC X    VALUE 'O'.
006400     05  FILLER PIC X(12) VALUE 'NONE'.
006500     05  FILLER PIC X(16) VALUE 'QUARANTINE      '.
006600     05  FILLER PIC X(50) VALUE 'Incoming Quarantine Hold'.
006700     05  FILLER PIC 99V99 VALUE 05.00.
006800     05  FILLER PIC X    VALUE 'S'.
006900     05  FILLER PIC X(12) VALUE 'NORMAL'.
007000     05  FILLER PIC X(16) VALUE 'STORAGE_NORMAL  '.
007100     05  FILLER PIC X(50) VALUE 'Ambient Bulk Storage'.
007200     05  FILLER PIC 99V99 VALUE 65.00.
007300     05  FILLER PIC X    VALUE 'S'.
007400     05  FILLER PIC X(12) VALUE 'NORMAL'.
007500     05  FILLER PIC X(16) VALUE 'STORAGE_COLD    '.
007600     05  FILLER PIC X(50) VALUE 'Cold-Chain Bulk Storage'.
007700     05  FILLER PIC 99V99 VALUE 30.00.
007800     05  FILLER PIC X    VALUE 'S'.
007900     05  FILLER PIC X(12) VALUE 'COLD-CHAIN'.
008000     05  FILLER PIC X(16) VALUE 'CONTROLLED      '.
008100     05  FILLER PIC X(50) VALUE 'Temperature-Controlled Storage'.
008200     05  FILLER PIC 99V99 VALUE 03.00.
008300     05  FILLER PIC X    VALUE 'S'.
008400     05  FILLER PIC X(12) VALUE 'COLD-CHAIN'.
008500     05  FILLER PIC X(16) VALUE 'PICKING         '.
008600     05  FILLER PIC X(50) VALUE 'Order Picking Area'.
008700     05  FILLER PIC 99V99 VALUE 12.00.
008800     05  FILLER PIC X    VALUE 'O'.
008900     05  FILLER PIC X(12) VALUE 'NONE'.
009000     05  FILLER PIC X(16) VALUE 'DISPATCH        '.
009100     05  FILLER PIC X(50) VALUE 'Outbound Dispatch Staging Area'.
009200     05  FILLER PIC 99V99 VALUE 06.00.
009300     05  FILLER PIC X    VALUE 'O'.
009400     05  FILLER PIC X(12) VALUE 'NONE'.
009500     05  FILLER PIC X(16) VALUE 'CROSSDOCK       '.
009600     05  FILLER PIC X(50) VALUE 'Cross-Dock Transfer Area'.
009700     05  FILLER PIC 99V99 VALUE 04.00.
009800     05  FILLER PIC X    VALUE 'O'.
009900     05  FILLER PIC X(12) VALUE 'NONE'.
010000     05  FILLER PIC X(16) VALUE 'RETURNS         '.
010100     05  FILLER PIC X(50) VALUE 'Customer Returns Processing'.
010200     05  FILLER PIC 99V99 VALUE 02.00.
010300     05  FILLER PIC X    VALUE 'P'.
010400     05  FILLER PIC X(12) VALUE 'NONE'.
010500     05  FILLER PIC X(16) VALUE 'TECHNICAL       '.
010600     05  FILLER PIC X(50) VALUE 'Technical / Equipment Room'.
010700     05  FILLER PIC 99V99 VALUE 03.00.
010800     05  FILLER PIC X    VALUE 'P'.
010900     05  FILLER PIC X(12) VALUE 'NONE'.
011000     05  FILLER PIC X(16) VALUE 'OFFICE          '.
011100     05  FILLER PIC X(50) VALUE 'Site Office / Amenities'.
011200     05  FILLER PIC 99V99 VALUE 02.00.
011300     05  FILLER PIC X    VALUE 'P'.
011400     05  FILLER PIC X(12) VALUE 'NONE'.
011500*----------------------------------------------------------------
011600 01  WS-ZONE-SHARE-REDEF REDEFINES WS-ZONE-SHARE-TABLE.
011700     05  WS-SHR-ROW OCCURS 11 TIMES INDEXED BY WS-SHR-IX.
011800         10  WS-SHR-ID           PIC X(16).
011900         10  WS-SHR-NAME          PIC X(50).
012000         10  WS-SHR-PCT           PIC 99V99.
012100         10  WS-SHR-GROUP         PIC X.
012200         10  WS-SHR-REGIME        PIC X(12).
012300*----------------------------------------------------------------
012400 01  WS-WORK-FIELDS.
012500     05  WS-NORMAL-AREA          PIC 9(6)V99 COMP-3 VALUE ZERO.
012600     05  WS-COLD-AREA            PIC 9(6)V99 COMP-3 VALUE ZERO.
012700     05  WS-CONTROLLED-AREA      PIC 9(6)V99 COMP-3 VALUE ZERO.
012800     05  WS-QUARANTINE-AREA      PIC 9(6)V99 COMP-3 VALUE ZERO.
012900     05  WS-RECEIVING-AREA       PIC 9(6)V99 COMP-3 VALUE ZERO.
013000     05  WS-DISPATCH-AREA        PIC 9(6)V99 COMP-3 VALUE ZERO.
013100     05  WS-USABLE-AREA          PIC 9(6)V99 COMP-3 VALUE ZERO.
013200     05  WS-USABLE-AREA-ALT REDEFINES WS-USABLE-AREA
013201                             PIC 9(5)V999 COMP-3.
013300     05  WS-AREA-SUM             PIC 9(7)V99 COMP-3 VALUE ZERO.
013400     05  WS-AREA-SUM-ALT REDEFINES WS-AREA-SUM
013401                             PIC 9(6)V999 COMP-3.
013500     05  WS-DOOR-CALC            PIC 9(5)V99 COMP-3 VALUE ZERO.
013600     05  WS-DOOR-CALC-ALT REDEFINES WS-DOOR-CALC
013601                             PIC 9(4)V999 COMP-3.
013800     05  FILLER                  PIC X(06)   VALUE SPACES.
013850*----------------------------------------------------------------
013860*    WS-DOOR-CNT IS A SINGLE REUSABLE WORK COUNTER (INBOUND,
013870*    THEN OUTBOUND DOCK DOORS) - KEPT AT THE 77 LEVEL, SHOP
013880*    STANDARD, RATHER THAN IN THE GROUP ABOVE.
013890 77  WS-DOOR-CNT                 PIC 9(3)    COMP-3 VALUE ZERO.
013900*================================================================
014000 LINKAGE SECTION.
014100 01  WHZ-TOTAL-AREA              PIC 9(6)V99 COMP-3.
014200 COPY WHZONTBL.
014300 COPY WHZONTOT.
014400*================================================================
014500 PROCEDURE DIVISION USING WHZ-TOTAL-AREA, WHZ-ZONE-TABLE,
014600                          WH-ZONE-TOTALS-REC.
014700*
014800     PERFORM 0000-INIT THRU 0000-EXIT.
014900     PERFORM 1000-BUILD-ONE-ZONE THRU 1000-EXIT
015000         VARYING WS-SHR-IX FROM 1 BY 1 UNTIL WS-SHR-IX > 11.
015100     PERFORM 2000-GROUP-TOTALS THRU 2000-EXIT.
015200     PERFORM 3000-EQUIPMENT-CAPEX THRU 3000-EXIT.
015300     GOBACK.
015400*----------------------------------------------------------------
015500 0000-INIT.
015600     MOVE ZERO TO WS-AREA-SUM.
015700     MOVE ZERO TO WHZ-STORAGE-GRP-AREA WHZ-OPER-GRP-AREA
015800                  WHZ-SUPPORT-GRP-AREA.
015900 0000-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------
016200 1000-BUILD-ONE-ZONE.
016300     MOVE WS-SHR-ID(WS-SHR-IX)     TO WHZ-ID(WS-SHR-IX).
016400     MOVE WS-SHR-NAME(WS-SHR-IX)   TO WHZ-NAME(WS-SHR-IX).
016500     MOVE WS-SHR-REGIME(WS-SHR-IX) TO WHZ-TEMP-REGIME(WS-SHR-IX).
016600     COMPUTE WHZ-SHARE(WS-SHR-IX) = WS-SHR-PCT(WS-SHR-IX).
016700     COMPUTE WHZ-AREA(WS-SHR-IX) ROUNDED =
016800         WHZ-TOTAL-AREA * ( WS-SHR-PCT(WS-SHR-IX) / 100 ).
016900     ADD WHZ-AREA(WS-SHR-IX) TO WS-AREA-SUM.
017000     EVALUATE WS-SHR-ID(WS-SHR-IX)
017100         WHEN 'STORAGE_NORMAL  '
017200             MOVE WHZ-AREA(WS-SHR-IX) TO WS-NORMAL-AREA
017300         WHEN 'STORAGE_COLD    '
017400             MOVE WHZ-AREA(WS-SHR-IX) TO WS-COLD-AREA
017500         WHEN 'CONTROLLED      '
017600             MOVE WHZ-AREA(WS-SHR-IX) TO WS-CONTROLLED-AREA
017700         WHEN 'QUARANTINE      '
017800             MOVE WHZ-AREA(WS-SHR-IX) TO WS-QUARANTINE-AREA
017900         WHEN 'RECEIVING       '
018000             MOVE WHZ-AREA(WS-SHR-IX) TO WS-RECEIVING-AREA
018100         WHEN 'DISPATCH        '
018200             MOVE WHZ-AREA(WS-SHR-IX) TO WS-DISPATCH-AREA
018300     END-EVALUATE.
018400 1000-EXIT.
018500     EXIT.
018600*----------------------------------------------------------------
018700 2000-GROUP-TOTALS.
018800     PERFORM 2100-ADD-ONE-GROUP THRU 2100-EXIT
018900         VARYING WS-SHR-IX FROM 1 BY 1 UNTIL WS-SHR-IX > 11.
019000     COMPUTE WHZ-UNALLOC-AREA = WHZ-TOTAL-AREA - WS-AREA-SUM.
019100 2000-EXIT.
019200     EXIT.
019300*----------------------------------------------------------------
019400 2100-ADD-ONE-GROUP.
019500     EVALUATE WS-SHR-GROUP(WS-SHR-IX)
019600         WHEN 'S'
019700             ADD WHZ-AREA(WS-SHR-IX) TO WHZ-STORAGE-GRP-AREA
019800         WHEN 'O'
019900             ADD WHZ-AREA(WS-SHR-IX) TO WHZ-OPER-GRP-AREA
020000         WHEN 'P'
020100             ADD WHZ-AREA(WS-SHR-IX) TO WHZ-SUPPORT-GRP-AREA
020200     END-EVALUATE.
020300 2100-EXIT.
020400     EXIT.
020500*----------------------------------------------------------------
020600*    STORAGE-EQUIPMENT CAPEX - RACKS FOR NORMAL/COLD STORAGE,
020700*    SHELVING FOR CONTROLLED/QUARANTINE, PICKING GEAR FLAT, DOCK
020800*    DOORS SIZED OFF RECEIVING/DISPATCH AREA, PALLET POSITIONS
020900*    OFF THE COMBINED NORMAL/COLD STORAGE AREA.
021000*----------------------------------------------------------------
021100 3000-EQUIPMENT-CAPEX.
021200     COMPUTE WS-USABLE-AREA ROUNDED =
021300         ( WS-NORMAL-AREA + WS-COLD-AREA ) * 0.8.
021400     COMPUTE WHZ-RACK-CAPEX ROUNDED = WS-USABLE-AREA * 2500.
021500     COMPUTE WS-USABLE-AREA ROUNDED =
021600         ( WS-CONTROLLED-AREA + WS-QUARANTINE-AREA ) * 0.8.
021700     COMPUTE WHZ-SHELF-CAPEX ROUNDED = WS-USABLE-AREA * 3500.
021800     MOVE 1500000 TO WHZ-PICKING-CAPEX.
021900     COMPUTE WS-DOOR-CALC = ( WS-RECEIVING-AREA / 2000 ) * 2.
022000     MOVE WS-DOOR-CALC TO WS-DOOR-CNT.
022100     IF WS-DOOR-CNT < 4
022200         MOVE 4 TO WS-DOOR-CNT
022300     END-IF.
022400     MOVE WS-DOOR-CNT TO WHZ-DOCK-INBOUND.
022500     COMPUTE WS-DOOR-CALC = ( WS-DISPATCH-AREA / 2000 ) * 2.
022600     MOVE WS-DOOR-CALC TO WS-DOOR-CNT.
022700     IF WS-DOOR-CNT < 4
022800         MOVE 4 TO WS-DOOR-CNT
022900     END-IF.
023000     MOVE WS-DOOR-CNT TO WHZ-DOCK-OUTBOUND.
023100     COMPUTE WHZ-DOCK-CAPEX =
023200         ( WHZ-DOCK-INBOUND + WHZ-DOCK-OUTBOUND ) * 500000.
023300     COMPUTE WHZ-PALLET-POSITIONS =
023400         ( WS-NORMAL-AREA + WS-COLD-AREA ) * 2.
023500     COMPUTE WHZ-TOTAL-EQUIP-CAPEX =
023600         WHZ-RACK-CAPEX + WHZ-SHELF-CAPEX + WHZ-PICKING-CAPEX +
023700         WHZ-DOCK-CAPEX.
023750     MOVE WS-NORMAL-AREA TO WHZ-NORMAL-AREA.
023760     MOVE WS-COLD-AREA   TO WHZ-COLD-AREA.
023800 3000-EXIT.
023900     EXIT.
024000*================================================================
024100*    END OF WHZONE
024200*================================================================
